000100 IDENTIFICATION           DIVISION.
000200*========================================
000300*
000400***********************************************************
000500*                                                         *
000600*          TRIP STATISTICS AND OUTLIER REPORTING          *
000700*                                                         *
000800*          USES RW (REPORT WRITER FOR PRINTS)             *
000900*                                                         *
001000***********************************************************
001100*
001200 PROGRAM-ID.              CB030.
001300 AUTHOR.                  R W KEEL.
001400 INSTALLATION.            CITYBIKE OPERATIONS - BATCH SECTION.
001500 DATE-WRITTEN.            06/03/1994.
001600 DATE-COMPILED.
001700 SECURITY.                COMPANY CONFIDENTIAL - CITYBIKE
001800                           OPERATIONS INTERNAL USE ONLY.
001900*
002000*    REMARKS.             DURATION AND DISTANCE STATISTICS OVER
002100*                         THE CLEANED TRIP FILE, PLUS THE IQR
002200*                         OUTLIER TEST, PRINTED VIA REPORT WRITER.
002300*
002400*    VERSION.             SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.      NONE.
002700*
002800*    FILES USED.          TRIPSCLN.  CLEANED TRIP FILE.
002900*                         CBREPORT.  PRINTED REPORT.
003000*
003100*    ERROR MESSAGES USED.
003200* SYSTEM WIDE:
003300*                         SY001.
003400* PROGRAM SPECIFIC:
003500*                         CB031 - 32.
003600*
003700* CHANGES:
003800* 06/03/1994 RWK -        WRITTEN - STARTED CODING FROM THE OLD
003900*                         VACATION REPORT, KEEPING THE TWO-PASS
004000*                         SHAPE (LOAD TABLE, THEN REPORT).
004100* 19/09/1996 RWK -    .01 ADDED THE OUTLIER FENCE TEST - REQUEST
004200*                         FROM OPERATIONS TO FLAG SUSPECT TRIPS.
004300* 12/02/1999 PDW -    .02 YEAR 2000 REVIEW - ALL DATE FIELDS ON
004400*                         THIS REPORT ARE CCYYMMDD ALREADY, NO
004500*                         CHANGE REQUIRED.  SIGNED OFF PER Y2K
004600*                         PROJECT PLAN ITEM 42.
004700* 03/05/2001 PDW -    .03 SORT TABLE BOUNDED AT 5000 TRIPS - A
004800*                         BUSY WEEKEND RUN OVERFLOWED THE OLD
004900*                         2000-ENTRY TABLE AND ABENDED.
005000* 21/08/2007 CMH -    .04 ADDED THE STANDARD DEVIATION COLUMN -
005100*                         REQUEST #CB-04 FROM PLANNING.
005200* 02/03/2026 RWK - 1.0.00 RENUMBERED FOR THE FARE-STRATEGY
005300*                         PROJECT.  NO LOGIC CHANGE THIS RELEASE.
005400* 10/08/2026 RWK - 1.0.01 ZZ060 WAS PICKING THE MEDIAN AND THE
005500*                         Q1/Q3 PAIR BY NEAREST RANK, NO
005600*                         AVERAGING ON AN EVEN-SIZED RUN AND NO
005700*                         INTERPOLATION BETWEEN RANKS - PLANNING
005800*                         WANTED A CLOSER MATCH TO THEIR OWN
005900*                         SPREADSHEET FIGURES.  SWITCHED TO AN
006000*                         AVERAGED-MIDPOINT MEDIAN AND A LINEAR-
006100*                         INTERPOLATION QUARTILE - REQUEST #CB-19.
006200* 10/08/2026 RWK - 1.0.02 THE PR2-BLOCK BATCH-FARE RATES HAD
006300*                         SAT IN CBPARAM UNUSED SINCE 1.0.00 -
006400*                         AUDIT PICKED IT UP.  ADDED AA053 TO
006500*                         PRICE EVERY TRIP AT THE GREATER OF THE
006600*                         TIME AND DISTANCE CHARGE (FLOORED AT
006700*                         THE BATCH MINIMUM) AND PRINT THE RUN
006800*                         TOTAL - REQUEST #CB-25.
006900*
007000 ENVIRONMENT              DIVISION.
007100*========================================
007200 CONFIGURATION            SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT             SECTION.
007700 FILE-CONTROL.
007800     SELECT   TRIPS-CLEAN-FILE   ASSIGN TO "TRIPSCLN"
007900              ORGANIZATION IS LINE SEQUENTIAL
008000              FILE STATUS IS WS-TRIPS-STATUS.
008100     SELECT   PRINT-FILE         ASSIGN TO "CBREPORT"
008200              ORGANIZATION IS LINE SEQUENTIAL
008300              FILE STATUS IS WS-PRINT-STATUS.
008400*
008500 DATA                     DIVISION.
008600*========================================
008700 FILE                     SECTION.
008800*
008900 FD  TRIPS-CLEAN-FILE.
009000 COPY "CBTRIP.COB".
009100*
009200 FD  PRINT-FILE
009300     REPORT IS CB-STATISTICS-REPORT.
009400*
009500 WORKING-STORAGE          SECTION.
009600*----------------------------------
009700 77  PROG-NAME             PIC X(15) VALUE "CB030 (1.0.00)".
009800 77  WS-TRIPS-STATUS       PIC XX.
009900 77  WS-PRINT-STATUS       PIC XX.
010000 77  WS-REC-CNT            PIC 9(7)  COMP VALUE ZERO.
010100 77  WS-SUB-1              PIC 9(4)  COMP VALUE ZERO.
010200 77  WS-SUB-2              PIC 9(4)  COMP VALUE ZERO.
010300 77  WS-TABLE-MAX          PIC 9(4)  COMP VALUE 5000.
010400*
010500 01  WS-DATA.
010600     03  WS-DEV-SUM-SQ     PIC S9(9)V99  COMP-3 VALUE ZERO.
010700     03  WS-VARIANCE       PIC S9(9)V99  COMP-3 VALUE ZERO.
010800     03  WS-SQRT-INPUT     PIC S9(9)V9999 COMP-3 VALUE ZERO.
010900     03  WS-SQRT-X         PIC S9(9)V9999 COMP-3 VALUE ZERO.
011000     03  WS-SQRT-RESULT    PIC S9(9)V99  COMP-3 VALUE ZERO.
011100     03  WS-SQRT-PASS      PIC 99        COMP.
011200     03  WS-MID-SUB        PIC 9(4)      COMP.
011300     03  WS-MID-HI-SUB     PIC 9(4)      COMP.
011400     03  WS-MID-REM        PIC 9         COMP.
011500     03  WS-Q1-SUB         PIC 9(4)      COMP.
011600     03  WS-Q1-HI-SUB      PIC 9(4)      COMP.
011700     03  WS-Q3-SUB         PIC 9(4)      COMP.
011800     03  WS-Q3-HI-SUB      PIC 9(4)      COMP.
011900     03  WS-QP-POS100      PIC S9(7)     COMP.
012000     03  WS-QP-FRAC100     PIC S9(4)     COMP.
012100     03  WS-QP-DUR-DIFF    PIC S9(5)     COMP.
012200     03  WS-QP-DIST-DIFF   PIC S9(5)V99  COMP-3.
012300     03  WS-STAT-IX        PIC 9         COMP.
012400     03  WS-SWAP-DUR       PIC 9(4)      COMP.
012500     03  WS-SWAP-DIST      PIC 9(3)V99   COMP-3.
012600     03  WS-BF-TIME-FARE   PIC 9(6)V99   COMP-3.
012700     03  WS-BF-DIST-FARE   PIC 9(6)V99   COMP-3.
012800     03  WS-BF-FARE        PIC 9(6)V99   COMP-3.
012900*                                 REQUEST #CB-25 - PER-TRIP
013000*                                 BATCH-FARE WORK AREA, SEE
013100*                                 AA053-CALC-BATCH-FARE BELOW.
013200     03  WS-EOF-SW         PIC X         VALUE "N".
013300         88  WS-EOF                VALUE "Y".
013400     03  FILLER            PIC X(3).
013500*
013600 01  WS-TRIP-STAT-TABLE.
013700*                         RAW DURATION/DISTANCE PER TRIP, ID KEPT
013800*                         SO THE OUTLIER PASS CAN STAMP A REASON.
013900*                         BOUNDED AT WS-TABLE-MAX - SEE 03/05/01.
014000     03  WS-TS-ENTRY OCCURS 5000.
014100         05  WS-TS-TRIP-ID     PIC X(8).
014200         05  WS-TS-DURATION    PIC 9(4).
014300         05  WS-TS-DISTANCE    PIC 9(3)V99.
014400*
014500     03  FILLER          PIC X(1).
014600 01  WS-SORT-VALUES.
014700*                         SEPARATE VALUE-ONLY COPIES, SORTED IN
014800*                         PLACE BY ZZ065 FOR THE MEDIAN/QUARTILE
014900*                         CALCULATION - THE ID-KEYED TABLE ABOVE
015000*                         IS LEFT IN ARRIVAL ORDER.
015100     03  WS-SORT-DUR OCCURS 5000    PIC 9(4)     COMP.
015200     03  WS-SORT-DIST OCCURS 5000   PIC 9(3)V99  COMP-3.
015300*
015400     03  FILLER          PIC X(1).
015500 01  WS-DATE-FORMATS.
015600     03  WS-DATE           PIC X(10) VALUE "99/99/9999".
015700     03  WS-UK REDEFINES WS-DATE.
015800         05  WS-DAYS       PIC 99.
015900         05  FILLER        PIC X.
016000         05  WS-MONTH      PIC 99.
016100         05  FILLER        PIC X.
016200         05  WS-YEAR       PIC 9(4).
016300     03  WS-USA REDEFINES WS-DATE.
016400         05  WS-USA-MONTH  PIC 99.
016500         05  FILLER        PIC X.
016600         05  WS-USA-DAYS   PIC 99.
016700         05  FILLER        PIC X(5).
016800     03  WS-INTL REDEFINES WS-DATE.
016900         05  WS-INTL-YEAR  PIC 9(4).
017000         05  FILLER        PIC X.
017100         05  WS-INTL-MONTH PIC 99.
017200         05  FILLER        PIC X.
017300         05  WS-INTL-DAYS  PIC 99.
017400*
017500 01  ERROR-MESSAGES.
017600     03  SY001             PIC X(46)
017700            VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
017800     03  CB031             PIC X(30)
017900             VALUE "CB031 TRIPSCLN OPEN FAILED - ".
018000     03  CB032             PIC X(30)
018100             VALUE "CB032 CBREPORT OPEN FAILED -  ".
018200     03  FILLER            PIC X(4).
018300*
018400 01  WS-EVAL-MSG           PIC X(25) VALUE SPACES.
018500 01  ERROR-CODE            PIC 999.
018600 01  WS-STAT-NAME          PIC X(10).
018700 01  WS-OUT-TRIP-ID        PIC X(8).
018800 01  WS-OUT-REASON         PIC X(10).
018900*
019000 COPY "CBSTATS.COB".
019100 COPY "CBPARAM.COB".
019200*
019300 LINKAGE                  SECTION.
019400*----------------------------------
019500 COPY "CBCALL.COB".
019600 COPY "CBNAMES.COB".
019700*
019800 REPORT                   SECTION.
019900*========================================
020000 RD  CB-STATISTICS-REPORT
020100     CONTROL      FINAL
020200     PAGE LIMIT   56 LINES
020300     HEADING      1
020400     FIRST DETAIL 5
020500     LAST  DETAIL 54.
020600*
020700 01  CB-STATS-HEAD-1  TYPE PAGE HEADING.
020800     03  LINE  1.
020900         05  COL   1    PIC X(30) SOURCE CB-PR1-CO-NAME.
021000         05  COL  60    PIC X(37) SOURCE CB-PR1-REPORT-TITLE.
021100         05  COL 124    PIC X(5)  VALUE "PAGE ".
021200         05  COL 129    PIC ZZ9   SOURCE PAGE-COUNTER.
021300     03  LINE  3.
021400         05  COL   1    PIC X(38)
021500             VALUE "TRIP DURATION AND DISTANCE STATISTICS".
021600     03  LINE  5.
021700         05  COL   1                  VALUE "MEASURE".
021800         05  COL  16                  VALUE "COUNT".
021900         05  COL  26                  VALUE "MEAN".
022000         05  COL  36                  VALUE "MEDIAN".
022100         05  COL  47                  VALUE "STDEV".
022200         05  COL  57                  VALUE "MIN".
022300         05  COL  65                  VALUE "MAX".
022400         05  COL  73                  VALUE "Q1".
022500         05  COL  81                  VALUE "Q3".
022600         05  COL  89                  VALUE "LO-FENCE".
022700         05  COL 100                  VALUE "HI-FENCE".
022800*
022900 01  CB-STATS-DETAIL  TYPE DETAIL.
023000     03  LINE + 2.
023100         05  COL   1    PIC X(10)     SOURCE WS-STAT-NAME.
023200         05  COL  15    PIC ZZZZZZ9
023300                       SOURCE CB-STAT-COUNT(WS-STAT-IX).
023400         05  COL  24    PIC ZZZZ9.99
023500                       SOURCE CB-STAT-MEAN(WS-STAT-IX).
023600         05  COL  34    PIC ZZZZ9.99
023700                       SOURCE CB-STAT-MEDIAN(WS-STAT-IX).
023800         05  COL  44    PIC ZZZZ9.99
023900                       SOURCE CB-STAT-STDEV(WS-STAT-IX).
024000         05  COL  54    PIC ZZZZ9.99
024100                       SOURCE CB-STAT-MIN(WS-STAT-IX).
024200         05  COL  64    PIC ZZZZ9.99
024300                       SOURCE CB-STAT-MAX(WS-STAT-IX).
024400         05  COL  72    PIC ZZZZ9.99
024500                       SOURCE CB-STAT-Q1(WS-STAT-IX).
024600         05  COL  80    PIC ZZZZ9.99
024700                       SOURCE CB-STAT-Q3(WS-STAT-IX).
024800         05  COL  88    PIC -ZZZZ9.99
024900                       SOURCE CB-STAT-LO-FENCE(WS-STAT-IX).
025000         05  COL  99    PIC -ZZZZ9.99
025100                       SOURCE CB-STAT-HI-FENCE(WS-STAT-IX).
025200*
025300 01  CB-OUTLIER-HEAD  TYPE PAGE HEADING.
025400     03  LINE  1.
025500         05  COL   1    PIC X(20)
025600                       VALUE "OUTLIER TRIP LISTING".
025700     03  LINE  2.
025800         05  COL   1    PIC X(19)
025900                       VALUE "TOTAL OUTLIERS FND:".
026000         05  COL  21    PIC ZZZZZZ9 SOURCE CB-OUTLIER-TOTAL.
026100         05  COL  32    PIC X(24)
026200                     VALUE "(FIRST 20 LISTED BELOW)".
026300*
026400 01  CB-OUTLIER-DETAIL  TYPE DETAIL.
026500     03  LINE + 1.
026600         05  COL   1    PIC X(8)      SOURCE WS-OUT-TRIP-ID.
026700         05  COL  12    PIC X(10)     SOURCE WS-OUT-REASON.
026800*
026900 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
027000     03  COL   1  PIC X(30)
027100               VALUE "TOTAL CLEANED TRIPS PROCESSED:".
027200     03  COL  32  PIC ZZZZZZ9 SOURCE WS-REC-CNT.
027300     03  LINE + 1.
027400         05  COL   1  PIC X(30)
027500                   VALUE "U3 BATCH FARE - TRIPS PRICED :".
027600         05  COL  32  PIC ZZZZZZ9 SOURCE CB-BATCH-FARE-CNT.
027700     03  LINE + 1.
027800         05  COL   1  PIC X(30)
027900                   VALUE "U3 BATCH FARE - TOTAL TAKE   :".
028000         05  COL  32  PIC ZZZZZZ9.99 SOURCE CB-BATCH-FARE-TOTAL.
028100*
028200 PROCEDURE                DIVISION USING CB-CALLING-DATA
028300                                         CB-FILE-DEFS.
028400*========================================
028500*
028600 AA000-MAIN               SECTION.
028700*---------------------------------
028800     PERFORM  AA010-OPEN-FILES.
028900     PERFORM  AA050-LOAD-TABLES.
029000     PERFORM  ZZ060-COMPUTE-STATS.
029100     PERFORM  ZZ070-FLAG-OUTLIERS.
029200     PERFORM  AA080-REPORT-STATS.
029300     CLOSE    TRIPS-CLEAN-FILE
029400              PRINT-FILE.
029500     MOVE     ZERO TO RETURN-CODE.
029600     GOBACK.
029700*
029800 AA000-EXIT.
029900     EXIT     SECTION.
030000*
030100 AA010-OPEN-FILES         SECTION.
030200*---------------------------------
030300     OPEN     INPUT  TRIPS-CLEAN-FILE.
030400     IF       WS-TRIPS-STATUS NOT = "00"
030500              DISPLAY CB031 WS-TRIPS-STATUS
030600              DISPLAY SY001
030700              MOVE 8 TO RETURN-CODE
030800              GOBACK.
030900     OPEN     OUTPUT PRINT-FILE.
031000     IF       WS-PRINT-STATUS NOT = "00"
031100              DISPLAY CB032 WS-PRINT-STATUS
031200              DISPLAY SY001
031300              CLOSE TRIPS-CLEAN-FILE
031400              MOVE 8 TO RETURN-CODE
031500              GOBACK.
031600*
031700 AA010-EXIT.
031800     EXIT     SECTION.
031900*
032000 AA050-LOAD-TABLES        SECTION.
032100*---------------------------------
032200*    READS EVERY ACCEPTED TRIP AND LOADS ITS DURATION AND
032300*    DISTANCE INTO THE WORK TABLES, BOTH ID-KEYED AND SORT
032400*    COPIES, UP TO WS-TABLE-MAX ENTRIES.
032500     MOVE     ZERO TO WS-REC-CNT WS-SUB-1.
032600     MOVE     ZERO TO CB-DUR-COUNT CB-DIST-COUNT.
032700     MOVE     99999 TO CB-DUR-MIN CB-DIST-MIN.
032800     MOVE     ZERO  TO CB-DUR-MAX CB-DIST-MAX
032900                        CB-DUR-MEAN CB-DIST-MEAN.
033000     MOVE     ZERO  TO CB-BATCH-FARE-TOTAL CB-BATCH-FARE-CNT.
033100     MOVE     "N" TO WS-EOF-SW.
033200     PERFORM  AA051-READ-TRIP UNTIL WS-EOF-SW = "Y".
033300*
033400 AA050-EXIT.
033500     EXIT     SECTION.
033600*
033700 AA051-READ-TRIP.
033800     READ     TRIPS-CLEAN-FILE
033900              AT END MOVE "Y" TO WS-EOF-SW
034000     END-READ.
034100     IF       WS-EOF-SW = "Y"
034200              GO TO AA051-EXIT.
034300     ADD      1 TO WS-REC-CNT.
034400     IF       WS-SUB-1 < WS-TABLE-MAX
034500              ADD 1 TO WS-SUB-1
034600              MOVE TR-TRIP-ID      TO WS-TS-TRIP-ID(WS-SUB-1)
034700              MOVE TR-DURATION-MIN TO WS-TS-DURATION(WS-SUB-1)
034800              MOVE TR-DISTANCE-KM  TO WS-TS-DISTANCE(WS-SUB-1)
034900              MOVE TR-DURATION-MIN TO WS-SORT-DUR(WS-SUB-1)
035000              MOVE TR-DISTANCE-KM  TO WS-SORT-DIST(WS-SUB-1)
035100     END-IF.
035200     ADD      1 TO CB-DUR-COUNT.
035300     ADD      1 TO CB-DIST-COUNT.
035400     ADD      TR-DURATION-MIN TO CB-DUR-MEAN.
035500     ADD      TR-DISTANCE-KM  TO CB-DIST-MEAN.
035600     IF       TR-DURATION-MIN < CB-DUR-MIN
035700              MOVE TR-DURATION-MIN TO CB-DUR-MIN
035800     END-IF.
035900     IF       TR-DURATION-MIN > CB-DUR-MAX
036000              MOVE TR-DURATION-MIN TO CB-DUR-MAX
036100     END-IF.
036200     IF       TR-DISTANCE-KM < CB-DIST-MIN
036300              MOVE TR-DISTANCE-KM TO CB-DIST-MIN
036400     END-IF.
036500     IF       TR-DISTANCE-KM > CB-DIST-MAX
036600              MOVE TR-DISTANCE-KM TO CB-DIST-MAX
036700     END-IF.
036800     PERFORM  AA053-CALC-BATCH-FARE.
036900 AA051-EXIT.
037000     EXIT.
037100*
037200 AA053-CALC-BATCH-FARE.
037300*                         REQUEST #CB-25 - U3 BATCH FARE, THE
037400*                         CB-PR2-BATCH-* RATES HAD SAT UNUSED IN
037500*                         CBPARAM SINCE 1.0.00.  FARE IS THE
037600*                         GREATER OF THE TIME AND DISTANCE
037700*                         CHARGE, FLOORED AT THE BATCH MINIMUM -
037800*                         RUN TOTAL PRINTED WITH THE STATS.
037900     COMPUTE  WS-BF-TIME-FARE ROUNDED =
038000              TR-DURATION-MIN * CB-PR2-BATCH-TIME-RATE.
038100     COMPUTE  WS-BF-DIST-FARE ROUNDED =
038200              TR-DISTANCE-KM * CB-PR2-BATCH-DIST-RATE.
038300     IF       WS-BF-TIME-FARE > WS-BF-DIST-FARE
038400              MOVE WS-BF-TIME-FARE TO WS-BF-FARE
038500     ELSE
038600              MOVE WS-BF-DIST-FARE TO WS-BF-FARE
038700     END-IF.
038800     IF       WS-BF-FARE < CB-PR2-BATCH-MIN-FARE
038900              MOVE CB-PR2-BATCH-MIN-FARE TO WS-BF-FARE
039000     END-IF.
039100     ADD      WS-BF-FARE TO CB-BATCH-FARE-TOTAL.
039200     ADD      1          TO CB-BATCH-FARE-CNT.
039300*
039400 ZZ060-COMPUTE-STATS      SECTION.
039500*---------------------------------
039600*    MEAN, THEN A SORT OF THE VALUE-ONLY TABLES SO MEDIAN AND
039700*    THE QUARTILE PAIR CAN BE PICKED OFF BY POSITION (LINEAR
039800*    INTERPOLATION RULE), THEN A SECOND PASS FOR STANDARD
039900*    DEVIATION.
040000     IF       CB-DUR-COUNT > ZERO
040100              DIVIDE CB-DUR-MEAN BY CB-DUR-COUNT
040200                      GIVING CB-DUR-MEAN ROUNDED
040300              DIVIDE CB-DIST-MEAN BY CB-DIST-COUNT
040400                      GIVING CB-DIST-MEAN ROUNDED
040500     END-IF.
040600     PERFORM  ZZ065-SORT-DUR-TABLE.
040700     PERFORM  ZZ066-SORT-DIST-TABLE.
040800*
040900     IF       WS-SUB-1 > ZERO
041000*                         MEDIAN - EVEN COUNT AVERAGES THE TWO
041100*                         MIDDLE VALUES, ODD COUNT TAKES THE
041200*                         MIDDLE ONE STRAIGHT - REQUEST #CB-19,
041300*                         THE OLD NEAREST-RANK PICK WAS OFF BY
041400*                         HALF A VALUE ON EVERY EVEN-SIZED RUN.
041500              DIVIDE WS-SUB-1 BY 2
041600                      GIVING WS-MID-SUB REMAINDER WS-MID-REM
041700              IF WS-MID-REM = ZERO
041800                 COMPUTE WS-MID-HI-SUB = WS-MID-SUB + 1
041900                 COMPUTE CB-DUR-MEDIAN ROUNDED =
042000                    (WS-SORT-DUR(WS-MID-SUB) +
042100                     WS-SORT-DUR(WS-MID-HI-SUB)) / 2
042200                 COMPUTE CB-DIST-MEDIAN ROUNDED =
042300                    (WS-SORT-DIST(WS-MID-SUB) +
042400                     WS-SORT-DIST(WS-MID-HI-SUB)) / 2
042500              ELSE
042600                 ADD 1 TO WS-MID-SUB
042700                 MOVE WS-SORT-DUR(WS-MID-SUB)  TO CB-DUR-MEDIAN
042800                 MOVE WS-SORT-DIST(WS-MID-SUB) TO CB-DIST-MEDIAN
042900              END-IF
043000*                         Q1/Q3 - LINEAR INTERPOLATION AT
043100*                         POSITION P=(N-1)*Q, NOT A NEAREST-RANK
043200*                         PICK - SAME REQUEST #CB-19.  P IS
043300*                         CARRIED AS P*100 SO THE FRACTION
043400*                         SURVIVES THE INTEGER DIVIDE.
043500              COMPUTE WS-QP-POS100 = (WS-SUB-1 - 1) * 25
043600              DIVIDE WS-QP-POS100 BY 100
043700                      GIVING WS-Q1-SUB REMAINDER WS-QP-FRAC100
043800              ADD 1 TO WS-Q1-SUB
043900              COMPUTE WS-Q1-HI-SUB = WS-Q1-SUB + 1
044000              IF WS-Q1-SUB > WS-SUB-1
044100                 MOVE WS-SUB-1 TO WS-Q1-SUB
044200              END-IF
044300              IF WS-Q1-HI-SUB > WS-SUB-1
044400                 MOVE WS-SUB-1 TO WS-Q1-HI-SUB
044500              END-IF
044600              COMPUTE WS-QP-DUR-DIFF =
044700                 WS-SORT-DUR(WS-Q1-HI-SUB)
044800                 - WS-SORT-DUR(WS-Q1-SUB)
044900              COMPUTE CB-DUR-Q1 = WS-SORT-DUR(WS-Q1-SUB) +
045000                 ((WS-QP-FRAC100 * WS-QP-DUR-DIFF) / 100)
045100              COMPUTE WS-QP-DIST-DIFF =
045200                 WS-SORT-DIST(WS-Q1-HI-SUB)
045300                 - WS-SORT-DIST(WS-Q1-SUB)
045400              COMPUTE CB-DIST-Q1 = WS-SORT-DIST(WS-Q1-SUB) +
045500                 ((WS-QP-FRAC100 * WS-QP-DIST-DIFF) / 100)
045600              COMPUTE WS-QP-POS100 = (WS-SUB-1 - 1) * 75
045700              DIVIDE WS-QP-POS100 BY 100
045800                      GIVING WS-Q3-SUB REMAINDER WS-QP-FRAC100
045900              ADD 1 TO WS-Q3-SUB
046000              COMPUTE WS-Q3-HI-SUB = WS-Q3-SUB + 1
046100              IF WS-Q3-SUB > WS-SUB-1
046200                 MOVE WS-SUB-1 TO WS-Q3-SUB
046300              END-IF
046400              IF WS-Q3-HI-SUB > WS-SUB-1
046500                 MOVE WS-SUB-1 TO WS-Q3-HI-SUB
046600              END-IF
046700              COMPUTE WS-QP-DUR-DIFF =
046800                 WS-SORT-DUR(WS-Q3-HI-SUB)
046900                 - WS-SORT-DUR(WS-Q3-SUB)
047000              COMPUTE CB-DUR-Q3 = WS-SORT-DUR(WS-Q3-SUB) +
047100                 ((WS-QP-FRAC100 * WS-QP-DUR-DIFF) / 100)
047200              COMPUTE WS-QP-DIST-DIFF =
047300                 WS-SORT-DIST(WS-Q3-HI-SUB)
047400                 - WS-SORT-DIST(WS-Q3-SUB)
047500              COMPUTE CB-DIST-Q3 = WS-SORT-DIST(WS-Q3-SUB) +
047600                 ((WS-QP-FRAC100 * WS-QP-DIST-DIFF) / 100)
047700              COMPUTE CB-DUR-IQR = CB-DUR-Q3 - CB-DUR-Q1
047800              COMPUTE CB-DIST-IQR = CB-DIST-Q3 - CB-DIST-Q1
047900              COMPUTE CB-DUR-LO-FENCE =
048000                 CB-DUR-Q1 - (CB-PR1-IQR-MULTIPLIER * CB-DUR-IQR)
048100              COMPUTE CB-DUR-HI-FENCE =
048200                 CB-DUR-Q3 + (CB-PR1-IQR-MULTIPLIER * CB-DUR-IQR)
048300              COMPUTE CB-DIST-LO-FENCE =
048400                CB-DIST-Q1 - (CB-PR1-IQR-MULTIPLIER * CB-DIST-IQR)
048500              COMPUTE CB-DIST-HI-FENCE =
048600                CB-DIST-Q3 + (CB-PR1-IQR-MULTIPLIER * CB-DIST-IQR)
048700*
048800              MOVE ZERO TO WS-DEV-SUM-SQ
048900              PERFORM ZZ061-SUM-DUR-DEVIATION
049000                      VARYING WS-SUB-2 FROM 1 BY 1
049100                      UNTIL WS-SUB-2 > WS-SUB-1
049200              COMPUTE WS-VARIANCE = WS-DEV-SUM-SQ / WS-SUB-1
049300              PERFORM ZZ063-SQUARE-ROOT
049400              MOVE WS-SQRT-RESULT TO CB-DUR-STDEV
049500*
049600              MOVE ZERO TO WS-DEV-SUM-SQ
049700              PERFORM ZZ062-SUM-DIST-DEVIATION
049800                      VARYING WS-SUB-2 FROM 1 BY 1
049900                      UNTIL WS-SUB-2 > WS-SUB-1
050000              COMPUTE WS-VARIANCE = WS-DEV-SUM-SQ / WS-SUB-1
050100              PERFORM ZZ063-SQUARE-ROOT
050200              MOVE WS-SQRT-RESULT TO CB-DIST-STDEV
050300     END-IF.
050400*
050500 ZZ060-EXIT.
050600     EXIT     SECTION.
050700*
050800 ZZ061-SUM-DUR-DEVIATION.
050900     COMPUTE  WS-DEV-SUM-SQ = WS-DEV-SUM-SQ +
051000              ((WS-SORT-DUR(WS-SUB-2) - CB-DUR-MEAN) *
051100               (WS-SORT-DUR(WS-SUB-2) - CB-DUR-MEAN)).
051200*
051300 ZZ062-SUM-DIST-DEVIATION.
051400     COMPUTE  WS-DEV-SUM-SQ = WS-DEV-SUM-SQ +
051500              ((WS-SORT-DIST(WS-SUB-2) - CB-DIST-MEAN) *
051600               (WS-SORT-DIST(WS-SUB-2) - CB-DIST-MEAN)).
051700*
051800 ZZ063-SQUARE-ROOT.
051900*    21/08/2007 CMH - NO SQRT FUNCTION IN THIS SHOP'S COMPILER
052000*    SUBSET - NEWTON'S METHOD, TEN PASSES, IS PLENTY FOR OUR
052100*    RANGE OF VALUES.
052200     MOVE     WS-VARIANCE TO WS-SQRT-INPUT.
052300     IF       WS-SQRT-INPUT = ZERO
052400              MOVE ZERO TO WS-SQRT-RESULT
052500     ELSE
052600              MOVE WS-SQRT-INPUT TO WS-SQRT-X
052700              PERFORM ZZ064-SQRT-ITERATE
052800                      VARYING WS-SQRT-PASS FROM 1 BY 1
052900                      UNTIL WS-SQRT-PASS > 10
053000              MOVE WS-SQRT-X TO WS-SQRT-RESULT
053100     END-IF.
053200*
053300 ZZ064-SQRT-ITERATE.
053400     COMPUTE  WS-SQRT-X ROUNDED =
053500              (WS-SQRT-X + (WS-SQRT-INPUT / WS-SQRT-X)) / 2.
053600*
053700 ZZ065-SORT-DUR-TABLE     SECTION.
053800*---------------------------------
053900*    NO SORT VERB IN THIS SHOP'S BATCH SUITE - A STRAIGHT
054000*    EXCHANGE SORT OVER THE IN-CORE TABLE DOES THE JOB FOR
054100*    A TABLE THIS SIZE.
054200     PERFORM  ZZ065-OUTER-PASS
054300              VARYING WS-SUB-1 FROM 1 BY 1
054400              UNTIL WS-SUB-1 >= WS-REC-CNT.
054500     IF       WS-REC-CNT < WS-TABLE-MAX
054600              MOVE WS-REC-CNT TO WS-SUB-1
054700     ELSE
054800              MOVE WS-TABLE-MAX TO WS-SUB-1
054900     END-IF.
055000*
055100 ZZ065-EXIT.
055200     EXIT     SECTION.
055300*
055400 ZZ065-OUTER-PASS.
055500     PERFORM  ZZ065-INNER-COMPARE
055600              VARYING WS-SUB-2 FROM 1 BY 1
055700              UNTIL WS-SUB-2 > WS-REC-CNT - WS-SUB-1.
055800*
055900 ZZ065-INNER-COMPARE.
056000     IF       WS-SORT-DUR(WS-SUB-2) > WS-SORT-DUR(WS-SUB-2 + 1)
056100              MOVE WS-SORT-DUR(WS-SUB-2)     TO WS-SWAP-DUR
056200              MOVE WS-SORT-DUR(WS-SUB-2 + 1)
056300                          TO WS-SORT-DUR(WS-SUB-2)
056400              MOVE WS-SWAP-DUR TO WS-SORT-DUR(WS-SUB-2 + 1)
056500     END-IF.
056600*
056700 ZZ066-SORT-DIST-TABLE    SECTION.
056800*---------------------------------
056900     PERFORM  ZZ066-OUTER-PASS
057000              VARYING WS-SUB-1 FROM 1 BY 1
057100              UNTIL WS-SUB-1 >= WS-REC-CNT.
057200*
057300 ZZ066-EXIT.
057400     EXIT     SECTION.
057500*
057600 ZZ066-OUTER-PASS.
057700     PERFORM  ZZ066-INNER-COMPARE
057800              VARYING WS-SUB-2 FROM 1 BY 1
057900              UNTIL WS-SUB-2 > WS-REC-CNT - WS-SUB-1.
058000*
058100 ZZ066-INNER-COMPARE.
058200     IF       WS-SORT-DIST(WS-SUB-2) > WS-SORT-DIST(WS-SUB-2 + 1)
058300              MOVE WS-SORT-DIST(WS-SUB-2)     TO WS-SWAP-DIST
058400              MOVE WS-SORT-DIST(WS-SUB-2 + 1)
058500                          TO WS-SORT-DIST(WS-SUB-2)
058600              MOVE WS-SWAP-DIST TO WS-SORT-DIST(WS-SUB-2 + 1)
058700     END-IF.
058800*
058900 ZZ070-FLAG-OUTLIERS      SECTION.
059000*---------------------------------
059100*    WALKS THE WHOLE ID-KEYED TABLE (ARRIVAL ORDER, NOT SORTED)
059200*    SO CB-OUTLIER-TOTAL COMES OUT TRUE EVEN WHEN THERE ARE MORE
059300*    THAN 20 - CB-OUTLIER-TABLE ONLY EVER HOLDS THE FIRST 20 OF
059400*    THEM, PER THE LISTING LIMIT - REQUEST #CB-26.
059500     MOVE     ZERO TO CB-OUTLIER-COUNT CB-OUTLIER-TOTAL.
059600     PERFORM  ZZ071-TEST-ONE-TRIP
059700              VARYING WS-SUB-2 FROM 1 BY 1
059800              UNTIL WS-SUB-2 > WS-SUB-1.
059900*
060000 ZZ070-EXIT.
060100     EXIT     SECTION.
060200*
060300 ZZ071-TEST-ONE-TRIP.
060400     IF       WS-TS-DURATION(WS-SUB-2) < CB-DUR-LO-FENCE
060500        OR    WS-TS-DURATION(WS-SUB-2) > CB-DUR-HI-FENCE
060600              ADD 1 TO CB-OUTLIER-TOTAL
060700              IF  CB-OUTLIER-COUNT < 20
060800                  ADD 1 TO CB-OUTLIER-COUNT
060900                  MOVE WS-TS-TRIP-ID(WS-SUB-2)
061000                        TO CB-OUTLIER-TRIP-ID(CB-OUTLIER-COUNT)
061100                  MOVE "DURATION"
061200                        TO CB-OUTLIER-REASON(CB-OUTLIER-COUNT)
061300              END-IF
061400     ELSE
061500        IF    WS-TS-DISTANCE(WS-SUB-2) < CB-DIST-LO-FENCE
061600        OR    WS-TS-DISTANCE(WS-SUB-2) > CB-DIST-HI-FENCE
061700              ADD 1 TO CB-OUTLIER-TOTAL
061800              IF  CB-OUTLIER-COUNT < 20
061900                  ADD 1 TO CB-OUTLIER-COUNT
062000                  MOVE WS-TS-TRIP-ID(WS-SUB-2)
062100                        TO CB-OUTLIER-TRIP-ID(CB-OUTLIER-COUNT)
062200                  MOVE "DISTANCE"
062300                        TO CB-OUTLIER-REASON(CB-OUTLIER-COUNT)
062400              END-IF
062500        END-IF
062600     END-IF.
062700*
062800 AA080-REPORT-STATS       SECTION.
062900*---------------------------------
063000     INITIATE CB-STATISTICS-REPORT.
063100     MOVE     1 TO WS-STAT-IX.
063200     MOVE     "DURATION"  TO WS-STAT-NAME.
063300     GENERATE CB-STATS-DETAIL.
063400     MOVE     2 TO WS-STAT-IX.
063500     MOVE     "DISTANCE"  TO WS-STAT-NAME.
063600     GENERATE CB-STATS-DETAIL.
063700     PERFORM  AA081-GENERATE-OUTLIER
063800              VARYING WS-SUB-2 FROM 1 BY 1
063900              UNTIL WS-SUB-2 > CB-OUTLIER-COUNT.
064000     TERMINATE CB-STATISTICS-REPORT.
064100*
064200 AA080-EXIT.
064300     EXIT     SECTION.
064400*
064500 AA081-GENERATE-OUTLIER.
064600     MOVE     CB-OUTLIER-TRIP-ID(WS-SUB-2) TO WS-OUT-TRIP-ID.
064700     MOVE     CB-OUTLIER-REASON(WS-SUB-2)  TO WS-OUT-REASON.
064800     GENERATE CB-OUTLIER-DETAIL.
