000100 IDENTIFICATION           DIVISION.
000200*========================================
000300*
000400***********************************************************
000500*                                                         *
000600*          RECORD VALIDATION AND DATA CLEANING             *
000700*                                                         *
000800*          PHASE 1 OF THE OVERNIGHT CHAIN - MUST RUN       *
000900*          BEFORE CB020/CB030/CB040 EVER SEE A RECORD.     *
001000*                                                         *
001100***********************************************************
001200*
001300 PROGRAM-ID.              CB010.
001400 AUTHOR.                  R W KEEL.
001500 INSTALLATION.            CITYBIKE OPERATIONS - BATCH SECTION.
001600 DATE-WRITTEN.            03/03/1994.
001700 DATE-COMPILED.
001800 SECURITY.                COMPANY CONFIDENTIAL - CITYBIKE
001900                           OPERATIONS INTERNAL USE ONLY.
002000*
002100*    REMARKS.             READS THE THREE RAW FEED FILES AND
002200*                         WRITES A CLEANED COPY OF EACH -
002300*                         BAD RECORDS ARE DROPPED, NOT PASSED
002400*                         ON.  TRIPS GET A SECOND PASS FIRST
002500*                         TO WORK OUT THE RUN'S MEAN DISTANCE,
002600*                         USED TO FILL IN A MISSING ONE.
002700*
002800*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
002900*
003000*    CALLED MODULES.      NONE.
003100*
003200*    FILES USED.          TRIPSIN.   RAW TRIP FEED.
003300*                         STATNIN.   RAW STATION FEED.
003400*                         MAINTIN.   RAW MAINTENANCE FEED.
003500*                         TRIPSCLN.  CLEANED TRIP FILE.
003600*                         STATNCLN.  CLEANED STATION FILE.
003700*                         MAINTCLN.  CLEANED MAINTENANCE FILE.
003800*
003900*    ERROR MESSAGES USED.
004000* SYSTEM WIDE:
004100*                         SY001.
004200* PROGRAM SPECIFIC:
004300*                         CB011 - 16.
004400*
004500* CHANGES:
004600* 03/03/1994 RWK -        WRITTEN.  NO EXISTING STEP IN THE
004700*                         OVERNIGHT CHAIN COVERED VALIDATION
004800*                         AND CLEANING, SO THIS IS A NEW PHASE -
004900*                         BUILT TO THE SAME SECTION AND FILE-
005000*                         STATUS SHAPE AS THE OTHER THREE
005100*                         PHASES SO IT DROPS STRAIGHT IN.
005200* 21/09/1997 RWK -    .01 ADDED THE MEAN-DISTANCE FILL-IN FOR
005300*                         TRIPS MISSING TR-DISTANCE-KM - REQUEST
005400*                         FROM PLANNING, TOO MANY GOOD RIDES
005500*                         WERE BEING THROWN AWAY OVER ONE FIELD.
005600* 15/02/1999 PDW -    .02 YEAR 2000 REVIEW - THE DAY-NUMBER
005700*                         ARITHMETIC BELOW ALREADY CARRIES A
005800*                         FULL CCYY, NO CHANGE REQUIRED.  SIGNED
005900*                         OFF PER Y2K PROJECT PLAN ITEM 44.
006000* 04/11/2005 PDW -    .03 REJECT STATIONS OUTSIDE THE LAT/LONG
006100*                         RANGE - REQUEST #CB-06, A BAD FEED
006200*                         FROM THE DOCK VENDOR PUT A STATION
006300*                         AT LATITUDE 900.
006400* 13/03/2026 RWK - 1.0.00 RENUMBERED FOR THE FARE-STRATEGY
006500*                         PROJECT.  NO LOGIC CHANGE THIS RELEASE.
006600* 10/08/2026 RWK - 1.0.01 AA013 WAS MOVING A WHOLE CCYYMMDD OR
006700*                         HHMMSS FIELD TO THREE SEPARATE 2/4-DIGIT
006800*                         RECEIVERS AT ONCE - THAT JUST TRUNCATES
006900*                         THE SAME VALUE INTO EACH ONE, IT DOES
007000*                         NOT SPLIT IT.  SPOTTED WHILE CHASING A
007100*                         DUFF ELAPSED-MINUTES FIGURE ON A DAY
007200*                         WITH A LEADING-ZERO HOUR.  FIXED WITH A
007300*                         REDEFINES, SAME IDEA AS CB020 ALREADY
007400*                         USES FOR ITS OWN START-TIME BREAKDOWN.
007500*
007600 ENVIRONMENT              DIVISION.
007700*========================================
007800 CONFIGURATION            SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT             SECTION.
008300 FILE-CONTROL.
008400     SELECT   TRIPS-IN-FILE       ASSIGN TO "TRIPSIN"
008500              ORGANIZATION IS LINE SEQUENTIAL
008600              FILE STATUS IS WS-TRIPS-IN-STATUS.
008700     SELECT   STATIONS-IN-FILE    ASSIGN TO "STATNIN"
008800              ORGANIZATION IS LINE SEQUENTIAL
008900              FILE STATUS IS WS-STATNS-IN-STATUS.
009000     SELECT   MAINT-IN-FILE       ASSIGN TO "MAINTIN"
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              FILE STATUS IS WS-MAINT-IN-STATUS.
009300     SELECT   TRIPS-CLEAN-FILE    ASSIGN TO "TRIPSCLN"
009400              ORGANIZATION IS LINE SEQUENTIAL
009500              FILE STATUS IS WS-TRIPS-CLN-STATUS.
009600     SELECT   STATIONS-CLEAN-FILE ASSIGN TO "STATNCLN"
009700              ORGANIZATION IS LINE SEQUENTIAL
009800              FILE STATUS IS WS-STATNS-CLN-STATUS.
009900     SELECT   MAINT-CLEAN-FILE    ASSIGN TO "MAINTCLN"
010000              ORGANIZATION IS LINE SEQUENTIAL
010100              FILE STATUS IS WS-MAINT-CLN-STATUS.
010200*
010300 DATA                     DIVISION.
010400*========================================
010500 FILE                     SECTION.
010600*
010700 FD  TRIPS-IN-FILE.
010800 COPY "CBTRIP.COB" REPLACING TRIP-RECORD BY TRIP-IN-RECORD.
010900*
011000 FD  TRIPS-CLEAN-FILE.
011100 COPY "CBTRIP.COB" REPLACING TRIP-RECORD BY TRIP-CLN-RECORD.
011200*
011300 FD  STATIONS-IN-FILE.
011400 COPY "CBSTATION.COB" REPLACING STATION-RECORD BY
011500                                STATION-IN-RECORD.
011600*
011700 FD  STATIONS-CLEAN-FILE.
011800 COPY "CBSTATION.COB" REPLACING STATION-RECORD BY
011900                                STATION-CLN-RECORD.
012000*
012100 FD  MAINT-IN-FILE.
012200 COPY "CBMAINT.COB" REPLACING MAINT-RECORD BY MAINT-IN-RECORD.
012300*
012400 FD  MAINT-CLEAN-FILE.
012500 COPY "CBMAINT.COB" REPLACING MAINT-RECORD BY MAINT-CLN-RECORD.
012600*
012700 WORKING-STORAGE          SECTION.
012800*----------------------------------
012900 77  PROG-NAME             PIC X(15) VALUE "CB010 (1.0.00)".
013000 77  WS-TRIPS-IN-STATUS    PIC XX.
013100 77  WS-TRIPS-CLN-STATUS   PIC XX.
013200 77  WS-STATNS-IN-STATUS   PIC XX.
013300 77  WS-STATNS-CLN-STATUS  PIC XX.
013400 77  WS-MAINT-IN-STATUS    PIC XX.
013500 77  WS-MAINT-CLN-STATUS   PIC XX.
013600 77  WS-TRIP-KEY-MAX       PIC 9(4)  COMP VALUE 5000.
013700 77  WS-STATION-KEY-MAX    PIC 9(3)  COMP VALUE 100.
013800 77  WS-MAINT-KEY-MAX      PIC 9(4)  COMP VALUE 5000.
013900*
014000 01  WS-EOF-SWITCHES.
014100     03  WS-TRIPS-EOF-SW    PIC X     VALUE "N".
014200         88  WS-TRIPS-EOF           VALUE "Y".
014300     03  WS-STATNS-EOF-SW   PIC X     VALUE "N".
014400         88  WS-STATNS-EOF          VALUE "Y".
014500     03  WS-MAINT-EOF-SW    PIC X     VALUE "N".
014600         88  WS-MAINT-EOF           VALUE "Y".
014700     03  FILLER             PIC X(3).
014800*
014900 01  WS-REJECT-SWITCHES.
015000     03  WS-REJECT-SW       PIC X     VALUE "N".
015100         88  WS-REJECTED            VALUE "Y".
015200     03  FILLER             PIC X(4).
015300*
015400 01  WS-SUBSCRIPTS.
015500     03  WS-SUB-1           PIC 9(4)  COMP.
015600     03  WS-SUB-2           PIC 9(4)  COMP.
015700     03  FILLER             PIC X(4).
015800*
015900 01  WS-DIST-MEAN-DATA.
016000*                                 PASS 1 OVER TRIPS-IN BUILDS
016100*                                 THE MEAN DISTANCE BEFORE PASS
016200*                                 2 EVER OPENS TRIPS-CLEAN.
016300     03  WS-DIST-SUM        PIC 9(9)V99 COMP-3.
016400     03  WS-DIST-CNT        PIC 9(6)  COMP.
016500     03  WS-MEAN-DISTANCE   PIC 9(3)V99 COMP-3.
016600     03  FILLER             PIC X(4).
016700*
016800 01  WS-TRIP-KEY-TABLE.
016900*                                 DUPLICATE TRIP-ID CHECK - LINEAR
017000*                                 SEARCH, SAME SHAPE AS THE
017100*                                 FREQUENCY TABLES OVER ON CB040.
017200     03  WS-TRIP-KEY-CNT    PIC 9(4)  COMP VALUE ZERO.
017300     03  WS-TRIP-KEY-ENTRY  PIC X(8)  OCCURS 5000.
017400     03  FILLER             PIC X(4).
017500*
017600 01  WS-STATION-KEY-TABLE.
017700     03  WS-STATION-KEY-CNT   PIC 9(3)  COMP VALUE ZERO.
017800     03  WS-STATION-KEY-ENTRY PIC X(5)  OCCURS 100.
017900     03  FILLER               PIC X(4).
018000*
018100 01  WS-MAINT-KEY-TABLE.
018200     03  WS-MAINT-KEY-CNT   PIC 9(4)  COMP VALUE ZERO.
018300     03  WS-MAINT-KEY-ENTRY PIC X(8)  OCCURS 5000.
018400     03  FILLER             PIC X(4).
018500*
018600 01  WS-DAYS-BEFORE-MONTH-VALUES.
018700*                                CUMULATIVE DAYS BEFORE EACH
018800*                                MONTH OF A NON-LEAP YEAR - USED
018900*                                BY AA0132-CALC-DAY-NUMBER BELOW
019000*                                TO SPAN A TRIP'S START/END DATE
019100*                                WITHOUT AN INTRINSIC FUNCTION.
019200     03  FILLER  PIC 9(3)  VALUE 0.
019300     03  FILLER  PIC 9(3)  VALUE 31.
019400     03  FILLER  PIC 9(3)  VALUE 59.
019500     03  FILLER  PIC 9(3)  VALUE 90.
019600     03  FILLER  PIC 9(3)  VALUE 120.
019700     03  FILLER  PIC 9(3)  VALUE 151.
019800     03  FILLER  PIC 9(3)  VALUE 181.
019900     03  FILLER  PIC 9(3)  VALUE 212.
020000     03  FILLER  PIC 9(3)  VALUE 243.
020100     03  FILLER  PIC 9(3)  VALUE 273.
020200     03  FILLER  PIC 9(3)  VALUE 304.
020300     03  FILLER  PIC 9(3)  VALUE 334.
020400 01  WS-DAYS-BEFORE-MONTH REDEFINES WS-DAYS-BEFORE-MONTH-VALUES.
020500     03  WS-DBM-ENTRY        PIC 9(3)  OCCURS 12.
020600*
020700 01  WS-JD-DATE-WORK.
020800     03  WS-JD-DATE           PIC 9(8).
020900     03  FILLER               PIC X(4).
021000 01  WS-JD-DATE-WORK-R  REDEFINES WS-JD-DATE-WORK.
021100*                                 SPLITS THE CCYYMMDD FIELD ABOVE
021200*                                 BY POSITION - A MOVE OF THE
021300*                                 WHOLE DATE TO THREE SEPARATE
021400*                                 RECEIVERS DOES NOT SLICE IT, IT
021500*                                 JUST TRUNCATES EACH ONE.
021600     03  WS-JD-CCYY           PIC 9(4).
021700     03  WS-JD-MM             PIC 99.
021800     03  WS-JD-DD             PIC 99.
021900     03  FILLER               PIC X(4).
022000*
022100 01  WS-DAY-NUMBER-WORK.
022200     03  WS-JD-LEAP-ADJ       PIC 9     COMP.
022300     03  WS-JD-RESULT         PIC 9(7)  COMP.
022400     03  WS-JD-DAYNO          PIC 9(7)  COMP  OCCURS 2.
022500*                                 ENTRY 1 = START DATE, 2 = END.
022600     03  FILLER               PIC X(4).
022700*
022800 01  WS-ELAPSED-DATA.
022900     03  WS-EL-SEC-OF-DAY     PIC 9(5)  COMP  OCCURS 2.
023000*                                 ENTRY 1 = START, 2 = END - HH,
023100*                                 MM, SS OF EACH TIMESTAMP TURNED
023200*                                 INTO SECONDS SINCE MIDNIGHT.
023300     03  WS-EL-DAY-DIFF       PIC S9(5) COMP.
023400     03  WS-EL-ELAPSED-SEC    PIC S9(8) COMP.
023500     03  WS-EL-DURATION-MIN   PIC S9(6) COMP.
023600     03  FILLER               PIC X(4).
023700*
023800 01  WS-TIME-WORK.
023900     03  WS-TW-TIME           PIC 9(6).
024000     03  FILLER               PIC X(4).
024100 01  WS-TIME-WORK-R  REDEFINES WS-TIME-WORK.
024200*                                 SAME SPLIT-BY-POSITION IDEA AS
024300*                                 WS-JD-DATE-WORK-R ABOVE, FOR THE
024400*                                 HHMMSS HALF OF THE TIMESTAMP.
024500     03  WS-TW-HH             PIC 99.
024600     03  WS-TW-MM             PIC 99.
024700     03  WS-TW-SS             PIC 99.
024800     03  FILLER               PIC X(4).
024900*
025000 01  ERROR-MESSAGES.
025100     03  SY001             PIC X(46)
025200            VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
025300     03  CB011             PIC X(30)
025400             VALUE "CB011 TRIPSIN OPEN FAILED -   ".
025500     03  CB012             PIC X(30)
025600             VALUE "CB012 STATNIN OPEN FAILED -   ".
025700     03  CB013             PIC X(30)
025800             VALUE "CB013 MAINTIN OPEN FAILED -   ".
025900     03  CB014             PIC X(30)
026000             VALUE "CB014 TRIPSCLN OPEN FAILED -  ".
026100     03  CB015             PIC X(30)
026200             VALUE "CB015 STATNCLN OPEN FAILED -  ".
026300     03  CB016             PIC X(30)
026400             VALUE "CB016 MAINTCLN OPEN FAILED -  ".
026500     03  FILLER            PIC X(2).
026600*
026700 01  WS-RUN-SUMMARY-LINES.
026800     03  WS-RSL-TRIPS      PIC X(46)
026900             VALUE "TRIPS   - READ         ACCEPTED       REJECT".
027000     03  WS-RSL-STATNS     PIC X(46)
027100             VALUE "STATIONS- READ         ACCEPTED       REJECT".
027200     03  WS-RSL-MAINT      PIC X(46)
027300             VALUE "MAINT   - READ         ACCEPTED       REJECT".
027400*
027500 COPY "CBPARAM.COB".
027600*
027700     03  FILLER          PIC X(1).
027800 LINKAGE                  SECTION.
027900*----------------------------------
028000 COPY "CBCALL.COB".
028100 COPY "CBNAMES.COB".
028200*
028300 PROCEDURE                DIVISION USING CB-CALLING-DATA
028400                                         CB-FILE-DEFS.
028500*========================================
028600*
028700 AA000-MAIN               SECTION.
028800*---------------------------------
028900     PERFORM  AA010-CLEAN-TRIPS.
029000     PERFORM  AA020-CLEAN-STATIONS.
029100     PERFORM  AA030-CLEAN-MAINT.
029200     PERFORM  AA090-DISPLAY-COUNTS.
029300     MOVE     ZERO TO RETURN-CODE.
029400     GOBACK.
029500*
029600 AA000-EXIT.
029700     EXIT     SECTION.
029800*
029900 AA010-CLEAN-TRIPS        SECTION.
030000*---------------------------------
030100*    TWO PASSES OVER TRIPSIN - THE FIRST JUST TOTS UP THE
030200*    MEAN DISTANCE OVER EVERY RECORD CARRYING ONE, THE
030300*    SECOND DOES THE REAL VALIDATE/CLEAN/WRITE WORK AND CAN
030400*    THEN FALL BACK ON THAT MEAN FOR A MISSING DISTANCE.
030500     PERFORM  AA011-CALC-MEAN-DISTANCE.
030600     PERFORM  AA012-VALIDATE-TRIPS.
030700*
030800 AA010-EXIT.
030900     EXIT     SECTION.
031000*
031100 AA011-CALC-MEAN-DISTANCE.
031200     MOVE     ZERO TO WS-DIST-SUM WS-DIST-CNT WS-MEAN-DISTANCE.
031300     OPEN     INPUT TRIPS-IN-FILE.
031400     IF       WS-TRIPS-IN-STATUS NOT = "00"
031500              DISPLAY CB011 WS-TRIPS-IN-STATUS
031600              DISPLAY SY001
031700              MOVE 8 TO RETURN-CODE
031800              GOBACK.
031900     MOVE     "N" TO WS-TRIPS-EOF-SW.
032000     PERFORM  AA0111-ACCUM-ONE-DISTANCE UNTIL WS-TRIPS-EOF.
032100     CLOSE    TRIPS-IN-FILE.
032200     IF       WS-DIST-CNT > ZERO
032300              COMPUTE WS-MEAN-DISTANCE ROUNDED =
032400                      WS-DIST-SUM / WS-DIST-CNT
032500     END-IF.
032600*
032700 AA0111-ACCUM-ONE-DISTANCE.
032800     READ     TRIPS-IN-FILE
032900              AT END MOVE "Y" TO WS-TRIPS-EOF-SW
033000     END-READ.
033100     IF       WS-TRIPS-EOF
033200              GO TO AA0111-EXIT.
033300     IF       TR-DISTANCE-KM OF TRIP-IN-RECORD > ZERO
033400              ADD TR-DISTANCE-KM OF TRIP-IN-RECORD TO WS-DIST-SUM
033500              ADD 1 TO WS-DIST-CNT
033600     END-IF.
033700 AA0111-EXIT.
033800     EXIT.
033900*
034000 AA012-VALIDATE-TRIPS.
034100     OPEN     INPUT  TRIPS-IN-FILE.
034200     IF       WS-TRIPS-IN-STATUS NOT = "00"
034300              DISPLAY CB011 WS-TRIPS-IN-STATUS
034400              DISPLAY SY001
034500              MOVE 8 TO RETURN-CODE
034600              GOBACK.
034700     OPEN     OUTPUT TRIPS-CLEAN-FILE.
034800     IF       WS-TRIPS-CLN-STATUS NOT = "00"
034900              DISPLAY CB014 WS-TRIPS-CLN-STATUS
035000              DISPLAY SY001
035100              MOVE 8 TO RETURN-CODE
035200              GOBACK.
035300     MOVE     ZERO TO WS-TRIP-KEY-CNT CB-PR2-TRIPS-READ
035400                       CB-PR2-TRIPS-ACCEPTED
035500                       CB-PR2-TRIPS-REJECTED.
035600     MOVE     "N" TO WS-TRIPS-EOF-SW.
035700     PERFORM  AA0121-CLEAN-ONE-TRIP UNTIL WS-TRIPS-EOF.
035800     CLOSE    TRIPS-IN-FILE TRIPS-CLEAN-FILE.
035900*
036000 AA0121-CLEAN-ONE-TRIP.
036100     READ     TRIPS-IN-FILE
036200              AT END MOVE "Y" TO WS-TRIPS-EOF-SW
036300     END-READ.
036400     IF       WS-TRIPS-EOF
036500              GO TO AA0121-EXIT.
036600     ADD      1 TO CB-PR2-TRIPS-READ.
036700     MOVE     TRIP-IN-RECORD TO TRIP-CLN-RECORD.
036800     MOVE     "N" TO WS-REJECT-SW.
036900     PERFORM  AA0122-VALIDATE-TRIP-FIELDS.
037000     IF       WS-REJECTED
037100              ADD 1 TO CB-PR2-TRIPS-REJECTED
037200              GO TO AA0121-EXIT.
037300     ADD      1 TO CB-PR2-TRIPS-ACCEPTED.
037400     ADD      1 TO WS-TRIP-KEY-CNT.
037500     MOVE     TR-TRIP-ID OF TRIP-CLN-RECORD
037600              TO WS-TRIP-KEY-ENTRY(WS-TRIP-KEY-CNT).
037700     WRITE    TRIP-CLN-RECORD.
037800 AA0121-EXIT.
037900     EXIT.
038000*
038100 AA0122-VALIDATE-TRIP-FIELDS.
038200*    04/03/1994 RWK - EVERY REJECT TEST FALLS THROUGH TO
038300*    AA0122-EXIT AS SOON AS ONE FAILS - NO POINT TESTING A
038400*    RECORD SIX MORE WAYS ONCE IT IS ALREADY OUT.
038500     IF       TR-TRIP-ID OF TRIP-CLN-RECORD         = SPACES
038600        OR    TR-USER-ID OF TRIP-CLN-RECORD         = SPACES
038700        OR    TR-BIKE-ID OF TRIP-CLN-RECORD         = SPACES
038800        OR    TR-START-STATION-ID OF TRIP-CLN-RECORD = SPACES
038900        OR    TR-END-STATION-ID OF TRIP-CLN-RECORD   = SPACES
039000              SET WS-REJECTED TO TRUE
039100              GO TO AA0122-EXIT.
039200     PERFORM  AA013-CALC-ELAPSED-MINUTES.
039300     IF       WS-EL-ELAPSED-SEC NOT > ZERO
039400              SET WS-REJECTED TO TRUE
039500              GO TO AA0122-EXIT.
039600     IF       TR-DURATION-MIN OF TRIP-CLN-RECORD = ZERO
039700              MOVE WS-EL-DURATION-MIN
039800                   TO TR-DURATION-MIN OF TRIP-CLN-RECORD
039900     END-IF.
040000     IF       TR-DURATION-MIN OF TRIP-CLN-RECORD < 1
040100              SET WS-REJECTED TO TRUE
040200              GO TO AA0122-EXIT.
040300     IF       TR-DISTANCE-KM OF TRIP-CLN-RECORD NOT > ZERO
040400              MOVE WS-MEAN-DISTANCE
040500                   TO TR-DISTANCE-KM OF TRIP-CLN-RECORD
040600     END-IF.
040700     IF       TR-DISTANCE-KM OF TRIP-CLN-RECORD NOT > ZERO
040800              SET WS-REJECTED TO TRUE
040900              GO TO AA0122-EXIT.
041000     IF       TR-STATUS OF TRIP-CLN-RECORD NOT = SPACES
041100        AND   NOT TR-COMPLETED OF TRIP-CLN-RECORD
041200        AND   NOT TR-CANCELLED OF TRIP-CLN-RECORD
041300              SET WS-REJECTED TO TRUE
041400              GO TO AA0122-EXIT.
041500     IF       TR-USER-TYPE OF TRIP-CLN-RECORD NOT = "CASUAL"
041600        AND   TR-USER-TYPE OF TRIP-CLN-RECORD NOT = "MEMBER"
041700              SET WS-REJECTED TO TRUE
041800              GO TO AA0122-EXIT.
041900     IF       TR-BIKE-TYPE OF TRIP-CLN-RECORD NOT = "CLASSIC"
042000        AND   TR-BIKE-TYPE OF TRIP-CLN-RECORD NOT = "ELECTRIC"
042100              SET WS-REJECTED TO TRUE
042200              GO TO AA0122-EXIT.
042300     PERFORM  AA0123-FIND-DUP-TRIP.
042400     IF       WS-SUB-2 NOT = ZERO
042500              SET WS-REJECTED TO TRUE
042600     END-IF.
042700 AA0122-EXIT.
042800     EXIT.
042900*
043000 AA0123-FIND-DUP-TRIP.
043100     MOVE     ZERO TO WS-SUB-2.
043200     PERFORM  AA01231-TEST-ONE-TRIP-KEY
043300              VARYING WS-SUB-1 FROM 1 BY 1
043400              UNTIL WS-SUB-1 > WS-TRIP-KEY-CNT
043500                 OR WS-SUB-2 NOT = ZERO.
043600*
043700 AA01231-TEST-ONE-TRIP-KEY.
043800     IF       WS-TRIP-KEY-ENTRY(WS-SUB-1) =
043900              TR-TRIP-ID OF TRIP-CLN-RECORD
044000              MOVE WS-SUB-1 TO WS-SUB-2
044100     END-IF.
044200*
044300 AA013-CALC-ELAPSED-MINUTES.
044400*    21/09/1997 RWK - TURNS THE START/END CCYYMMDD + HHMMSS
044500*    PAIR INTO A SIGNED SECOND COUNT SO A BACKWARDS OR ZERO-
044600*    LENGTH TRIP FAILS THE END-AFTER-START TEST, AND SO A
044700*    MISSING DURATION CAN BE COMPUTED FROM THE SAME FIGURE.
044800     MOVE     TR-START-DATE OF TRIP-CLN-RECORD TO WS-JD-DATE.
044900     PERFORM  AA0132-CALC-DAY-NUMBER.
045000     MOVE     WS-JD-RESULT TO WS-JD-DAYNO(1).
045100     MOVE     TR-START-TIME OF TRIP-CLN-RECORD TO WS-TW-TIME.
045200     COMPUTE  WS-EL-SEC-OF-DAY(1) =
045300              (WS-TW-HH * 3600) + (WS-TW-MM * 60) + WS-TW-SS.
045400     MOVE     TR-END-DATE OF TRIP-CLN-RECORD TO WS-JD-DATE.
045500     PERFORM  AA0132-CALC-DAY-NUMBER.
045600     MOVE     WS-JD-RESULT TO WS-JD-DAYNO(2).
045700     MOVE     TR-END-TIME OF TRIP-CLN-RECORD TO WS-TW-TIME.
045800     COMPUTE  WS-EL-SEC-OF-DAY(2) =
045900              (WS-TW-HH * 3600) + (WS-TW-MM * 60) + WS-TW-SS.
046000     COMPUTE  WS-EL-DAY-DIFF = WS-JD-DAYNO(2) - WS-JD-DAYNO(1).
046100     COMPUTE  WS-EL-ELAPSED-SEC =
046200              (WS-EL-DAY-DIFF * 86400) +
046300              (WS-EL-SEC-OF-DAY(2) - WS-EL-SEC-OF-DAY(1)).
046400     COMPUTE  WS-EL-DURATION-MIN = WS-EL-ELAPSED-SEC / 60.
046500*
046600 AA0132-CALC-DAY-NUMBER.
046700*    LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO
046800*    BY 400 - THEN ONE EXTRA DAY IS ADDED FOR MARCH ONWARDS.
046900*    SAME ROUTINE AS THE ONE CB040 USES FOR ITS DAY-SPAN.
047000     MOVE     ZERO TO WS-JD-LEAP-ADJ.
047100     IF       WS-JD-MM > 2
047200        AND   (WS-JD-CCYY / 4 * 4 = WS-JD-CCYY)
047300        AND   ((WS-JD-CCYY / 100 * 100 NOT = WS-JD-CCYY)
047400           OR  (WS-JD-CCYY / 400 * 400 = WS-JD-CCYY))
047500              MOVE 1 TO WS-JD-LEAP-ADJ
047600     END-IF.
047700     COMPUTE  WS-JD-RESULT =
047800              WS-JD-DD + WS-DBM-ENTRY(WS-JD-MM) + WS-JD-LEAP-ADJ
047900              + ((WS-JD-CCYY - 1) * 365)
048000              + ((WS-JD-CCYY - 1) / 4)
048100              - ((WS-JD-CCYY - 1) / 100)
048200              + ((WS-JD-CCYY - 1) / 400).
048300*
048400 AA020-CLEAN-STATIONS      SECTION.
048500*---------------------------------
048600     OPEN     INPUT  STATIONS-IN-FILE.
048700     IF       WS-STATNS-IN-STATUS NOT = "00"
048800              DISPLAY CB012 WS-STATNS-IN-STATUS
048900              DISPLAY SY001
049000              MOVE 8 TO RETURN-CODE
049100              GOBACK.
049200     OPEN     OUTPUT STATIONS-CLEAN-FILE.
049300     IF       WS-STATNS-CLN-STATUS NOT = "00"
049400              DISPLAY CB015 WS-STATNS-CLN-STATUS
049500              DISPLAY SY001
049600              MOVE 8 TO RETURN-CODE
049700              GOBACK.
049800     MOVE     ZERO TO WS-STATION-KEY-CNT CB-PR2-STATNS-READ
049900                       CB-PR2-STATNS-ACCEPTED
050000                       CB-PR2-STATNS-REJECTED.
050100     MOVE     "N" TO WS-STATNS-EOF-SW.
050200     PERFORM  AA021-CLEAN-ONE-STATION UNTIL WS-STATNS-EOF.
050300     CLOSE    STATIONS-IN-FILE STATIONS-CLEAN-FILE.
050400*
050500 AA020-EXIT.
050600     EXIT     SECTION.
050700*
050800 AA021-CLEAN-ONE-STATION.
050900     READ     STATIONS-IN-FILE
051000              AT END MOVE "Y" TO WS-STATNS-EOF-SW
051100     END-READ.
051200     IF       WS-STATNS-EOF
051300              GO TO AA021-EXIT.
051400     ADD      1 TO CB-PR2-STATNS-READ.
051500     MOVE     STATION-IN-RECORD TO STATION-CLN-RECORD.
051600     MOVE     "N" TO WS-REJECT-SW.
051700     PERFORM  AA022-VALIDATE-STATION-FIELDS.
051800     IF       WS-REJECTED
051900              ADD 1 TO CB-PR2-STATNS-REJECTED
052000              GO TO AA021-EXIT.
052100     ADD      1 TO CB-PR2-STATNS-ACCEPTED.
052200     ADD      1 TO WS-STATION-KEY-CNT.
052300     MOVE     ST-STATION-ID OF STATION-CLN-RECORD
052400              TO WS-STATION-KEY-ENTRY(WS-STATION-KEY-CNT).
052500     WRITE    STATION-CLN-RECORD.
052600 AA021-EXIT.
052700     EXIT.
052800*
052900 AA022-VALIDATE-STATION-FIELDS.
053000     IF       ST-STATION-ID OF STATION-CLN-RECORD   = SPACES
053100        OR    ST-STATION-NAME OF STATION-CLN-RECORD = SPACES
053200              SET WS-REJECTED TO TRUE
053300              GO TO AA022-EXIT.
053400     IF       ST-CAPACITY OF STATION-CLN-RECORD NOT > ZERO
053500              SET WS-REJECTED TO TRUE
053600              GO TO AA022-EXIT.
053700     IF       ST-LATITUDE OF STATION-CLN-RECORD < -90
053800        OR    ST-LATITUDE OF STATION-CLN-RECORD > 90
053900              SET WS-REJECTED TO TRUE
054000              GO TO AA022-EXIT.
054100     IF       ST-LONGITUDE OF STATION-CLN-RECORD < -180
054200        OR    ST-LONGITUDE OF STATION-CLN-RECORD > 180
054300              SET WS-REJECTED TO TRUE
054400              GO TO AA022-EXIT.
054500     PERFORM  AA023-FIND-DUP-STATION.
054600     IF       WS-SUB-2 NOT = ZERO
054700              SET WS-REJECTED TO TRUE
054800     END-IF.
054900 AA022-EXIT.
055000     EXIT.
055100*
055200 AA023-FIND-DUP-STATION.
055300     MOVE     ZERO TO WS-SUB-2.
055400     PERFORM  AA0231-TEST-ONE-STATION-KEY
055500              VARYING WS-SUB-1 FROM 1 BY 1
055600              UNTIL WS-SUB-1 > WS-STATION-KEY-CNT
055700                 OR WS-SUB-2 NOT = ZERO.
055800*
055900 AA0231-TEST-ONE-STATION-KEY.
056000     IF       WS-STATION-KEY-ENTRY(WS-SUB-1) =
056100              ST-STATION-ID OF STATION-CLN-RECORD
056200              MOVE WS-SUB-1 TO WS-SUB-2
056300     END-IF.
056400*
056500 AA030-CLEAN-MAINT         SECTION.
056600*---------------------------------
056700     OPEN     INPUT  MAINT-IN-FILE.
056800     IF       WS-MAINT-IN-STATUS NOT = "00"
056900              DISPLAY CB013 WS-MAINT-IN-STATUS
057000              DISPLAY SY001
057100              MOVE 8 TO RETURN-CODE
057200              GOBACK.
057300     OPEN     OUTPUT MAINT-CLEAN-FILE.
057400     IF       WS-MAINT-CLN-STATUS NOT = "00"
057500              DISPLAY CB016 WS-MAINT-CLN-STATUS
057600              DISPLAY SY001
057700              MOVE 8 TO RETURN-CODE
057800              GOBACK.
057900     MOVE     ZERO TO WS-MAINT-KEY-CNT CB-PR2-MAINT-READ
058000                       CB-PR2-MAINT-ACCEPTED
058100                       CB-PR2-MAINT-REJECTED.
058200     MOVE     "N" TO WS-MAINT-EOF-SW.
058300     PERFORM  AA031-CLEAN-ONE-MAINT UNTIL WS-MAINT-EOF.
058400     CLOSE    MAINT-IN-FILE MAINT-CLEAN-FILE.
058500*
058600 AA030-EXIT.
058700     EXIT     SECTION.
058800*
058900 AA031-CLEAN-ONE-MAINT.
059000     READ     MAINT-IN-FILE
059100              AT END MOVE "Y" TO WS-MAINT-EOF-SW
059200     END-READ.
059300     IF       WS-MAINT-EOF
059400              GO TO AA031-EXIT.
059500     ADD      1 TO CB-PR2-MAINT-READ.
059600     MOVE     MAINT-IN-RECORD TO MAINT-CLN-RECORD.
059700     MOVE     "N" TO WS-REJECT-SW.
059800     PERFORM  AA032-VALIDATE-MAINT-FIELDS.
059900     IF       WS-REJECTED
060000              ADD 1 TO CB-PR2-MAINT-REJECTED
060100              GO TO AA031-EXIT.
060200     ADD      1 TO CB-PR2-MAINT-ACCEPTED.
060300     ADD      1 TO WS-MAINT-KEY-CNT.
060400     MOVE     MR-RECORD-ID OF MAINT-CLN-RECORD
060500              TO WS-MAINT-KEY-ENTRY(WS-MAINT-KEY-CNT).
060600     WRITE    MAINT-CLN-RECORD.
060700 AA031-EXIT.
060800     EXIT.
060900*
061000 AA032-VALIDATE-MAINT-FIELDS.
061100     IF       MR-RECORD-ID OF MAINT-CLN-RECORD = SPACES
061200        OR    MR-BIKE-ID OF MAINT-CLN-RECORD   = SPACES
061300        OR    MR-MAINT-DATE OF MAINT-CLN-RECORD = ZERO
061400        OR    MR-MAINT-TYPE OF MAINT-CLN-RECORD = SPACES
061500              SET WS-REJECTED TO TRUE
061600              GO TO AA032-EXIT.
061700     IF       NOT MR-VALID-TYPE OF MAINT-CLN-RECORD
061800              SET WS-REJECTED TO TRUE
061900              GO TO AA032-EXIT.
062000     IF       MR-COST OF MAINT-CLN-RECORD < ZERO
062100              SET WS-REJECTED TO TRUE
062200              GO TO AA032-EXIT.
062300     PERFORM  AA033-FIND-DUP-MAINT.
062400     IF       WS-SUB-2 NOT = ZERO
062500              SET WS-REJECTED TO TRUE
062600     END-IF.
062700 AA032-EXIT.
062800     EXIT.
062900*
063000 AA033-FIND-DUP-MAINT.
063100     MOVE     ZERO TO WS-SUB-2.
063200     PERFORM  AA0331-TEST-ONE-MAINT-KEY
063300              VARYING WS-SUB-1 FROM 1 BY 1
063400              UNTIL WS-SUB-1 > WS-MAINT-KEY-CNT
063500                 OR WS-SUB-2 NOT = ZERO.
063600*
063700 AA0331-TEST-ONE-MAINT-KEY.
063800     IF       WS-MAINT-KEY-ENTRY(WS-SUB-1) =
063900              MR-RECORD-ID OF MAINT-CLN-RECORD
064000              MOVE WS-SUB-1 TO WS-SUB-2
064100     END-IF.
064200*
064300 AA090-DISPLAY-COUNTS     SECTION.
064400*---------------------------------
064500*    04/03/1994 RWK - OPERATOR-VISIBLE READ/ACCEPTED/REJECTED
064600*    TALLY FOR EACH FEED - THE COUNTS THEMSELVES LIVE IN
064700*    CB-PR2-BLOCK SO A LATER PHASE COULD PICK THEM UP TOO.
064800     DISPLAY  WS-RSL-TRIPS.
064900     DISPLAY  "        " CB-PR2-TRIPS-READ SPACE
065000              CB-PR2-TRIPS-ACCEPTED SPACE CB-PR2-TRIPS-REJECTED.
065100     DISPLAY  WS-RSL-STATNS.
065200     DISPLAY  "        " CB-PR2-STATNS-READ SPACE
065300              CB-PR2-STATNS-ACCEPTED SPACE
065400              CB-PR2-STATNS-REJECTED.
065500     DISPLAY  WS-RSL-MAINT.
065600     DISPLAY  "        " CB-PR2-MAINT-READ SPACE
065700              CB-PR2-MAINT-ACCEPTED SPACE CB-PR2-MAINT-REJECTED.
065800*
065900 AA090-EXIT.
066000     EXIT     SECTION.
