000100 IDENTIFICATION           DIVISION.
000200*========================================
000300*
000400***********************************************************
000500*                                                         *
000600*          TRIP FARE CALCULATION ENGINE                    *
000700*                                                         *
000800*          PHASE 2 OF THE OVERNIGHT CHAIN - PRICES EVERY   *
000900*          CLEANED TRIP UNDER ALL FOUR TARIFF SCHEMES.      *
001000*                                                         *
001100***********************************************************
001200*
001300 PROGRAM-ID.              CB020.
001400 AUTHOR.                  R W KEEL.
001500 INSTALLATION.            CITYBIKE OPERATIONS - BATCH SECTION.
001600 DATE-WRITTEN.            04/03/1994.
001700 DATE-COMPILED.
001800 SECURITY.                COMPANY CONFIDENTIAL - CITYBIKE
001900                           OPERATIONS INTERNAL USE ONLY.
002000*
002100*    REMARKS.             SINGLE PASS OVER TRIPS-CLEAN.  EACH
002200*                         TRIP IS RUN THROUGH ALL FOUR TARIFF
002300*                         FORMULAE (CASUAL, MEMBER, PEAK,
002400*                         DISTANCE) SO PLANNING CAN COMPARE
002500*                         THEM SIDE BY SIDE - ONE FARE-RESULT
002600*                         ROW PER TRIP PER TARIFF.  THE FARE-
002700*                         CALCULATION ITSELF (ZZ800 THRU
002800*                         ZZ800-EXIT) IS KEPT SELF-CONTAINED
002900*                         SO IT CAN BE LIFTED INTO ANY OTHER
003000*                         PHASE THAT NEEDS A SINGLE FARE
003100*                         WITHOUT DRAGGING THE FILE HANDLING
003200*                         ALONG WITH IT.
003300*
003400*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
003500*
003600*    CALLED MODULES.      NONE.
003700*
003800*    FILES USED.          TRIPSCLN.  CLEANED TRIP FILE - INPUT.
003900*                         FARESOUT.  FARE RESULT + TOTALS.
004000*
004100*    ERROR MESSAGES USED.
004200* SYSTEM WIDE:
004300*                         SY001.
004400* PROGRAM SPECIFIC:
004500*                         CB021 - 23.
004600*
004700* CHANGES:
004800* 04/03/1994 RWK -        WRITTEN.  RATE TABLE COMES OFF
004900*                         CB-PR2-BLOCK IN CBPARAM.COB SO THE
005000*                         TARIFFS CAN BE RETUNED WITHOUT A
005100*                         RECOMPILE.
005200* 21/09/1997 RWK -    .01 THE MEMBER FORMULA WAS APPLYING THE
005300*                         GBP 1.00 MINIMUM TO FREE (0-45 MIN)
005400*                         RIDES AS WELL AS CHARGED ONES -
005500*                         REQUEST FROM ACCOUNTS, CORRECTED SO
005600*                         THE MINIMUM ONLY BITES ON THE
005700*                         CHARGED PATH.
005800* 15/02/1999 PDW -    .02 YEAR 2000 REVIEW - NO DATE ARITHMETIC
005900*                         IN THIS PROGRAM BEYOND CB-RUN-DATE,
006000*                         WHICH IS ALREADY CCYYMMDD.  NO CHANGE
006100*                         REQUIRED.  SIGNED OFF PER Y2K PROJECT
006200*                         PLAN ITEM 45.
006300* 09/03/2026 RWK -    .03 ADDED THE PER-TARIFF RUN TOTALS
006400*                         (CB-FARE-TOTALS-HEADER) - REQUEST
006500*                         #CB-16, WANTED TO SEE THE FOUR
006600*                         TARIFFS' TOTAL TAKE AND TRIP COUNT
006700*                         AT THE END OF THE RUN WITHOUT ADDING
006800*                         UP THE DETAIL FILE BY HAND.
006900*
007000 ENVIRONMENT              DIVISION.
007100*========================================
007200 CONFIGURATION            SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT             SECTION.
007700 FILE-CONTROL.
007800     SELECT   TRIPS-CLEAN-FILE    ASSIGN TO "TRIPSCLN"
007900              ORGANIZATION IS LINE SEQUENTIAL
008000              FILE STATUS IS WS-TRIPS-STATUS.
008100     SELECT   FARES-OUT-FILE      ASSIGN TO "FARESOUT"
008200              ORGANIZATION IS LINE SEQUENTIAL
008300              FILE STATUS IS WS-FARES-STATUS.
008400*
008500 DATA                     DIVISION.
008600*========================================
008700 FILE                     SECTION.
008800*
008900 FD  TRIPS-CLEAN-FILE.
009000 COPY "CBTRIP.COB".
009100*
009200 FD  FARES-OUT-FILE.
009300 COPY "CBFARE.COB".
009400*
009500 WORKING-STORAGE          SECTION.
009600*----------------------------------
009700 77  PROG-NAME             PIC X(15) VALUE "CB020 (1.0.00)".
009800 77  WS-TRIPS-STATUS       PIC XX.
009900 77  WS-FARES-STATUS       PIC XX.
010000*
010100 01  WS-EOF-SWITCHES.
010200     03  WS-TRIPS-EOF-SW    PIC X     VALUE "N".
010300         88  WS-TRIPS-EOF           VALUE "Y".
010400     03  FILLER             PIC X(4).
010500*
010600 01  WS-SUBSCRIPTS.
010700     03  WS-TARIFF-SUB      PIC 9     COMP.
010800     03  WS-SUB-1           PIC 9     COMP.
010900     03  WS-SUB-2           PIC 9     COMP.
011000     03  FILLER             PIC X(4).
011100*
011200 01  WS-TARIFF-NAME-VALUES.
011300*                                 THE FOUR TARIFF CODES, IN THE
011400*                                 ORDER EVERY CLEANED TRIP IS
011500*                                 PRICED UNDER THEM - SAME VALUE-
011600*                                 LIST-INTO-A-TABLE TRICK CB010
011700*                                 USES FOR ITS MONTH TABLE.
011800     03  FILLER  PIC X(10)  VALUE "CASUAL    ".
011900     03  FILLER  PIC X(10)  VALUE "MEMBER    ".
012000     03  FILLER  PIC X(10)  VALUE "PEAK      ".
012100     03  FILLER  PIC X(10)  VALUE "DISTANCE  ".
012200 01  WS-TARIFF-NAME-TABLE REDEFINES WS-TARIFF-NAME-VALUES.
012300     03  WS-TARIFF-NAME      PIC X(10)  OCCURS 4.
012400*
012500 01  WS-TIME-WORK.
012600     03  WS-TW-TIME           PIC 9(6).
012700     03  FILLER               PIC X(4).
012800 01  WS-TIME-WORK-R  REDEFINES WS-TIME-WORK.
012900     03  WS-TW-HH             PIC 99.
013000     03  WS-TW-MM             PIC 99.
013100     03  WS-TW-SS             PIC 99.
013200     03  FILLER               PIC X(4).
013300*
013400 01  WS-FARE-CALC-AREA.
013500*                                 SCRATCH LINKAGE-SHAPED AREA
013600*                                 FOR ZZ800-CALC-FARE - INPUTS
013700*                                 SET BEFORE THE PERFORM, FARE
013800*                                 READ BACK AFTER IT.
013900     03  WS-FC-TARIFF-CODE   PIC 9        COMP.
014000         88  WS-FC-IS-CASUAL           VALUE 1.
014100         88  WS-FC-IS-MEMBER           VALUE 2.
014200         88  WS-FC-IS-PEAK             VALUE 3.
014300         88  WS-FC-IS-DISTANCE         VALUE 4.
014400     03  WS-FC-MINUTES        PIC 9(6)     COMP.
014500     03  WS-FC-KM             PIC 9(5)V99  COMP-3.
014600     03  WS-FC-BIKE-TYPE      PIC X(8).
014700     03  WS-FC-HOUR           PIC 99       COMP.
014800     03  WS-FC-FARE           PIC 9(6)V99  COMP-3.
014900     03  FILLER               PIC X(4).
015000 01  WS-FARE-CALC-AREA-R  REDEFINES WS-FARE-CALC-AREA.
015100*                                 SINGLE-BYTE VIEW OF THE TARIFF
015200*                                 CODE - QUICKER TO DROP INTO A
015300*                                 DISPLAY THAN THE COMP FIELD.
015400     03  WS-FCR-TARIFF-CODE-X PIC X.
015500     03  FILLER               PIC X(23).
015600*
015700 01  WS-FARE-TOTALS-LINE.
015800     03  WS-FTL-TARIFF        PIC X(10).
015900     03  FILLER               PIC X(2)  VALUE SPACES.
016000     03  WS-FTL-TOTAL         PIC ZZZ,ZZ9.99.
016100     03  FILLER               PIC X(2)  VALUE SPACES.
016200     03  WS-FTL-COUNT         PIC ZZZ,ZZ9.
016300*
016400 01  ERROR-MESSAGES.
016500     03  SY001             PIC X(46)
016600            VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
016700     03  CB021             PIC X(30)
016800             VALUE "CB021 TRIPSCLN OPEN FAILED -  ".
016900     03  CB022             PIC X(30)
017000             VALUE "CB022 FARESOUT OPEN FAILED -  ".
017100     03  CB023             PIC X(30)
017200             VALUE "CB023 UNKNOWN TARIFF CODE -   ".
017300     03  FILLER            PIC X(2).
017400*
017500 COPY "CBPARAM.COB".
017600*
017700 LINKAGE                  SECTION.
017800*----------------------------------
017900 COPY "CBCALL.COB".
018000 COPY "CBNAMES.COB".
018100*
018200 PROCEDURE                DIVISION USING CB-CALLING-DATA
018300                                         CB-FILE-DEFS.
018400*========================================
018500*
018600 AA000-MAIN               SECTION.
018700*---------------------------------
018800     PERFORM  AA005-INITIALISE.
018900     PERFORM  AA010-OPEN-FILES.
019000     PERFORM  AA020-PRICE-TRIPS.
019100     CLOSE    TRIPS-CLEAN-FILE FARES-OUT-FILE.
019200     MOVE     ZERO TO RETURN-CODE.
019300     GOBACK.
019400*
019500 AA000-EXIT.
019600     EXIT     SECTION.
019700*
019800 AA005-INITIALISE          SECTION.
019900*---------------------------------
020000*    LOADS THE THREE PEAK-HOUR SLOTS AND ZEROES THE RUN-TOTALS
020100*    HEADER - CBPARAM.COB ONLY CARRIES THE TABLE SHAPE AND ITS
020200*    VALUE-ZERO DEFAULT, NOT THE ACTUAL HOURS.
020300     MOVE     8  TO CB-PR2-PEAK-HOUR-TABLE(1).
020400     MOVE     17 TO CB-PR2-PEAK-HOUR-TABLE(2).
020500     MOVE     18 TO CB-PR2-PEAK-HOUR-TABLE(3).
020600     MOVE     "HDRTOT" TO FTH-RECORD-TAG.
020700     MOVE     CB-RUN-DATE TO FTH-RUN-DATE.
020800     PERFORM  AA006-ZERO-ONE-TOTAL
020900              VARYING WS-TARIFF-SUB FROM 1 BY 1
021000              UNTIL WS-TARIFF-SUB > 4.
021100*
021200 AA005-EXIT.
021300     EXIT     SECTION.
021400*
021500 AA006-ZERO-ONE-TOTAL.
021600     MOVE     WS-TARIFF-NAME(WS-TARIFF-SUB)
021700              TO FTH-TARIFF-NAME(WS-TARIFF-SUB).
021800     MOVE     ZERO TO FTH-TARIFF-FARE-TOTAL(WS-TARIFF-SUB)
021900                       FTH-TARIFF-TRIP-COUNT(WS-TARIFF-SUB).
022000*
022100 AA010-OPEN-FILES          SECTION.
022200*---------------------------------
022300     OPEN     INPUT  TRIPS-CLEAN-FILE.
022400     IF       WS-TRIPS-STATUS NOT = "00"
022500              DISPLAY CB021 WS-TRIPS-STATUS
022600              DISPLAY SY001
022700              MOVE 8 TO RETURN-CODE
022800              GOBACK.
022900     OPEN     OUTPUT FARES-OUT-FILE.
023000     IF       WS-FARES-STATUS NOT = "00"
023100              DISPLAY CB022 WS-FARES-STATUS
023200              DISPLAY SY001
023300              MOVE 8 TO RETURN-CODE
023400              GOBACK.
023500*
023600 AA010-EXIT.
023700     EXIT     SECTION.
023800*
023900 AA020-PRICE-TRIPS         SECTION.
024000*---------------------------------
024100     MOVE     "N" TO WS-TRIPS-EOF-SW.
024200     PERFORM  AA021-PRICE-ONE-TRIP UNTIL WS-TRIPS-EOF.
024300     WRITE    CB-FARE-TOTALS-HEADER.
024400     PERFORM  AA029-DISPLAY-ONE-TOTAL
024500              VARYING WS-TARIFF-SUB FROM 1 BY 1
024600              UNTIL WS-TARIFF-SUB > 4.
024700*
024800 AA020-EXIT.
024900     EXIT     SECTION.
025000*
025100 AA021-PRICE-ONE-TRIP.
025200     READ     TRIPS-CLEAN-FILE
025300              AT END MOVE "Y" TO WS-TRIPS-EOF-SW
025400     END-READ.
025500     IF       WS-TRIPS-EOF
025600              GO TO AA021-EXIT.
025700     MOVE     TR-START-TIME TO WS-TW-TIME.
025800     PERFORM  AA022-PRICE-ONE-TARIFF
025900              VARYING WS-TARIFF-SUB FROM 1 BY 1
026000              UNTIL WS-TARIFF-SUB > 4.
026100 AA021-EXIT.
026200     EXIT.
026300*
026400 AA022-PRICE-ONE-TARIFF.
026500     MOVE     WS-TARIFF-SUB   TO WS-FC-TARIFF-CODE.
026600     MOVE     TR-DURATION-MIN TO WS-FC-MINUTES.
026700     MOVE     TR-DISTANCE-KM  TO WS-FC-KM.
026800     MOVE     TR-BIKE-TYPE    TO WS-FC-BIKE-TYPE.
026900     MOVE     WS-TW-HH        TO WS-FC-HOUR.
027000     PERFORM  ZZ800-CALC-FARE.
027100     MOVE     TR-TRIP-ID TO FR-TRIP-ID.
027200     MOVE     WS-TARIFF-NAME(WS-TARIFF-SUB) TO FR-STRATEGY.
027300     MOVE     WS-FC-FARE TO FR-FARE.
027400     WRITE    FARE-RESULT.
027500     ADD      WS-FC-FARE TO FTH-TARIFF-FARE-TOTAL(WS-TARIFF-SUB).
027600     ADD      1 TO FTH-TARIFF-TRIP-COUNT(WS-TARIFF-SUB).
027700*
027800 AA029-DISPLAY-ONE-TOTAL.
027900*    04/03/1994 RWK - OPERATOR-VISIBLE PER-TARIFF RUN TOTAL,
028000*    SAME DETAIL PICKED UP LATER FROM CB-FARE-TOTALS-HEADER
028100*    IF ANYONE NEEDS TO RE-DERIVE IT FROM THE OUTPUT FILE.
028200     MOVE     FTH-TARIFF-NAME(WS-TARIFF-SUB) TO WS-FTL-TARIFF.
028300     MOVE     FTH-TARIFF-FARE-TOTAL(WS-TARIFF-SUB)
028400              TO WS-FTL-TOTAL.
028500     MOVE     FTH-TARIFF-TRIP-COUNT(WS-TARIFF-SUB)
028600              TO WS-FTL-COUNT.
028700     DISPLAY  WS-FARE-TOTALS-LINE.
028800*
028900 ZZ800-CALC-FARE            SECTION.
029000*---------------------------------
029100*    04/03/1994 RWK - ONE FORMULA PER TARIFF, EACH KEPT AS ITS
029200*    OWN PARAGRAPH SO THE SURCHARGE-THEN-MINIMUM ORDER CAN'T GET
029300*    MUDDLED BETWEEN THEM.  MOVE THE INPUTS INTO WS-FARE-CALC-
029400*    AREA AND PERFORM THIS RANGE - NOTHING HERE TOUCHES A FILE.
029500     MOVE     ZERO TO WS-FC-FARE.
029600     IF       WS-FC-IS-CASUAL
029700              PERFORM ZZ810-CALC-CASUAL
029800              GO TO ZZ800-EXIT.
029900     IF       WS-FC-IS-MEMBER
030000              PERFORM ZZ820-CALC-MEMBER
030100              GO TO ZZ800-EXIT.
030200     IF       WS-FC-IS-PEAK
030300              PERFORM ZZ830-CALC-PEAK
030400              GO TO ZZ800-EXIT.
030500     IF       WS-FC-IS-DISTANCE
030600              PERFORM ZZ840-CALC-DISTANCE
030700              GO TO ZZ800-EXIT.
030800     DISPLAY  CB023 WS-FCR-TARIFF-CODE-X.
030900     DISPLAY  SY001.
031000     MOVE     8 TO RETURN-CODE.
031100     GOBACK.
031200*
031300 ZZ800-EXIT.
031400     EXIT     SECTION.
031500*
031600 ZZ810-CALC-CASUAL.
031700     COMPUTE  WS-FC-FARE ROUNDED =
031800              WS-FC-MINUTES * CB-PR2-CASUAL-RATE.
031900     IF       WS-FC-BIKE-TYPE = "ELECTRIC"
032000              COMPUTE WS-FC-FARE ROUNDED =
032100                      WS-FC-FARE * CB-PR2-CASUAL-ELEC-MULT
032200     END-IF.
032300     IF       WS-FC-FARE < CB-PR2-CASUAL-MIN-FARE
032400              MOVE CB-PR2-CASUAL-MIN-FARE TO WS-FC-FARE
032500     END-IF.
032600*
032700 ZZ820-CALC-MEMBER.
032800     IF       WS-FC-MINUTES NOT > CB-PR2-MEMBER-FREE-MINS
032900              MOVE ZERO TO WS-FC-FARE
033000              GO TO ZZ820-EXIT.
033100     COMPUTE  WS-FC-FARE ROUNDED =
033200              (WS-FC-MINUTES - CB-PR2-MEMBER-FREE-MINS)
033300              * CB-PR2-MEMBER-RATE.
033400     IF       WS-FC-BIKE-TYPE = "ELECTRIC"
033500              COMPUTE WS-FC-FARE ROUNDED =
033600                      WS-FC-FARE * CB-PR2-MEMBER-ELEC-MULT
033700     END-IF.
033800     IF       WS-FC-FARE < CB-PR2-MEMBER-MIN-FARE
033900              MOVE CB-PR2-MEMBER-MIN-FARE TO WS-FC-FARE
034000     END-IF.
034100 ZZ820-EXIT.
034200     EXIT.
034300*
034400 ZZ830-CALC-PEAK.
034500     COMPUTE  WS-FC-FARE ROUNDED =
034600              WS-FC-MINUTES * CB-PR2-PEAK-RATE.
034700     PERFORM  ZZ831-TEST-PEAK-HOUR.
034800     IF       WS-SUB-2 NOT = ZERO
034900              COMPUTE WS-FC-FARE ROUNDED =
035000                      WS-FC-FARE * CB-PR2-PEAK-SURGE-MULT
035100     END-IF.
035200     IF       WS-FC-BIKE-TYPE = "ELECTRIC"
035300              COMPUTE WS-FC-FARE ROUNDED =
035400                      WS-FC-FARE * CB-PR2-PEAK-ELEC-MULT
035500     END-IF.
035600     IF       WS-FC-FARE < CB-PR2-PEAK-MIN-FARE
035700              MOVE CB-PR2-PEAK-MIN-FARE TO WS-FC-FARE
035800     END-IF.
035900*
036000 ZZ831-TEST-PEAK-HOUR.
036100     MOVE     ZERO TO WS-SUB-2.
036200     PERFORM  ZZ8311-TEST-ONE-PEAK-HOUR
036300              VARYING WS-SUB-1 FROM 1 BY 1
036400              UNTIL WS-SUB-1 > 3
036500                 OR WS-SUB-2 NOT = ZERO.
036600*
036700 ZZ8311-TEST-ONE-PEAK-HOUR.
036800     IF       CB-PR2-PEAK-HOUR-TABLE(WS-SUB-1) = WS-FC-HOUR
036900              MOVE WS-SUB-1 TO WS-SUB-2
037000     END-IF.
037100*
037200 ZZ840-CALC-DISTANCE.
037300     IF       WS-FC-KM > ZERO
037400              COMPUTE WS-FC-FARE ROUNDED =
037500                      WS-FC-KM * CB-PR2-DIST-RATE
037600     ELSE
037700              COMPUTE WS-FC-FARE ROUNDED =
037800                      WS-FC-MINUTES * CB-PR2-DIST-FALLBK-RATE
037900     END-IF.
038000     IF       WS-FC-BIKE-TYPE = "ELECTRIC"
038100              COMPUTE WS-FC-FARE ROUNDED =
038200                      WS-FC-FARE * CB-PR2-DIST-ELEC-MULT
038300     END-IF.
038400     IF       WS-FC-FARE < CB-PR2-DIST-MIN-FARE
038500              MOVE CB-PR2-DIST-MIN-FARE TO WS-FC-FARE
038600     END-IF.
