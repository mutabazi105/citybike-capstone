000100 IDENTIFICATION           DIVISION.
000200*========================================
000300*
000400***********************************************************
000500*                                                         *
000600*          BUSINESS ANALYTICS AND SUMMARY REPORTING        *
000700*                                                         *
000800*          USES RW (REPORT WRITER FOR PRINTS)              *
000900*                                                         *
001000***********************************************************
001100*
001200 PROGRAM-ID.              CB040.
001300 AUTHOR.                  R W KEEL.
001400 INSTALLATION.            CITYBIKE OPERATIONS - BATCH SECTION.
001500 DATE-WRITTEN.            08/03/1994.
001600 DATE-COMPILED.
001700 SECURITY.                COMPANY CONFIDENTIAL - CITYBIKE
001800                           OPERATIONS INTERNAL USE ONLY.
001900*
002000*    REMARKS.             SINGLE PASS OVER THE CLEANED TRIP
002100*                         FILE BUILDING THE RUN TOTALS, HOURLY,
002200*                         BUSIEST-DATE, MONTHLY, USER-TYPE,
002300*                         BIKE-TYPE, TOP-START-STATION, TOP-END-
002400*                         STATION, TOP-USER, TOP-ROUTE, FLEET
002500*                         UTILISATION, COMPLETION-RATE AND
002600*                         AVERAGE-TRIPS-PER-USER BREAKDOWNS, PLUS
002700*                         A PASS OVER THE MAINTENANCE FILE FOR
002800*                         THE COST AND TOP-BIKE BREAKDOWNS.
002900*                         PRINTS THE SUMMARY REPORT AND WRITES
003000*                         THE TWO RANKING EXTRACT FILES.
003100*
003200*    VERSION.             SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.      NONE.
003500*
003600*    FILES USED.          TRIPSCLN.  CLEANED TRIP FILE.
003700*                         STATNCLN.  CLEANED STATION FILE.
003800*                         MAINTCLN.  CLEANED MAINTENANCE FILE.
003900*                         CBREPORT.  PRINTED REPORT.
004000*                         TOPUSERS.  TOP-RIDER EXTRACT.
004100*                         TOPROUTE.  TOP-ROUTE EXTRACT.
004200*
004300*    ERROR MESSAGES USED.
004400* SYSTEM WIDE:
004500*                         SY001.
004600* PROGRAM SPECIFIC:
004700*                         CB041 - 45.
004800*
004900* CHANGES:
005000* 08/03/1994 RWK -        WRITTEN - STARTED CODING FROM THE OLD
005100*                         CHECK REGISTER REPORT, KEEPING THE
005200*                         RD/PAGE-HEADING/DETAIL SHAPE AND THE
005300*                         FILE-STATUS OPEN CHECKS.
005400* 02/10/1997 RWK -    .01 ADDED THE TOP-STATION AND TOP-ROUTE
005500*                         RANKING TABLES - REQUEST FROM
005600*                         PLANNING FOR A "BUSIEST DOCKS" VIEW.
005700* 15/02/1999 PDW -    .02 YEAR 2000 REVIEW - MONTH/DAY-OF-WEEK
005800*                         BUCKETS DERIVED FROM CCYYMMDD ALREADY,
005900*                         NO CHANGE REQUIRED.  SIGNED OFF PER
006000*                         Y2K PROJECT PLAN ITEM 43.
006100* 11/06/2004 PDW -    .03 ADDED THE MAINTENANCE COST AND TOP-
006200*                         BIKE BREAKDOWNS - REQUEST #CB-07 FROM
006300*                         THE FLEET WORKSHOP.
006400* 19/03/2012 CMH -    .04 WIDENED THE USER AND ROUTE FREQUENCY
006500*                         TABLES - REQUEST #CB-09, A HIGH-
006600*                         VOLUME MONTH WAS OVERFLOWING THEM.
006700* 02/03/2026 RWK - 1.0.00 RENUMBERED FOR THE FARE-STRATEGY
006800*                         PROJECT.  NO LOGIC CHANGE THIS RELEASE.
006900* 09/03/2026 RWK - 1.0.01 ADDED THE END-STATION HALF OF THE Q2
007000*                         RANKING - PLANNING WANTED BUSIEST DROP
007100*                         POINTS AS WELL AS BUSIEST PICK-UPS.
007200* 10/03/2026 RWK - 1.0.02 REQUEST #CB-11 - THE USER-TYPE BLOCK
007300*                         WAS AVERAGING DURATION, NOT DISTANCE.
007400*                         RELABELLED AND REPOINTED AT THE RIGHT
007500*                         ACCUMULATOR.
007600* 11/03/2026 RWK - 1.0.03 REQUEST #CB-12 - ADDED THE FLEET
007700*                         UTILISATION BLOCK (DISTINCT BIKES,
007800*                         DAY SPAN, PERCENT) THAT PLANNING HAD
007900*                         BEEN ASKING FOR SINCE THE ROUND-TRIP
008000*                         FIGURE WAS RETIRED BELOW.
008100* 11/03/2026 RWK - 1.0.04 REQUEST #CB-13 - REPLACED THE ROUND-
008200*                         TRIP PERCENTAGE (SAME START/END DOCK)
008300*                         WITH THE COMPLETION RATE PLANNING
008400*                         ACTUALLY WANTED - COMPLETED VS
008500*                         CANCELLED OFF THE TRIP'S OWN STATUS.
008600* 12/03/2026 RWK - 1.0.05 REQUEST #CB-14 - PLANNING POINTED OUT
008700*                         THE RUN-TOTALS BLOCK WAS MISSING (THE
008800*                         HOUR-OF-DAY BREAKDOWN HAD BEEN SITTING
008900*                         IN ITS SPOT), THE DAY-OF-WEEK BREAKDOWN
009000*                         WAS NEVER ASKED FOR, AND THE "AVERAGE
009100*                         DISTANCE PER TRIP" LINE WAS STANDING IN
009200*                         FOR THE AVERAGE-TRIPS-PER-USER FIGURE.
009300*                         ADDED THE RUN-TOTALS BLOCK, ADDED THE
009400*                         BUSIEST-CALENDAR-DATE BLOCK (RE-USING
009500*                         THE ZELLER ROUTINE FOR ITS WEEKDAY NAME
009600*                         INSTEAD OF A FULL WEEKLY HISTOGRAM), AND
009700*                         ADDED THE AVERAGE-TRIPS-PER-USER BLOCK.
009800*                         RELABELLED THE HOUR BREAKDOWN'S REQUEST
009900*                         NUMBER TO MATCH WHAT IT ACTUALLY SHOWS.
010000* 04/03/2026 RWK - 1.0.06 DROPPED THE SPARE COPY OF CBFARE.COB -
010100*                         THE PER-TARIFF FARE TOTALS TURNED OUT
010200*                         TO BELONG ON CB020'S OWN END-OF-RUN
010300*                         DISPLAY (IT OWNS THE FARE FILE), NOT ON
010400*                         THIS REPORT.  NEVER READ HERE.
010500* 10/08/2026 RWK - 1.0.07 REQUEST #CB-27 - THE HOUR-OF-DAY BLOCK
010600*                         PRINTED WS-SUB-1 (1-24) AS THE HOUR
010700*                         LABEL AGAINST A TABLE SLOTTED HOUR+1,
010800*                         SO THE REPORT NEVER SHOWED HOUR 0 OR
010900*                         HOUR 23 - ADDED WS-HOUR-DISP TO PRINT
011000*                         THE TRUE 0-23 HOUR.
011100*
011200 ENVIRONMENT              DIVISION.
011300*========================================
011400 CONFIGURATION            SECTION.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM.
011700*
011800 INPUT-OUTPUT             SECTION.
011900 FILE-CONTROL.
012000     SELECT   TRIPS-CLEAN-FILE    ASSIGN TO "TRIPSCLN"
012100              ORGANIZATION IS LINE SEQUENTIAL
012200              FILE STATUS IS WS-TRIPS-STATUS.
012300     SELECT   STATIONS-CLEAN-FILE ASSIGN TO "STATNCLN"
012400              ORGANIZATION IS LINE SEQUENTIAL
012500              FILE STATUS IS WS-STATNS-STATUS.
012600     SELECT   MAINT-CLEAN-FILE    ASSIGN TO "MAINTCLN"
012700              ORGANIZATION IS LINE SEQUENTIAL
012800              FILE STATUS IS WS-MAINT-STATUS.
012900     SELECT   PRINT-FILE          ASSIGN TO "CBREPORT"
013000              ORGANIZATION IS LINE SEQUENTIAL
013100              FILE STATUS IS WS-PRINT-STATUS.
013200     SELECT   TOP-USERS-FILE      ASSIGN TO "TOPUSERS"
013300              ORGANIZATION IS LINE SEQUENTIAL
013400              FILE STATUS IS WS-TOPU-STATUS.
013500     SELECT   TOP-ROUTES-FILE     ASSIGN TO "TOPROUTE"
013600              ORGANIZATION IS LINE SEQUENTIAL
013700              FILE STATUS IS WS-TOPR-STATUS.
013800*
013900 DATA                     DIVISION.
014000*========================================
014100 FILE                     SECTION.
014200*
014300 FD  TRIPS-CLEAN-FILE.
014400 COPY "CBTRIP.COB".
014500*
014600 FD  STATIONS-CLEAN-FILE.
014700 COPY "CBSTATION.COB".
014800*
014900 FD  MAINT-CLEAN-FILE.
015000 COPY "CBMAINT.COB".
015100*
015200 FD  PRINT-FILE
015300     REPORT IS CB-ANALYTICS-REPORT.
015400*
015500 FD  TOP-USERS-FILE.
015600 01  TOP-USERS-FD-RECORD      PIC X(20).
015700*
015800 FD  TOP-ROUTES-FILE.
015900 01  TOP-ROUTES-FD-RECORD     PIC X(50).
016000*
016100 WORKING-STORAGE          SECTION.
016200*----------------------------------
016300 77  PROG-NAME             PIC X(15) VALUE "CB040 (1.0.00)".
016400 77  WS-TRIPS-STATUS       PIC XX.
016500 77  WS-STATNS-STATUS      PIC XX.
016600 77  WS-MAINT-STATUS       PIC XX.
016700 77  WS-PRINT-STATUS       PIC XX.
016800 77  WS-TOPU-STATUS        PIC XX.
016900 77  WS-TOPR-STATUS        PIC XX.
017000 77  WS-STA-MAX            PIC 9(3)  COMP VALUE 60.
017100 77  WS-USER-FREQ-MAX      PIC 9(4)  COMP VALUE 2000.
017200 77  WS-ROUTE-FREQ-MAX     PIC 9(4)  COMP VALUE 500.
017300 77  WS-BIKE-COST-MAX      PIC 9(4)  COMP VALUE 500.
017400 77  WS-BIKE-SEEN-MAX      PIC 9(4)  COMP VALUE 500.
017500 77  WS-DATE-FREQ-MAX      PIC 9(4)  COMP VALUE 400.
017600*
017700 01  WS-EOF-SWITCHES.
017800     03  WS-TRIPS-EOF-SW   PIC X     VALUE "N".
017900         88  WS-TRIPS-EOF          VALUE "Y".
018000     03  WS-MAINT-EOF-SW   PIC X     VALUE "N".
018100         88  WS-MAINT-EOF          VALUE "Y".
018200     03  WS-START-MATCH-SW PIC X     VALUE "N".
018300         88  WS-START-MATCHED      VALUE "Y".
018400     03  WS-END-MATCH-SW   PIC X     VALUE "N".
018500         88  WS-END-MATCHED        VALUE "Y".
018600*                                 REQUEST #CB-23 - Q2 MUST STILL
018700*                                 RANK A STATION ID THAT IS NOT
018800*                                 ON THE STATION MASTER, PRINTING
018900*                                 THE BARE ID IN PLACE OF A NAME.
019000     03  FILLER            PIC X(4).
019100*
019200 01  WS-SUBSCRIPTS.
019300     03  WS-SUB-1          PIC 9(4)  COMP.
019400     03  WS-SUB-2          PIC 9(4)  COMP.
019500     03  WS-STA-CNT        PIC 9(3)  COMP VALUE ZERO.
019600     03  WS-USER-FREQ-CNT  PIC 9(4)  COMP VALUE ZERO.
019700     03  WS-ROUTE-FREQ-CNT PIC 9(4)  COMP VALUE ZERO.
019800     03  WS-BIKE-COST-CNT  PIC 9(4)  COMP VALUE ZERO.
019900     03  WS-TOP-CNT        PIC 99    COMP.
020000     03  WS-BEST-SUB       PIC 9(4)  COMP.
020100     03  WS-BEST-VAL       PIC 9(7)  COMP.
020200     03  WS-UNK-STA-ID     PIC X(5).
020300     03  WS-HOUR-DISP      PIC 99    COMP.
020400*                                REQUEST #CB-27 - WS-HOUR-CNT IS
020500*                                SUBSCRIPTED 1-24 FOR HOUR 0-23,
020600*                                THIS IS THE DISPLAYED 0-23 HOUR.
020700     03  FILLER            PIC X(7).
020800*
020900 01  WS-STATION-TABLE.
021000     03  WS-STA-ENTRY OCCURS 60.
021100         05  WS-STA-ID          PIC X(5).
021200         05  WS-STA-NAME        PIC X(20).
021300         05  WS-STA-TRIP-CNT    PIC 9(7)  COMP.
021400         05  WS-STA-END-CNT     PIC 9(7)  COMP.
021500         05  WS-STA-PICKED-SW   PIC X     VALUE "N".
021600         05  WS-STA-END-PICK-SW PIC X     VALUE "N".
021700*
021800     03  FILLER          PIC X(1).
021900 01  WS-HOUR-TABLE.
022000     03  WS-HOUR-CNT  OCCURS 24  PIC 9(7)  COMP.
022100*
022200     03  FILLER          PIC X(1).
022300 01  WS-MONTH-TABLE.
022400     03  WS-MONTH-CNT OCCURS 12  PIC 9(7)  COMP.
022500*
022600     03  FILLER          PIC X(1).
022700 01  WS-USERTYPE-TABLE.
022800     03  WS-UT-ENTRY OCCURS 2.
022900*                                1 = CASUAL, 2 = MEMBER.
023000         05  WS-UT-TRIP-CNT   PIC 9(7)     COMP.
023100         05  WS-UT-DIST-SUM    PIC 9(9)V99  COMP-3.
023200         05  WS-UT-DIST-AVG    PIC 9(5)V99  COMP-3.
023300         05  WS-UT-USER-CNT    PIC 9(5)     COMP.
023400*                                Q12 - DISTINCT USERS OF THIS TYPE
023500         05  WS-UT-AVG-TRIPS   PIC 9(5)V99  COMP-3.
023600*
023700     03  FILLER          PIC X(1).
023800 01  WS-BIKETYPE-TABLE.
023900     03  WS-BT-ENTRY OCCURS 2.
024000*                                1 = CLASSIC, 2 = ELECTRIC.
024100         05  WS-BT-TRIP-CNT   PIC 9(7)     COMP.
024200         05  WS-BT-MAINT-COST PIC 9(7)V99  COMP-3.
024300         05  WS-BT-MAINT-CNT  PIC 9(5)     COMP.
024400*
024500     03  FILLER          PIC X(1).
024600 01  WS-TRIP-TOTALS.
024700     03  WS-TOTAL-TRIPS    PIC 9(7)      COMP.
024800     03  WS-COMPLETED-CNT  PIC 9(7)      COMP.
024900     03  WS-CANCELLED-CNT  PIC 9(7)      COMP.
025000     03  WS-COMPLETION-PCT PIC 9(3)V99   COMP-3.
025100     03  WS-DIST-SUM       PIC 9(9)V99   COMP-3.
025200     03  WS-DUR-AVG        PIC 9(5)V99   COMP-3.
025300*                                Q1 - AVERAGE TRIP DURATION.
025400     03  WS-AVG-TRIPS-PER-USER  PIC 9(5)V99 COMP-3.
025500*                                Q12 - OVERALL AVERAGE, TRIPS
025600*                                DIVIDED BY DISTINCT USERS (THE
025700*                                USER-FREQUENCY TABLE'S ROW COUNT
025800*                                IS THE DISTINCT-USER COUNT).
025900*
026000     03  FILLER          PIC X(1).
026100 01  WS-MAINT-TOTALS.
026200     03  WS-MAINT-EVENT-CNT   PIC 9(6)     COMP.
026300     03  WS-MAINT-COST-TOTAL  PIC 9(7)V99  COMP-3.
026400     03  WS-MAINT-COST-AVG    PIC 9(5)V99  COMP-3.
026500*
026600     03  FILLER          PIC X(1).
026700 01  WS-UTIL-DATA.
026800*                                Q6 - FLEET UTILISATION.
026900     03  WS-TOTAL-DUR-MIN     PIC 9(9)     COMP.
027000     03  WS-MIN-MAX-DATES.
027100         05  WS-MIN-START-DATE    PIC 9(8)     COMP.
027200         05  WS-MAX-START-DATE    PIC 9(8)     COMP.
027300     03  WS-MIN-MAX-DATES-R REDEFINES WS-MIN-MAX-DATES.
027400*                                LETS AA039 STEP THE SPAN'S TWO
027500*                                ENDPOINT DATES WITH ONE SUBSCRIPT
027600         05  WS-MMD-ENTRY          PIC 9(8)  COMP  OCCURS 2.
027700     03  WS-DISTINCT-BIKE-CNT PIC 9(4)     COMP.
027800     03  WS-DAY-SPAN          PIC 9(5)     COMP.
027900     03  WS-UTIL-DENOM        PIC 9(9)     COMP.
028000     03  WS-UTIL-PCT          PIC 9(3)V99  COMP-3.
028100     03  FILLER               PIC X(4).
028200*
028300 01  WS-BIKE-SEEN-TABLE.
028400*                                DISTINCT-BIKE COUNTER, LINEAR
028500*                                SEARCH, BOUNDED AT 500 BIKES.
028600     03  WS-BIKE-SEEN-CNT    PIC 9(4)  COMP VALUE ZERO.
028700     03  WS-BIKE-SEEN-ENTRY  OCCURS 500  PIC X(6).
028800     03  FILLER              PIC X(4).
028900*
029000 01  WS-DATE-FREQ-TABLE.
029100*                                Q4 - BUSIEST-DATE FREQUENCY
029200*                                TABLE, LINEAR SEARCH, BOUNDED AT
029300*                                WS-DATE-FREQ-MAX CALENDAR DATES.
029400     03  WS-DATE-FREQ-CNT    PIC 9(4)  COMP VALUE ZERO.
029500     03  WS-DF-ENTRY OCCURS 400.
029600         05  WS-DF-DATE          PIC 9(8)  COMP.
029700         05  WS-DF-CNT           PIC 9(7)  COMP.
029800     03  FILLER               PIC X(4).
029900*
030000 01  WS-BUSIEST-DATE-DATA.
030100*                                Q4 RESULT FIELDS.
030200     03  WS-BUSIEST-DATE      PIC 9(8)  COMP.
030300     03  WS-BUSIEST-CNT       PIC 9(7)  COMP.
030400     03  WS-BUSIEST-DOW-NAME  PIC X(9).
030500     03  FILLER               PIC X(4).
030600*
030700 01  WS-DOW-NAME-VALUES.
030800*                                WEEKDAY NAMES, KEYED BY THE SAME
030900*                                1=SUN..7=SAT ZELLER-SHIFTED
031000*                                SUBSCRIPT AA033 HANDS BACK.
031100     03  FILLER  PIC X(9)  VALUE "SUNDAY   ".
031200     03  FILLER  PIC X(9)  VALUE "MONDAY   ".
031300     03  FILLER  PIC X(9)  VALUE "TUESDAY  ".
031400     03  FILLER  PIC X(9)  VALUE "WEDNESDAY".
031500     03  FILLER  PIC X(9)  VALUE "THURSDAY ".
031600     03  FILLER  PIC X(9)  VALUE "FRIDAY   ".
031700     03  FILLER  PIC X(9)  VALUE "SATURDAY ".
031800 01  WS-DOW-NAME-TABLE REDEFINES WS-DOW-NAME-VALUES.
031900     03  WS-DOW-NAME-ENTRY   PIC X(9)  OCCURS 7.
032000*
032100 01  WS-DAYS-BEFORE-MONTH-VALUES.
032200*                                CUMULATIVE DAYS BEFORE EACH
032300*                                MONTH OF A NON-LEAP YEAR - USED
032400*                                BY AA039-CALC-DAY-NUMBER BELOW.
032500     03  FILLER  PIC 9(3)  VALUE 0.
032600     03  FILLER  PIC 9(3)  VALUE 31.
032700     03  FILLER  PIC 9(3)  VALUE 59.
032800     03  FILLER  PIC 9(3)  VALUE 90.
032900     03  FILLER  PIC 9(3)  VALUE 120.
033000     03  FILLER  PIC 9(3)  VALUE 151.
033100     03  FILLER  PIC 9(3)  VALUE 181.
033200     03  FILLER  PIC 9(3)  VALUE 212.
033300     03  FILLER  PIC 9(3)  VALUE 243.
033400     03  FILLER  PIC 9(3)  VALUE 273.
033500     03  FILLER  PIC 9(3)  VALUE 304.
033600     03  FILLER  PIC 9(3)  VALUE 334.
033700 01  WS-DAYS-BEFORE-MONTH REDEFINES WS-DAYS-BEFORE-MONTH-VALUES.
033800     03  WS-DBM-ENTRY        PIC 9(3)  OCCURS 12.
033900*
034000 01  WS-DAY-NUMBER-WORK.
034100*                                DAY-NUMBER ARITHMETIC - NO SORT
034200*                                OR INTRINSIC DATE FUNCTIONS IN
034300*                                THIS SHOP'S COMPILER SUBSET, SO
034400*                                DATE SPANS ARE COUNTED BY HAND
034500*                                OFF THE CUMULATIVE-DAYS TABLE.
034600     03  WS-JD-CCYY           PIC 9(4)  COMP.
034700     03  WS-JD-MM             PIC 99    COMP.
034800     03  WS-JD-DD             PIC 99    COMP.
034900     03  WS-JD-LEAP-ADJ       PIC 9     COMP.
035000     03  WS-JD-RESULT         PIC 9(7)  COMP.
035100     03  WS-JD-DAYNO          PIC 9(7)  COMP  OCCURS 2.
035200     03  FILLER               PIC X(4).
035300*
035400 01  WS-USER-FREQ-TABLE.
035500*                                UNKEYED FREQUENCY TABLE - BUILT
035600*                                UP BY LINEAR SEARCH DURING THE
035700*                                TRIP PASS.  BOUNDED AT
035800*                                WS-USER-FREQ-MAX - SEE 19/03/12.
035900     03  WS-UF-ENTRY OCCURS 2000.
036000         05  WS-UF-USER-ID     PIC X(8).
036100         05  WS-UF-USER-TYPE   PIC X(6).
036200*                                 CARRIED SO Q12 CAN SPLIT THE
036300*                                 DISTINCT-USER COUNT BY TYPE.
036400         05  WS-UF-TRIP-CNT    PIC 9(5)  COMP.
036500*
036600     03  FILLER          PIC X(1).
036700 01  WS-ROUTE-FREQ-TABLE.
036800     03  WS-RF-ENTRY OCCURS 500.
036900         05  WS-RF-START-ID    PIC X(5).
037000         05  WS-RF-END-ID      PIC X(5).
037100         05  WS-RF-TRIP-CNT    PIC 9(5)  COMP.
037200*
037300     03  FILLER          PIC X(1).
037400 01  WS-BIKE-COST-TABLE.
037500     03  WS-BC-ENTRY OCCURS 500.
037600         05  WS-BC-BIKE-ID     PIC X(6).
037700         05  WS-BC-COST        PIC 9(6)V99 COMP-3.
037800         05  WS-BC-MAINT-CNT   PIC 9(5)  COMP.
037900*                                 EVENT COUNT PER BIKE -
038000*                                 REQUEST #CB-22, Q13 RANKS
038100*                                 ON EVENT COUNT NOT ON COST.
038200*
038300     03  FILLER          PIC X(1).
038400 01  WS-TOP-STATION-TABLE.
038500     03  WS-TOP-STA-ENTRY OCCURS 10.
038600         05  WS-TOP-STA-NAME   PIC X(20).
038700         05  WS-TOP-STA-CNT    PIC 9(7)  COMP.
038800*
038900     03  FILLER          PIC X(1).
039000 01  WS-TOP-END-STA-TABLE.
039100     03  WS-TOP-ESTA-ENTRY OCCURS 10.
039200         05  WS-TOP-ESTA-NAME  PIC X(20).
039300         05  WS-TOP-ESTA-CNT   PIC 9(7)  COMP.
039400*
039500     03  FILLER          PIC X(1).
039600 01  WS-TOP-USER-TABLE.
039700     03  WS-TOP-USR-ENTRY OCCURS 15.
039800         05  WS-TOP-USR-ID     PIC X(8).
039900         05  WS-TOP-USR-CNT    PIC 9(5)  COMP.
040000*
040100     03  FILLER          PIC X(1).
040200 01  WS-TOP-ROUTE-TABLE.
040300     03  WS-TOP-RTE-ENTRY OCCURS 10.
040400         05  WS-TOP-RTE-START-NAME PIC X(20).
040500         05  WS-TOP-RTE-END-NAME   PIC X(20).
040600         05  WS-TOP-RTE-CNT        PIC 9(5) COMP.
040700*
040800     03  FILLER          PIC X(1).
040900 01  WS-TOP-BIKE-TABLE.
041000     03  WS-TOP-BIKE-ENTRY OCCURS 10.
041100         05  WS-TOP-BIKE-ID    PIC X(6).
041200         05  WS-TOP-BIKE-COST  PIC 9(6)V99 COMP-3.
041300         05  WS-TOP-BIKE-CNT   PIC 9(5)  COMP.
041400*
041500     03  FILLER          PIC X(1).
041600 01  WS-DATE-WORK.
041700     03  WS-DW-CCYY        PIC 9(4).
041800     03  WS-DW-MM          PIC 99.
041900     03  WS-DW-DD          PIC 99.
042000     03  WS-DW-HH          PIC 99.
042100     03  FILLER          PIC X(1).
042200 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
042300     03  WS-DW-DATE8       PIC 9(8).
042400     03  FILLER            PIC 99.
042500*
042600 01  WS-ZELLER-WORK.
042700     03  WS-Z-MONTH        PIC 99  COMP.
042800     03  WS-Z-YEAR         PIC 9(4) COMP.
042900     03  WS-Z-CENTURY      PIC 99  COMP.
043000     03  WS-Z-YR-OF-CENT   PIC 99  COMP.
043100     03  WS-Z-TERM1        PIC 9(4) COMP.
043200     03  WS-Z-TERM2        PIC 9(4) COMP.
043300     03  WS-Z-TERM3        PIC 9(4) COMP.
043400     03  WS-Z-SUM          PIC 9(4) COMP.
043500     03  WS-Z-DOW          PIC 9   COMP.
043600*
043700     03  FILLER          PIC X(1).
043800 01  ERROR-MESSAGES.
043900     03  SY001             PIC X(46)
044000            VALUE "SY001 ABORTING RUN - CHECK FILE STATUS BELOW".
044100     03  CB041             PIC X(30)
044200             VALUE "CB041 TRIPSCLN OPEN FAILED -  ".
044300     03  CB042             PIC X(30)
044400             VALUE "CB042 STATNCLN OPEN FAILED -  ".
044500     03  CB043             PIC X(30)
044600             VALUE "CB043 MAINTCLN OPEN FAILED -  ".
044700     03  CB044             PIC X(30)
044800             VALUE "CB044 CBREPORT OPEN FAILED -  ".
044900     03  CB045             PIC X(30)
045000             VALUE "CB045 EXTRACT FILE OPEN FAILED-".
045100     03  FILLER            PIC X(4).
045200*
045300 COPY "CBPARAM.COB".
045400 COPY "CBTOPU.COB".
045500 COPY "CBTOPR.COB".
045600*
045700 LINKAGE                  SECTION.
045800*----------------------------------
045900 COPY "CBCALL.COB".
046000 COPY "CBNAMES.COB".
046100*
046200 REPORT                   SECTION.
046300*========================================
046400 RD  CB-ANALYTICS-REPORT
046500     CONTROL      FINAL
046600     PAGE LIMIT   56 LINES
046700     HEADING      1
046800     FIRST DETAIL 5
046900     LAST  DETAIL 54.
047000*
047100 01  CB-ANLY-HEAD-1  TYPE PAGE HEADING.
047200     03  LINE  1.
047300         05  COL   1    PIC X(30) SOURCE CB-PR1-CO-NAME.
047400         05  COL  60    PIC X(37) SOURCE CB-PR1-REPORT-TITLE.
047500         05  COL 124    PIC X(5)  VALUE "PAGE ".
047600         05  COL 129    PIC ZZ9   SOURCE PAGE-COUNTER.
047700     03  LINE  3.
047800         05  COL   1    PIC X(38)
047900             VALUE "BUSINESS ANALYTICS AND SUMMARY REPORT".
048000*
048100 01  CB-TOTALS-HEAD  TYPE PAGE HEADING.
048200     03  LINE  5.
048300         05  COL   1    VALUE "RUN TOTALS (Q1)".
048400*
048500 01  CB-TOTALS-DETAIL  TYPE DETAIL.
048600     03  LINE + 1.
048700         05  COL   1    VALUE "TOTAL TRIPS         :".
048800         05  COL  23    PIC ZZZZZZ9    SOURCE WS-TOTAL-TRIPS.
048900     03  LINE + 1.
049000         05  COL   1    VALUE "TOTAL DISTANCE (KM) :".
049100         05  COL  23    PIC ZZZZZZZ9.99 SOURCE WS-DIST-SUM.
049200     03  LINE + 1.
049300         05  COL   1    VALUE "AVERAGE DURATION (MIN):".
049400         05  COL  25    PIC ZZZ9.99    SOURCE WS-DUR-AVG.
049500*
049600 01  CB-HOUR-HEAD  TYPE PAGE HEADING.
049700     03  LINE  1.
049800         05  COL   1    VALUE "TRIPS BY HOUR OF DAY (Q3)".
049900*
050000 01  CB-HOUR-DETAIL  TYPE DETAIL.
050100     03  LINE + 1.
050200         05  COL   1    PIC Z9         SOURCE WS-HOUR-DISP.
050300         05  COL   5    PIC ZZZZZZ9
050400                       SOURCE WS-HOUR-CNT(WS-SUB-1).
050500*
050600 01  CB-TOPSTA-HEAD  TYPE PAGE HEADING.
050700     03  LINE  1.
050800         05  COL   1
050900              VALUE "TOP 10 BUSIEST START STATIONS (Q2)".
051000*
051100 01  CB-TOPSTA-DETAIL  TYPE DETAIL.
051200     03  LINE + 1.
051300         05  COL   1    PIC X(20)
051400                       SOURCE WS-TOP-STA-NAME(WS-SUB-1).
051500         05  COL  24    PIC ZZZZZZ9
051600                       SOURCE WS-TOP-STA-CNT(WS-SUB-1).
051700*
051800 01  CB-TOPESTA-HEAD  TYPE PAGE HEADING.
051900     03  LINE  1.
052000         05  COL   1    VALUE "TOP 10 BUSIEST END STATIONS (Q2)".
052100*
052200 01  CB-TOPESTA-DETAIL  TYPE DETAIL.
052300     03  LINE + 1.
052400         05  COL   1    PIC X(20)
052500                       SOURCE WS-TOP-ESTA-NAME(WS-SUB-1).
052600         05  COL  24    PIC ZZZZZZ9
052700                       SOURCE WS-TOP-ESTA-CNT(WS-SUB-1).
052800*
052900 01  CB-UTIL-HEAD  TYPE PAGE HEADING.
053000     03  LINE  1.
053100         05  COL   1    VALUE "FLEET UTILISATION (Q6)".
053200*
053300 01  CB-UTIL-DETAIL  TYPE DETAIL.
053400     03  LINE + 1.
053500         05  COL   1    VALUE "FLEET SIZE (DISTINCT BIKES):".
053600         05  COL  30    PIC ZZZ9      SOURCE WS-DISTINCT-BIKE-CNT.
053700     03  LINE + 1.
053800         05  COL   1    VALUE "DAY SPAN                   :".
053900         05  COL  30    PIC ZZZZ9     SOURCE WS-DAY-SPAN.
054000     03  LINE + 1.
054100         05  COL   1    VALUE "UTILISATION PERCENT         :".
054200         05  COL  30    PIC ZZ9.99    SOURCE WS-UTIL-PCT.
054300*
054400 01  CB-USERTYPE-HEAD  TYPE PAGE HEADING.
054500     03  LINE  1.
054600         05  COL   1
054700              VALUE "AVERAGE DISTANCE BY USER TYPE (Q5)".
054800*
054900 01  CB-USERTYPE-DETAIL  TYPE DETAIL.
055000     03  LINE + 1.
055100         05  COL   1    PIC X(10)      SOURCE WS-STAT-NAME.
055200         05  COL  15    PIC ZZZZZZ9
055300                       SOURCE WS-UT-TRIP-CNT(WS-SUB-1).
055400         05  COL  27    PIC ZZZZ9.99
055500                       SOURCE WS-UT-DIST-AVG(WS-SUB-1).
055600*
055700 01  CB-COMPLETION-HEAD  TYPE PAGE HEADING.
055800     03  LINE  1.
055900         05  COL   1    VALUE "COMPLETION RATE (Q11)".
056000*
056100 01  CB-COMPLETION-DETAIL  TYPE DETAIL.
056200     03  LINE + 1.
056300         05  COL   1    VALUE "TOTAL TRIPS       :".
056400         05  COL  20    PIC ZZZZZZ9    SOURCE WS-TOTAL-TRIPS.
056500     03  LINE + 1.
056600         05  COL   1    VALUE "COMPLETED TRIPS   :".
056700         05  COL  20    PIC ZZZZZZ9    SOURCE WS-COMPLETED-CNT.
056800     03  LINE + 1.
056900         05  COL   1    VALUE "CANCELLED TRIPS   :".
057000         05  COL  20    PIC ZZZZZZ9    SOURCE WS-CANCELLED-CNT.
057100     03  LINE + 1.
057200         05  COL   1    VALUE "COMPLETION PERCENT:".
057300         05  COL  20    PIC ZZ9.99     SOURCE WS-COMPLETION-PCT.
057400*
057500 01  CB-Q4-HEAD  TYPE PAGE HEADING.
057600     03  LINE  1.
057700         05  COL   1    VALUE "BUSIEST CALENDAR DATE (Q4)".
057800*
057900 01  CB-Q4-DETAIL  TYPE DETAIL.
058000     03  LINE + 1.
058100         05  COL   1    VALUE "DATE (CCYYMMDD):".
058200         05  COL  18    PIC 9(8)       SOURCE WS-BUSIEST-DATE.
058300     03  LINE + 1.
058400         05  COL   1    VALUE "WEEKDAY        :".
058500         05  COL  18    PIC X(9)       SOURCE WS-BUSIEST-DOW-NAME.
058600     03  LINE + 1.
058700         05  COL   1    VALUE "TRIP COUNT     :".
058800         05  COL  18    PIC ZZZZZZ9    SOURCE WS-BUSIEST-CNT.
058900*
059000 01  CB-Q12-HEAD  TYPE PAGE HEADING.
059100     03  LINE  1.
059200         05  COL   1    VALUE "AVERAGE TRIPS PER USER (Q12)".
059300*
059400 01  CB-Q12-OVERALL-DETAIL  TYPE DETAIL.
059500     03  LINE + 1.
059600         05  COL   1    VALUE "OVERALL           :".
059700         05  COL  21    PIC ZZZ9.99
059800                       SOURCE WS-AVG-TRIPS-PER-USER.
059900*
060000 01  CB-Q12-DETAIL  TYPE DETAIL.
060100     03  LINE + 1.
060200         05  COL   1    PIC X(10)      SOURCE WS-STAT-NAME.
060300         05  COL  15    PIC ZZZZ9
060400                       SOURCE WS-UT-USER-CNT(WS-SUB-1).
060500         05  COL  22    PIC ZZZ9.99
060600                       SOURCE WS-UT-AVG-TRIPS(WS-SUB-1).
060700*
060800 01  CB-EXT-HEAD  TYPE PAGE HEADING.
060900     03  LINE  1.
061000         05  COL   1
061100              VALUE "EXTENSION BREAKDOWNS (Q3/Q7/Q9/Q13/Q14)".
061200*
061300 01  CB-MONTH-DETAIL  TYPE DETAIL.
061400     03  LINE + 1.
061500         05  COL   1    VALUE "MONTH          ".
061600         05  COL  16    PIC 99         SOURCE WS-SUB-1.
061700         05  COL  20    PIC ZZZZZZ9
061800                       SOURCE WS-MONTH-CNT(WS-SUB-1).
061900*
062000 01  CB-BIKETYPE-DETAIL  TYPE DETAIL.
062100     03  LINE + 1.
062200         05  COL   1    PIC X(10)      SOURCE WS-STAT-NAME.
062300         05  COL  15    PIC ZZZZZZ9
062400                       SOURCE WS-BT-TRIP-CNT(WS-SUB-1).
062500         05  COL  27    PIC ZZZZZ9.99
062600                       SOURCE WS-BT-MAINT-COST(WS-SUB-1).
062700*
062800 01  CB-MAINT-DETAIL  TYPE DETAIL.
062900     03  LINE + 1.
063000         05  COL   1    VALUE "MAINT EVENTS  :".
063100         05  COL  17    PIC ZZZZZ9     SOURCE WS-MAINT-EVENT-CNT.
063200     03  LINE + 1.
063300         05  COL   1    VALUE "AVG COST/EVENT:".
063400         05  COL  17    PIC ZZZ9.99    SOURCE WS-MAINT-COST-AVG.
063500*
063600 01  CB-TOPBIKE-DETAIL  TYPE DETAIL.
063700     03  LINE + 1.
063800         05  COL   1    PIC X(6)
063900                       SOURCE WS-TOP-BIKE-ID(WS-SUB-1).
064000         05  COL  10    PIC ZZ9
064100                       SOURCE WS-TOP-BIKE-CNT(WS-SUB-1).
064200         05  COL  16    PIC ZZZZZ9.99
064300                       SOURCE WS-TOP-BIKE-COST(WS-SUB-1).
064400*
064500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
064600     03  COL   1  PIC X(30)
064700               VALUE "TOTAL CLEANED TRIPS PROCESSED:".
064800     03  COL  32  PIC ZZZZZZ9 SOURCE WS-TOTAL-TRIPS.
064900*
065000 WORKING-STORAGE          SECTION.
065100 01  WS-STAT-NAME          PIC X(10).
065200*
065300 PROCEDURE                DIVISION USING CB-CALLING-DATA
065400                                         CB-FILE-DEFS.
065500*========================================
065600*
065700 AA000-MAIN               SECTION.
065800*---------------------------------
065900     PERFORM  AA010-OPEN-FILES.
066000     PERFORM  AA020-LOAD-STATIONS.
066100     PERFORM  AA030-ACCUMULATE-TRIPS.
066200     PERFORM  AA040-ACCUMULATE-MAINT.
066300     PERFORM  AA060-SELECT-TOP-STATIONS.
066400     PERFORM  AA065-SELECT-TOP-USERS.
066500     PERFORM  AA070-SELECT-TOP-ROUTES.
066600     PERFORM  AA075-SELECT-TOP-BIKES.
066700     PERFORM  AA090-REPORT-ANALYTICS.
066800     PERFORM  AA095-WRITE-EXTRACTS.
066900     CLOSE    TRIPS-CLEAN-FILE STATIONS-CLEAN-FILE
067000              MAINT-CLEAN-FILE PRINT-FILE
067100              TOP-USERS-FILE TOP-ROUTES-FILE.
067200     MOVE     ZERO TO RETURN-CODE.
067300     GOBACK.
067400*
067500 AA000-EXIT.
067600     EXIT     SECTION.
067700*
067800 AA010-OPEN-FILES         SECTION.
067900*---------------------------------
068000     OPEN     INPUT  TRIPS-CLEAN-FILE.
068100     IF       WS-TRIPS-STATUS NOT = "00"
068200              DISPLAY CB041 WS-TRIPS-STATUS
068300              DISPLAY SY001
068400              MOVE 8 TO RETURN-CODE
068500              GOBACK.
068600     OPEN     INPUT  STATIONS-CLEAN-FILE.
068700     IF       WS-STATNS-STATUS NOT = "00"
068800              DISPLAY CB042 WS-STATNS-STATUS
068900              DISPLAY SY001
069000              MOVE 8 TO RETURN-CODE
069100              GOBACK.
069200     OPEN     INPUT  MAINT-CLEAN-FILE.
069300     IF       WS-MAINT-STATUS NOT = "00"
069400              DISPLAY CB043 WS-MAINT-STATUS
069500              DISPLAY SY001
069600              MOVE 8 TO RETURN-CODE
069700              GOBACK.
069800     OPEN     OUTPUT PRINT-FILE.
069900     IF       WS-PRINT-STATUS NOT = "00"
070000              DISPLAY CB044 WS-PRINT-STATUS
070100              DISPLAY SY001
070200              MOVE 8 TO RETURN-CODE
070300              GOBACK.
070400     OPEN     OUTPUT TOP-USERS-FILE.
070500     OPEN     OUTPUT TOP-ROUTES-FILE.
070600     IF       WS-TOPU-STATUS NOT = "00" OR
070700              WS-TOPR-STATUS NOT = "00"
070800              DISPLAY CB045
070900              DISPLAY SY001
071000              MOVE 8 TO RETURN-CODE
071100              GOBACK.
071200*
071300 AA010-EXIT.
071400     EXIT     SECTION.
071500*
071600 AA020-LOAD-STATIONS      SECTION.
071700*---------------------------------
071800*    LOADS THE SMALL STATION FILE INTO CORE SO EACH TRIP CAN
071900*    BE MATCHED TO A STATION NAME BY SEARCH RATHER THAN A
072000*    FILE READ.  BOUNDED AT WS-STA-MAX.
072100     MOVE     ZERO TO WS-STA-CNT.
072200     MOVE     "N" TO WS-TRIPS-EOF-SW.
072300     PERFORM  AA021-READ-STATION UNTIL WS-STATNS-STATUS = "10".
072400*
072500 AA020-EXIT.
072600     EXIT     SECTION.
072700*
072800 AA021-READ-STATION.
072900     READ     STATIONS-CLEAN-FILE
073000              AT END MOVE "10" TO WS-STATNS-STATUS
073100     END-READ.
073200     IF       WS-STATNS-STATUS = "10"
073300              GO TO AA021-EXIT.
073400     IF       WS-STA-CNT < WS-STA-MAX
073500              ADD 1 TO WS-STA-CNT
073600              MOVE ST-STATION-ID   TO WS-STA-ID(WS-STA-CNT)
073700              MOVE ST-STATION-NAME TO WS-STA-NAME(WS-STA-CNT)
073800              MOVE ZERO            TO WS-STA-TRIP-CNT(WS-STA-CNT)
073900              MOVE ZERO            TO WS-STA-END-CNT(WS-STA-CNT)
074000     END-IF.
074100 AA021-EXIT.
074200     EXIT.
074300*
074400 AA030-ACCUMULATE-TRIPS   SECTION.
074500*---------------------------------
074600*    THE SINGLE PASS OVER THE CLEANED TRIP FILE - EVERY
074700*    ACCUMULATOR AND RANKING TABLE THAT DRIVES Q1 THROUGH Q8,
074800*    Q10, Q11 AND Q12 IS UPDATED HERE, ONE READ PER TRIP - Q6
074900*    IS DERIVED AFTERWARD FROM THE TOTALS THIS PASS BUILDS.
075000     MOVE     ZERO TO WS-TOTAL-TRIPS WS-COMPLETED-CNT
075100                       WS-CANCELLED-CNT WS-DIST-SUM
075200                       WS-TOTAL-DUR-MIN WS-BIKE-SEEN-CNT
075300                       WS-DISTINCT-BIKE-CNT WS-DAY-SPAN
075400                       WS-UTIL-DENOM WS-UTIL-PCT
075500                       WS-DATE-FREQ-CNT WS-DUR-AVG
075600                       WS-AVG-TRIPS-PER-USER.
075700     MOVE     99999999 TO WS-MIN-START-DATE.
075800     MOVE     ZERO     TO WS-MAX-START-DATE.
075900     MOVE     "N" TO WS-TRIPS-EOF-SW.
076000     PERFORM  AA031-READ-TRIP UNTIL WS-TRIPS-EOF.
076100     IF       WS-TOTAL-TRIPS > ZERO
076200              COMPUTE WS-COMPLETION-PCT ROUNDED =
076300                      (WS-COMPLETED-CNT / WS-TOTAL-TRIPS) * 100
076400              COMPUTE WS-DUR-AVG ROUNDED =
076500                      WS-TOTAL-DUR-MIN / WS-TOTAL-TRIPS
076600              PERFORM AA032-AVERAGE-DISTANCE
076700                      VARYING WS-SUB-1 FROM 1 BY 1
076800                      UNTIL WS-SUB-1 > 2
076900              PERFORM AA039-CALC-UTILISATION
077000              PERFORM AA0395-FIND-BUSIEST-DATE
077100              PERFORM AA0398-CALC-USER-AVERAGES
077200     END-IF.
077300*
077400 AA030-EXIT.
077500     EXIT     SECTION.
077600*
077700 AA031-READ-TRIP.
077800     READ     TRIPS-CLEAN-FILE
077900              AT END MOVE "Y" TO WS-TRIPS-EOF-SW
078000     END-READ.
078100     IF       WS-TRIPS-EOF
078200              GO TO AA031-EXIT.
078300     ADD      1 TO WS-TOTAL-TRIPS.
078400     ADD      TR-DISTANCE-KM TO WS-DIST-SUM.
078500     IF       TR-COMPLETED
078600              ADD 1 TO WS-COMPLETED-CNT
078700     ELSE
078800              ADD 1 TO WS-CANCELLED-CNT
078900     END-IF.
079000*                         Q3 - HOUR OF DAY.
079100     MOVE     TR-START-TIME(1:2) TO WS-DW-HH.
079200     ADD      1 TO WS-DW-HH GIVING WS-SUB-2.
079300     ADD      1 TO WS-HOUR-CNT(WS-SUB-2).
079400*                         Q4 - BUSIEST-DATE FREQUENCY.
079500     MOVE     TR-START-DATE TO WS-DW-DATE8.
079600     PERFORM  AA038-UPDATE-DATE-FREQ.
079700*                         Q7 - MONTH.
079800     ADD      1 TO WS-MONTH-CNT(WS-DW-MM).
079900*                         Q5 - AVERAGE DISTANCE PER USER TYPE.
080000     IF       TR-USER-TYPE = "CASUAL"
080100              MOVE 1 TO WS-SUB-2
080200     ELSE
080300              MOVE 2 TO WS-SUB-2
080400     END-IF.
080500     ADD      1 TO WS-UT-TRIP-CNT(WS-SUB-2).
080600     ADD      TR-DISTANCE-KM TO WS-UT-DIST-SUM(WS-SUB-2).
080700*                         Q9 - BIKE TYPE (MAINT COST COMES LATER
080800*                         OFF THE MAINTENANCE FILE - TRIP COUNT
080900*                         RIDES ALONGSIDE IT ON THE SAME LINE).
081000     IF       TR-BIKE-TYPE = "CLASSIC"
081100              MOVE 1 TO WS-SUB-2
081200     ELSE
081300              MOVE 2 TO WS-SUB-2
081400     END-IF.
081500     ADD      1 TO WS-BT-TRIP-CNT(WS-SUB-2).
081600*                         Q2 - TOP START STATION (RUNNING COUNT).
081700     MOVE     "N" TO WS-START-MATCH-SW WS-END-MATCH-SW.
081800     PERFORM  AA034-BUMP-STATION
081900              VARYING WS-SUB-1 FROM 1 BY 1
082000              UNTIL WS-SUB-1 > WS-STA-CNT.
082100*                         REQUEST #CB-23 - AN ID OFF THE MASTER
082200*                         IS ADDED UNDER ITS OWN ID SO Q2 STILL
082300*                         COUNTS IT, WITH THE BARE ID STANDING
082400*                         IN FOR A RESOLVED NAME.
082500     IF       NOT WS-START-MATCHED
082600              MOVE TR-START-STATION-ID TO WS-UNK-STA-ID
082700              PERFORM AA0341-ADD-UNKNOWN-START-STA
082800     END-IF.
082900     IF       NOT WS-END-MATCHED
083000              MOVE TR-END-STATION-ID   TO WS-UNK-STA-ID
083100              PERFORM AA0342-ADD-UNKNOWN-END-STA
083200     END-IF.
083300*                         Q8 - TOP USER (FREQUENCY TABLE).
083400     PERFORM  AA035-UPDATE-USER-FREQ.
083500*                         Q10 - TOP ROUTE (FREQUENCY TABLE).
083600     PERFORM  AA036-UPDATE-ROUTE-FREQ.
083700*                         Q6 - FLEET UTILISATION WORK.
083800     ADD      TR-DURATION-MIN TO WS-TOTAL-DUR-MIN.
083900     IF       TR-START-DATE < WS-MIN-START-DATE
084000              MOVE TR-START-DATE TO WS-MIN-START-DATE
084100     END-IF.
084200     IF       TR-START-DATE > WS-MAX-START-DATE
084300              MOVE TR-START-DATE TO WS-MAX-START-DATE
084400     END-IF.
084500     PERFORM  AA037-UPDATE-BIKE-SEEN.
084600 AA031-EXIT.
084700     EXIT.
084800*
084900 AA032-AVERAGE-DISTANCE.
085000     IF       WS-UT-TRIP-CNT(WS-SUB-1) > ZERO
085100              COMPUTE WS-UT-DIST-AVG(WS-SUB-1) ROUNDED =
085200                      WS-UT-DIST-SUM(WS-SUB-1) /
085300                      WS-UT-TRIP-CNT(WS-SUB-1)
085400     END-IF.
085500*
085600 AA033-ZELLER-DOW.
085700*    ZELLER'S CONGRUENCE - NO INTRINSIC FUNCTIONS IN THIS
085800*    SHOP'S COMPILER SUBSET, SO IT IS DONE WITH DIVIDE/COMPUTE.
085900*    JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.
086000     MOVE     WS-DW-MM  TO WS-Z-MONTH.
086100     MOVE     WS-DW-CCYY TO WS-Z-YEAR.
086200     IF       WS-Z-MONTH < 3
086300              ADD 12 TO WS-Z-MONTH
086400              SUBTRACT 1 FROM WS-Z-YEAR
086500     END-IF.
086600     DIVIDE   WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
086700              REMAINDER WS-Z-YR-OF-CENT.
086800     COMPUTE  WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
086900     COMPUTE  WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.
087000     COMPUTE  WS-Z-TERM3 = WS-Z-CENTURY / 4.
087100     COMPUTE  WS-Z-SUM = WS-DW-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT
087200              + WS-Z-TERM2 + WS-Z-TERM3
087300              + (5 * WS-Z-CENTURY).
087400     DIVIDE   WS-Z-SUM BY 7 GIVING WS-Z-YEAR
087500              REMAINDER WS-Z-DOW.
087600*                         ZELLER GIVES 0=SAT..6=FRI - SHIFT TO
087700*                         1=SUN..7=SAT FOR THE TABLE SUBSCRIPT.
087800     ADD      2 TO WS-Z-DOW.
087900     IF       WS-Z-DOW > 7
088000              SUBTRACT 7 FROM WS-Z-DOW
088100     END-IF.
088200*
088300 AA034-BUMP-STATION.
088400     IF       WS-STA-ID(WS-SUB-1) = TR-START-STATION-ID
088500              ADD 1 TO WS-STA-TRIP-CNT(WS-SUB-1)
088600              MOVE "Y" TO WS-START-MATCH-SW
088700     END-IF.
088800     IF       WS-STA-ID(WS-SUB-1) = TR-END-STATION-ID
088900              ADD 1 TO WS-STA-END-CNT(WS-SUB-1)
089000              MOVE "Y" TO WS-END-MATCH-SW
089100     END-IF.
089200*
089300 AA0341-ADD-UNKNOWN-START-STA.
089400     IF       WS-STA-CNT < WS-STA-MAX
089500              ADD 1 TO WS-STA-CNT
089600              MOVE WS-UNK-STA-ID TO WS-STA-ID(WS-STA-CNT)
089700              MOVE WS-UNK-STA-ID TO WS-STA-NAME(WS-STA-CNT)
089800              MOVE 1    TO WS-STA-TRIP-CNT(WS-STA-CNT)
089900              MOVE ZERO TO WS-STA-END-CNT(WS-STA-CNT)
090000     END-IF.
090100*
090200 AA0342-ADD-UNKNOWN-END-STA.
090300     IF       WS-STA-CNT < WS-STA-MAX
090400              ADD 1 TO WS-STA-CNT
090500              MOVE WS-UNK-STA-ID TO WS-STA-ID(WS-STA-CNT)
090600              MOVE WS-UNK-STA-ID TO WS-STA-NAME(WS-STA-CNT)
090700              MOVE ZERO TO WS-STA-TRIP-CNT(WS-STA-CNT)
090800              MOVE 1    TO WS-STA-END-CNT(WS-STA-CNT)
090900     END-IF.
091000*
091100 AA035-UPDATE-USER-FREQ.
091200     MOVE     ZERO TO WS-SUB-2.
091300     PERFORM  AA0351-FIND-USER
091400              VARYING WS-SUB-1 FROM 1 BY 1
091500              UNTIL WS-SUB-1 > WS-USER-FREQ-CNT
091600                 OR WS-SUB-2 NOT = ZERO.
091700     IF       WS-SUB-2 NOT = ZERO
091800              ADD 1 TO WS-UF-TRIP-CNT(WS-SUB-2)
091900     ELSE
092000              IF WS-USER-FREQ-CNT < WS-USER-FREQ-MAX
092100                 ADD 1 TO WS-USER-FREQ-CNT
092200                 MOVE TR-USER-ID
092300                          TO WS-UF-USER-ID(WS-USER-FREQ-CNT)
092400                 MOVE TR-USER-TYPE
092500                          TO WS-UF-USER-TYPE(WS-USER-FREQ-CNT)
092600                 MOVE 1 TO WS-UF-TRIP-CNT(WS-USER-FREQ-CNT)
092700              END-IF
092800     END-IF.
092900*
093000 AA0351-FIND-USER.
093100     IF       WS-UF-USER-ID(WS-SUB-1) = TR-USER-ID
093200              MOVE WS-SUB-1 TO WS-SUB-2
093300     END-IF.
093400*
093500 AA036-UPDATE-ROUTE-FREQ.
093600     MOVE     ZERO TO WS-SUB-2.
093700     PERFORM  AA0361-FIND-ROUTE
093800              VARYING WS-SUB-1 FROM 1 BY 1
093900              UNTIL WS-SUB-1 > WS-ROUTE-FREQ-CNT
094000                 OR WS-SUB-2 NOT = ZERO.
094100     IF       WS-SUB-2 NOT = ZERO
094200              ADD 1 TO WS-RF-TRIP-CNT(WS-SUB-2)
094300     ELSE
094400              IF WS-ROUTE-FREQ-CNT < WS-ROUTE-FREQ-MAX
094500                 ADD 1 TO WS-ROUTE-FREQ-CNT
094600                 MOVE TR-START-STATION-ID
094700                          TO WS-RF-START-ID(WS-ROUTE-FREQ-CNT)
094800                 MOVE TR-END-STATION-ID
094900                          TO WS-RF-END-ID(WS-ROUTE-FREQ-CNT)
095000                 MOVE 1 TO WS-RF-TRIP-CNT(WS-ROUTE-FREQ-CNT)
095100              END-IF
095200     END-IF.
095300*
095400 AA0361-FIND-ROUTE.
095500     IF       WS-RF-START-ID(WS-SUB-1) = TR-START-STATION-ID
095600        AND   WS-RF-END-ID(WS-SUB-1)   = TR-END-STATION-ID
095700              MOVE WS-SUB-1 TO WS-SUB-2
095800     END-IF.
095900*
096000 AA037-UPDATE-BIKE-SEEN.
096100*    11/03/26 RWK - Q6 FLEET-SIZE HELPER - LINEAR SEARCH FOR
096200*    THIS BIKE-ID AMONG THE ONES ALREADY SEEN THIS RUN, BOUNDED
096300*    AT 500 BIKES THE SAME AS THE MAINTENANCE BIKE-COST TABLE.
096400     MOVE     ZERO TO WS-SUB-2.
096500     PERFORM  AA0371-FIND-BIKE-SEEN
096600              VARYING WS-SUB-1 FROM 1 BY 1
096700              UNTIL WS-SUB-1 > WS-BIKE-SEEN-CNT
096800                 OR WS-SUB-2 NOT = ZERO.
096900     IF       WS-SUB-2 = ZERO
097000              IF WS-BIKE-SEEN-CNT < WS-BIKE-SEEN-MAX
097100                 ADD 1 TO WS-BIKE-SEEN-CNT
097200                 MOVE TR-BIKE-ID TO
097300                          WS-BIKE-SEEN-ENTRY(WS-BIKE-SEEN-CNT)
097400                 ADD 1 TO WS-DISTINCT-BIKE-CNT
097500              END-IF
097600     END-IF.
097700*
097800 AA0371-FIND-BIKE-SEEN.
097900     IF       WS-BIKE-SEEN-ENTRY(WS-SUB-1) = TR-BIKE-ID
098000              MOVE WS-SUB-1 TO WS-SUB-2
098100     END-IF.
098200*
098300 AA038-UPDATE-DATE-FREQ.
098400*    11/03/26 RWK - Q4 BUSIEST-DATE HELPER, REQUEST #CB-14 -
098500*    SAME LINEAR-SEARCH FIND-OR-INSERT SHAPE AS THE USER AND
098600*    ROUTE FREQUENCY TABLES, KEYED ON THE TRIP'S START DATE.
098700     MOVE     ZERO TO WS-SUB-2.
098800     PERFORM  AA0381-FIND-DATE-FREQ
098900              VARYING WS-SUB-1 FROM 1 BY 1
099000              UNTIL WS-SUB-1 > WS-DATE-FREQ-CNT
099100                 OR WS-SUB-2 NOT = ZERO.
099200     IF       WS-SUB-2 NOT = ZERO
099300              ADD 1 TO WS-DF-CNT(WS-SUB-2)
099400     ELSE
099500              IF WS-DATE-FREQ-CNT < WS-DATE-FREQ-MAX
099600                 ADD 1 TO WS-DATE-FREQ-CNT
099700                 MOVE WS-DW-DATE8 TO WS-DF-DATE(WS-DATE-FREQ-CNT)
099800                 MOVE 1 TO WS-DF-CNT(WS-DATE-FREQ-CNT)
099900              END-IF
100000     END-IF.
100100*
100200 AA0381-FIND-DATE-FREQ.
100300     IF       WS-DF-DATE(WS-SUB-1) = WS-DW-DATE8
100400              MOVE WS-SUB-1 TO WS-SUB-2
100500     END-IF.
100600*
100700 AA039-CALC-UTILISATION.
100800*    11/03/26 RWK - Q6 FLEET UTILISATION - DAY-SPAN IS COUNTED
100900*    OFF THE CUMULATIVE-DAYS-BEFORE-MONTH TABLE RATHER THAN THE
101000*    USUAL JULIAN-DAY FORMULA, SINCE THAT FORMULA'S (M-14)/12
101100*    TERM GOES NEGATIVE AND THIS COMPILER TRUNCATES INTEGER
101200*    DIVISION TOWARD ZERO INSTEAD OF FLOORING IT.
101300     PERFORM  AA0392-CALC-ONE-ENDPOINT
101400              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 2.
101500     COMPUTE  WS-DAY-SPAN = WS-JD-DAYNO(2) - WS-JD-DAYNO(1) + 1.
101600     IF       WS-DISTINCT-BIKE-CNT > ZERO
101700        AND   WS-DAY-SPAN > ZERO
101800              COMPUTE WS-UTIL-DENOM =
101900                      WS-DISTINCT-BIKE-CNT * 1440 * WS-DAY-SPAN
102000              COMPUTE WS-UTIL-PCT ROUNDED =
102100                      (WS-TOTAL-DUR-MIN / WS-UTIL-DENOM) * 100
102200     END-IF.
102300*
102400 AA0392-CALC-ONE-ENDPOINT.
102500*    STEPS THE MIN/MAX-DATE PAIR BY ONE SUBSCRIPT VIA THE
102600*    REDEFINES ABOVE - ENTRY 1 IS THE RUN'S EARLIEST START
102700*    DATE, ENTRY 2 THE LATEST.
102800     MOVE     WS-MMD-ENTRY(WS-SUB-1) TO WS-DW-DATE8.
102900     MOVE     WS-DW-CCYY TO WS-JD-CCYY.
103000     MOVE     WS-DW-MM   TO WS-JD-MM.
103100     MOVE     WS-DW-DD   TO WS-JD-DD.
103200     PERFORM  AA0391-CALC-DAY-NUMBER.
103300     MOVE     WS-JD-RESULT TO WS-JD-DAYNO(WS-SUB-1).
103400*
103500 AA0391-CALC-DAY-NUMBER.
103600*    LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO
103700*    BY 400 - THEN ONE EXTRA DAY IS ADDED FOR MARCH ONWARDS.
103800     MOVE     ZERO TO WS-JD-LEAP-ADJ.
103900     IF       WS-JD-MM > 2
104000        AND   (WS-JD-CCYY / 4 * 4 = WS-JD-CCYY)
104100        AND   ((WS-JD-CCYY / 100 * 100 NOT = WS-JD-CCYY)
104200           OR  (WS-JD-CCYY / 400 * 400 = WS-JD-CCYY))
104300              MOVE 1 TO WS-JD-LEAP-ADJ
104400     END-IF.
104500     COMPUTE  WS-JD-RESULT =
104600              WS-JD-DD + WS-DBM-ENTRY(WS-JD-MM) + WS-JD-LEAP-ADJ
104700              + ((WS-JD-CCYY - 1) * 365)
104800              + ((WS-JD-CCYY - 1) / 4)
104900              - ((WS-JD-CCYY - 1) / 100)
105000              + ((WS-JD-CCYY - 1) / 400).
105100*
105200 AA0395-FIND-BUSIEST-DATE.
105300*    11/03/26 RWK - Q4 - REPEATED-MAX SELECTION OVER THE DATE-
105400*    FREQUENCY TABLE, SAME SHAPE AS THE TOP-STATION PICK BELOW
105500*    BUT STOPPING AT THE FIRST (AND ONLY) WINNER.  ZELLER'S
105600*    CONGRUENCE THEN NAMES THAT ONE DATE'S WEEKDAY.
105700     MOVE     ZERO TO WS-BEST-SUB WS-BEST-VAL.
105800     PERFORM  AA0396-TEST-DATE-FREQ
105900              VARYING WS-SUB-1 FROM 1 BY 1
106000              UNTIL WS-SUB-1 > WS-DATE-FREQ-CNT.
106100     IF       WS-BEST-SUB = ZERO
106200              MOVE ZERO   TO WS-BUSIEST-DATE WS-BUSIEST-CNT
106300              MOVE SPACES TO WS-BUSIEST-DOW-NAME
106400     ELSE
106500              MOVE WS-DF-DATE(WS-BEST-SUB) TO WS-BUSIEST-DATE
106600              MOVE WS-BEST-VAL             TO WS-BUSIEST-CNT
106700              MOVE WS-BUSIEST-DATE         TO WS-DW-DATE8
106800              PERFORM AA033-ZELLER-DOW
106900              MOVE WS-DOW-NAME-ENTRY(WS-Z-DOW)
107000                       TO WS-BUSIEST-DOW-NAME
107100     END-IF.
107200*
107300 AA0396-TEST-DATE-FREQ.
107400     IF       WS-DF-CNT(WS-SUB-1) > WS-BEST-VAL
107500              MOVE WS-SUB-1 TO WS-BEST-SUB
107600              MOVE WS-DF-CNT(WS-SUB-1) TO WS-BEST-VAL
107700     END-IF.
107800*
107900 AA0398-CALC-USER-AVERAGES.
108000*    11/03/26 RWK - Q12 - OVERALL AVERAGE COMES STRAIGHT OFF THE
108100*    USER-FREQUENCY TABLE'S ROW COUNT (ONE ROW PER DISTINCT
108200*    RIDER); THE PER-TYPE SPLIT SCANS THAT SAME TABLE AGAIN,
108300*    TALLYING DISTINCT RIDERS BY THE TYPE CARRIED ON EACH ROW.
108400     IF       WS-USER-FREQ-CNT > ZERO
108500              COMPUTE WS-AVG-TRIPS-PER-USER ROUNDED =
108600                      WS-TOTAL-TRIPS / WS-USER-FREQ-CNT
108700     END-IF.
108800     MOVE     ZERO TO WS-UT-USER-CNT(1) WS-UT-USER-CNT(2)
108900                       WS-UT-AVG-TRIPS(1) WS-UT-AVG-TRIPS(2).
109000     PERFORM  AA0399-COUNT-USER-TYPE
109100              VARYING WS-SUB-1 FROM 1 BY 1
109200              UNTIL WS-SUB-1 > WS-USER-FREQ-CNT.
109300     PERFORM  AA03991-CALC-TYPE-AVERAGE
109400              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 2.
109500*
109600 AA0399-COUNT-USER-TYPE.
109700     IF       WS-UF-USER-TYPE(WS-SUB-1) = "CASUAL"
109800              ADD 1 TO WS-UT-USER-CNT(1)
109900     ELSE
110000              ADD 1 TO WS-UT-USER-CNT(2)
110100     END-IF.
110200*
110300 AA03991-CALC-TYPE-AVERAGE.
110400     IF       WS-UT-USER-CNT(WS-SUB-1) > ZERO
110500              COMPUTE WS-UT-AVG-TRIPS(WS-SUB-1) ROUNDED =
110600                      WS-UT-TRIP-CNT(WS-SUB-1) /
110700                      WS-UT-USER-CNT(WS-SUB-1)
110800     END-IF.
110900*
111000 AA040-ACCUMULATE-MAINT   SECTION.
111100*---------------------------------
111200*    ONE PASS OVER THE CLEANED MAINTENANCE FILE - Q9, Q13
111300*    AND Q14 ARE ALL DRIVEN FROM HERE.
111400     MOVE     ZERO TO WS-MAINT-EVENT-CNT WS-MAINT-COST-TOTAL
111500                       WS-BIKE-COST-CNT.
111600     MOVE     "N" TO WS-MAINT-EOF-SW.
111700     PERFORM  AA041-READ-MAINT UNTIL WS-MAINT-EOF.
111800     IF       WS-MAINT-EVENT-CNT > ZERO
111900              COMPUTE WS-MAINT-COST-AVG ROUNDED =
112000                      WS-MAINT-COST-TOTAL / WS-MAINT-EVENT-CNT
112100     END-IF.
112200*
112300 AA040-EXIT.
112400     EXIT     SECTION.
112500*
112600 AA041-READ-MAINT.
112700     READ     MAINT-CLEAN-FILE
112800              AT END MOVE "Y" TO WS-MAINT-EOF-SW
112900     END-READ.
113000     IF       WS-MAINT-EOF
113100              GO TO AA041-EXIT.
113200     ADD      1 TO WS-MAINT-EVENT-CNT.
113300     ADD      MR-COST TO WS-MAINT-COST-TOTAL.
113400     IF       MR-BIKE-TYPE = "CLASSIC"
113500              MOVE 1 TO WS-SUB-2
113600     ELSE
113700              MOVE 2 TO WS-SUB-2
113800     END-IF.
113900     ADD      MR-COST TO WS-BT-MAINT-COST(WS-SUB-2).
114000     ADD      1 TO WS-BT-MAINT-CNT(WS-SUB-2).
114100     PERFORM  AA042-UPDATE-BIKE-COST.
114200 AA041-EXIT.
114300     EXIT.
114400*
114500 AA042-UPDATE-BIKE-COST.
114600     MOVE     ZERO TO WS-SUB-2.
114700     PERFORM  AA0421-FIND-BIKE
114800              VARYING WS-SUB-1 FROM 1 BY 1
114900              UNTIL WS-SUB-1 > WS-BIKE-COST-CNT
115000                 OR WS-SUB-2 NOT = ZERO.
115100     IF       WS-SUB-2 NOT = ZERO
115200              ADD MR-COST TO WS-BC-COST(WS-SUB-2)
115300              ADD 1       TO WS-BC-MAINT-CNT(WS-SUB-2)
115400     ELSE
115500              IF WS-BIKE-COST-CNT < WS-BIKE-COST-MAX
115600                 ADD 1 TO WS-BIKE-COST-CNT
115700                 MOVE MR-BIKE-ID
115800                          TO WS-BC-BIKE-ID(WS-BIKE-COST-CNT)
115900                 MOVE MR-COST    TO WS-BC-COST(WS-BIKE-COST-CNT)
116000                 MOVE 1          TO
116100                    WS-BC-MAINT-CNT(WS-BIKE-COST-CNT)
116200*                                 EVENT COUNT PER BIKE - REQUEST
116300*                                 #CB-22, Q13 NOW RANKS BIKES ON
116400*                                 THIS COUNT NOT ON COST.
116500              END-IF
116600     END-IF.
116700*
116800 AA0421-FIND-BIKE.
116900     IF       WS-BC-BIKE-ID(WS-SUB-1) = MR-BIKE-ID
117000              MOVE WS-SUB-1 TO WS-SUB-2
117100     END-IF.
117200*
117300 AA060-SELECT-TOP-STATIONS SECTION.
117400*---------------------------------
117500*    REPEATED-MAX SELECTION OVER THE (SMALL) STATION TABLE -
117600*    NO SORT VERB IN THIS SHOP'S BATCH SUITE.  RUN ONCE FOR
117700*    TOP START STATIONS, ONCE FOR TOP END STATIONS - Q2.
117800     PERFORM  AA061-CLEAR-PICKED
117900              VARYING WS-SUB-1 FROM 1 BY 1
118000              UNTIL WS-SUB-1 > WS-STA-CNT.
118100     PERFORM  AA062-PICK-ONE-STATION
118200              VARYING WS-TOP-CNT FROM 1 BY 1
118300              UNTIL WS-TOP-CNT > 10.
118400     PERFORM  AA064-PICK-ONE-END-STA
118500              VARYING WS-TOP-CNT FROM 1 BY 1
118600              UNTIL WS-TOP-CNT > 10.
118700*
118800 AA060-EXIT.
118900     EXIT     SECTION.
119000*
119100 AA061-CLEAR-PICKED.
119200     MOVE     "N" TO WS-STA-PICKED-SW(WS-SUB-1).
119300     MOVE     "N" TO WS-STA-END-PICK-SW(WS-SUB-1).
119400*
119500 AA062-PICK-ONE-STATION.
119600     MOVE     ZERO TO WS-BEST-SUB WS-BEST-VAL.
119700     PERFORM  AA063-TEST-STATION
119800              VARYING WS-SUB-1 FROM 1 BY 1
119900              UNTIL WS-SUB-1 > WS-STA-CNT.
120000     IF       WS-BEST-SUB = ZERO
120100              MOVE SPACES TO WS-TOP-STA-NAME(WS-TOP-CNT)
120200              MOVE ZERO   TO WS-TOP-STA-CNT(WS-TOP-CNT)
120300     ELSE
120400              MOVE "Y" TO WS-STA-PICKED-SW(WS-BEST-SUB)
120500              MOVE WS-STA-NAME(WS-BEST-SUB)
120600                       TO WS-TOP-STA-NAME(WS-TOP-CNT)
120700              MOVE WS-STA-TRIP-CNT(WS-BEST-SUB)
120800                       TO WS-TOP-STA-CNT(WS-TOP-CNT)
120900     END-IF.
121000*
121100 AA063-TEST-STATION.
121200     IF       WS-STA-PICKED-SW(WS-SUB-1) = "N"
121300        AND   WS-STA-TRIP-CNT(WS-SUB-1) > WS-BEST-VAL
121400              MOVE WS-SUB-1 TO WS-BEST-SUB
121500              MOVE WS-STA-TRIP-CNT(WS-SUB-1) TO WS-BEST-VAL
121600     END-IF.
121700*
121800 AA064-PICK-ONE-END-STA.
121900     MOVE     ZERO TO WS-BEST-SUB WS-BEST-VAL.
122000     PERFORM  AA0641-TEST-END-STA
122100              VARYING WS-SUB-1 FROM 1 BY 1
122200              UNTIL WS-SUB-1 > WS-STA-CNT.
122300     IF       WS-BEST-SUB = ZERO
122400              MOVE SPACES TO WS-TOP-ESTA-NAME(WS-TOP-CNT)
122500              MOVE ZERO   TO WS-TOP-ESTA-CNT(WS-TOP-CNT)
122600     ELSE
122700              MOVE "Y" TO WS-STA-END-PICK-SW(WS-BEST-SUB)
122800              MOVE WS-STA-NAME(WS-BEST-SUB)
122900                       TO WS-TOP-ESTA-NAME(WS-TOP-CNT)
123000              MOVE WS-STA-END-CNT(WS-BEST-SUB)
123100                       TO WS-TOP-ESTA-CNT(WS-TOP-CNT)
123200     END-IF.
123300*
123400 AA0641-TEST-END-STA.
123500     IF       WS-STA-END-PICK-SW(WS-SUB-1) = "N"
123600        AND   WS-STA-END-CNT(WS-SUB-1) > WS-BEST-VAL
123700              MOVE WS-SUB-1 TO WS-BEST-SUB
123800              MOVE WS-STA-END-CNT(WS-SUB-1) TO WS-BEST-VAL
123900     END-IF.
124000*
124100 AA065-SELECT-TOP-USERS   SECTION.
124200*---------------------------------
124300     PERFORM  AA066-PICK-ONE-USER
124400              VARYING WS-TOP-CNT FROM 1 BY 1
124500              UNTIL WS-TOP-CNT > 15.
124600*
124700 AA065-EXIT.
124800     EXIT     SECTION.
124900*
125000 AA066-PICK-ONE-USER.
125100     MOVE     ZERO TO WS-BEST-SUB WS-BEST-VAL.
125200     PERFORM  AA067-TEST-USER
125300              VARYING WS-SUB-1 FROM 1 BY 1
125400              UNTIL WS-SUB-1 > WS-USER-FREQ-CNT.
125500     IF       WS-BEST-SUB = ZERO
125600              MOVE SPACES TO WS-TOP-USR-ID(WS-TOP-CNT)
125700              MOVE ZERO   TO WS-TOP-USR-CNT(WS-TOP-CNT)
125800     ELSE
125900              MOVE ZERO TO WS-UF-TRIP-CNT(WS-BEST-SUB)
126000              MOVE WS-UF-USER-ID(WS-BEST-SUB)
126100                       TO WS-TOP-USR-ID(WS-TOP-CNT)
126200              MOVE WS-BEST-VAL TO WS-TOP-USR-CNT(WS-TOP-CNT)
126300     END-IF.
126400*
126500 AA067-TEST-USER.
126600     IF       WS-UF-TRIP-CNT(WS-SUB-1) > WS-BEST-VAL
126700              MOVE WS-SUB-1 TO WS-BEST-SUB
126800              MOVE WS-UF-TRIP-CNT(WS-SUB-1) TO WS-BEST-VAL
126900     END-IF.
127000*
127100 AA070-SELECT-TOP-ROUTES  SECTION.
127200*---------------------------------
127300     PERFORM  AA071-PICK-ONE-ROUTE
127400              VARYING WS-TOP-CNT FROM 1 BY 1
127500              UNTIL WS-TOP-CNT > 10.
127600*
127700 AA070-EXIT.
127800     EXIT     SECTION.
127900*
128000 AA071-PICK-ONE-ROUTE.
128100     MOVE     ZERO TO WS-BEST-SUB WS-BEST-VAL.
128200     PERFORM  AA072-TEST-ROUTE
128300              VARYING WS-SUB-1 FROM 1 BY 1
128400              UNTIL WS-SUB-1 > WS-ROUTE-FREQ-CNT.
128500     IF       WS-BEST-SUB = ZERO
128600              MOVE SPACES TO WS-TOP-RTE-START-NAME(WS-TOP-CNT)
128700                             WS-TOP-RTE-END-NAME(WS-TOP-CNT)
128800              MOVE ZERO   TO WS-TOP-RTE-CNT(WS-TOP-CNT)
128900     ELSE
129000              MOVE ZERO TO WS-RF-TRIP-CNT(WS-BEST-SUB)
129100              PERFORM AA073-LOOKUP-ROUTE-NAMES
129200              MOVE WS-BEST-VAL TO WS-TOP-RTE-CNT(WS-TOP-CNT)
129300     END-IF.
129400*
129500 AA072-TEST-ROUTE.
129600     IF       WS-RF-TRIP-CNT(WS-SUB-1) > WS-BEST-VAL
129700              MOVE WS-SUB-1 TO WS-BEST-SUB
129800              MOVE WS-RF-TRIP-CNT(WS-SUB-1) TO WS-BEST-VAL
129900     END-IF.
130000*
130100 AA073-LOOKUP-ROUTE-NAMES.
130200*                                 REQUEST #CB-24 - DROPPED THE
130300*                                 OLD MOVE OF THE SEARCH KEY INTO
130400*                                 WS-STA-ID(WS-STA-MAX) - IT WAS A
130500*                                 NO-OP WHILE THE TABLE HAD ROOM
130600*                                 AND CLOBBERED THE REAL STATION
130700*                                 IN SLOT 60 (WITH A FALSE MATCH
130800*                                 TO SHOW FOR IT) ONCE THE TABLE
130900*                                 FILLED UP.  DEFAULT-TO-UNKNOWN
131000*                                 BELOW ALREADY COVERS A MISS.
131100     MOVE     "UNKNOWN"
131200              TO WS-TOP-RTE-START-NAME(WS-TOP-CNT).
131300     MOVE     "UNKNOWN"
131400              TO WS-TOP-RTE-END-NAME(WS-TOP-CNT).
131500     PERFORM  AA074-MATCH-STATION-NAME
131600              VARYING WS-SUB-2 FROM 1 BY 1
131700              UNTIL WS-SUB-2 > WS-STA-CNT.
131800*
131900 AA074-MATCH-STATION-NAME.
132000     IF       WS-STA-ID(WS-SUB-2) = WS-RF-START-ID(WS-BEST-SUB)
132100              MOVE WS-STA-NAME(WS-SUB-2)
132200                       TO WS-TOP-RTE-START-NAME(WS-TOP-CNT)
132300     END-IF.
132400     IF       WS-STA-ID(WS-SUB-2) = WS-RF-END-ID(WS-BEST-SUB)
132500              MOVE WS-STA-NAME(WS-SUB-2)
132600                       TO WS-TOP-RTE-END-NAME(WS-TOP-CNT)
132700     END-IF.
132800*
132900 AA075-SELECT-TOP-BIKES   SECTION.
133000*---------------------------------
133100*                                 REQUEST #CB-22 - Q13 RANKS ON
133200*                                 EVENT COUNT (WS-BC-MAINT-CNT),
133300*                                 NOT ON CUMULATIVE COST, AND
133400*                                 CARRIES 10 BIKES NOT 5.
133500     PERFORM  AA076-PICK-ONE-BIKE
133600              VARYING WS-TOP-CNT FROM 1 BY 1
133700              UNTIL WS-TOP-CNT > 10.
133800*
133900 AA075-EXIT.
134000     EXIT     SECTION.
134100*
134200 AA076-PICK-ONE-BIKE.
134300     MOVE     ZERO TO WS-BEST-SUB.
134400     MOVE     ZERO TO WS-BEST-VAL.
134500     PERFORM  AA077-TEST-BIKE
134600              VARYING WS-SUB-1 FROM 1 BY 1
134700              UNTIL WS-SUB-1 > WS-BIKE-COST-CNT.
134800     IF       WS-BEST-SUB = ZERO
134900              MOVE SPACES TO WS-TOP-BIKE-ID(WS-TOP-CNT)
135000              MOVE ZERO   TO WS-TOP-BIKE-COST(WS-TOP-CNT)
135100              MOVE ZERO   TO WS-TOP-BIKE-CNT(WS-TOP-CNT)
135200     ELSE
135300              MOVE ZERO TO WS-BC-MAINT-CNT(WS-BEST-SUB)
135400              MOVE WS-BC-BIKE-ID(WS-BEST-SUB)
135500                       TO WS-TOP-BIKE-ID(WS-TOP-CNT)
135600              MOVE WS-BC-COST(WS-BEST-SUB)
135700                       TO WS-TOP-BIKE-COST(WS-TOP-CNT)
135800              MOVE WS-BEST-VAL TO WS-TOP-BIKE-CNT(WS-TOP-CNT)
135900     END-IF.
136000*
136100 AA077-TEST-BIKE.
136200     IF       WS-BC-MAINT-CNT(WS-SUB-1) > WS-BEST-VAL
136300              MOVE WS-SUB-1 TO WS-BEST-SUB
136400              MOVE WS-BC-MAINT-CNT(WS-SUB-1) TO WS-BEST-VAL
136500     END-IF.
136600*
136700 AA090-REPORT-ANALYTICS   SECTION.
136800*---------------------------------
136900     INITIATE CB-ANALYTICS-REPORT.
137000     GENERATE CB-TOTALS-DETAIL.
137100     PERFORM  AA092-GENERATE-TOPSTA
137200              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
137300     PERFORM  AA097-GENERATE-TOPESTA
137400              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
137500     GENERATE CB-UTIL-DETAIL.
137600     GENERATE CB-COMPLETION-DETAIL.
137700     GENERATE CB-Q4-DETAIL.
137800     GENERATE CB-Q12-OVERALL-DETAIL.
137900     MOVE     "CASUAL"   TO WS-STAT-NAME.
138000     MOVE     1 TO WS-SUB-1.
138100     GENERATE CB-Q12-DETAIL.
138200     MOVE     "MEMBER"   TO WS-STAT-NAME.
138300     MOVE     2 TO WS-SUB-1.
138400     GENERATE CB-Q12-DETAIL.
138500     PERFORM  AA091-GENERATE-HOUR
138600              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 24.
138700     PERFORM  AA094-GENERATE-MONTH
138800              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 12.
138900     MOVE     "CASUAL"   TO WS-STAT-NAME.
139000     MOVE     1 TO WS-SUB-1.
139100     GENERATE CB-USERTYPE-DETAIL.
139200     MOVE     "MEMBER"   TO WS-STAT-NAME.
139300     MOVE     2 TO WS-SUB-1.
139400     GENERATE CB-USERTYPE-DETAIL.
139500     MOVE     "CLASSIC"  TO WS-STAT-NAME.
139600     MOVE     1 TO WS-SUB-1.
139700     GENERATE CB-BIKETYPE-DETAIL.
139800     MOVE     "ELECTRIC" TO WS-STAT-NAME.
139900     MOVE     2 TO WS-SUB-1.
140000     GENERATE CB-BIKETYPE-DETAIL.
140100     GENERATE CB-MAINT-DETAIL.
140200     PERFORM  AA096-GENERATE-TOPBIKE
140300              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
140400     TERMINATE CB-ANALYTICS-REPORT.
140500*
140600 AA090-EXIT.
140700     EXIT     SECTION.
140800*
140900 AA091-GENERATE-HOUR.
141000     SUBTRACT 1 FROM WS-SUB-1 GIVING WS-HOUR-DISP.
141100     GENERATE CB-HOUR-DETAIL.
141200*
141300 AA092-GENERATE-TOPSTA.
141400     GENERATE CB-TOPSTA-DETAIL.
141500*
141600 AA097-GENERATE-TOPESTA.
141700     GENERATE CB-TOPESTA-DETAIL.
141800*
141900 AA094-GENERATE-MONTH.
142000     GENERATE CB-MONTH-DETAIL.
142100*
142200 AA096-GENERATE-TOPBIKE.
142300     GENERATE CB-TOPBIKE-DETAIL.
142400*
142500 AA095-WRITE-EXTRACTS     SECTION.
142600*---------------------------------
142700*    WRITES THE Q8 (TOP USERS) AND Q10 (TOP ROUTES) EXTRACT
142800*    FILES, HEADER FIRST, THEN THE DETAIL ROWS.
142900     MOVE     "HDRTPU" TO TUH-RECORD-TAG.
143000     MOVE     CB-RUN-DATE TO TUH-RUN-DATE.
143100     MOVE     15 TO TUH-USERS-ON-FILE.
143200     WRITE    TOP-USERS-FD-RECORD FROM CB-TOP-USER-HEADER.
143300     PERFORM  AA0951-WRITE-ONE-USER
143400              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 15.
143500*
143600     MOVE     "HDRTPR" TO TRH-RECORD-TAG.
143700     MOVE     CB-RUN-DATE TO TRH-RUN-DATE.
143800     MOVE     10 TO TRH-ROUTES-ON-FILE.
143900     WRITE    TOP-ROUTES-FD-RECORD FROM CB-TOP-ROUTE-HEADER.
144000     PERFORM  AA0952-WRITE-ONE-ROUTE
144100              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
144200*
144300 AA095-EXIT.
144400     EXIT     SECTION.
144500*
144600 AA0951-WRITE-ONE-USER.
144700     MOVE     WS-TOP-USR-ID(WS-SUB-1)  TO TU-USER-ID.
144800     MOVE     WS-TOP-USR-CNT(WS-SUB-1) TO TU-TRIP-COUNT.
144900     WRITE    TOP-USERS-FD-RECORD FROM TOP-USER-RECORD.
145000*
145100 AA0952-WRITE-ONE-ROUTE.
145200     MOVE     WS-TOP-RTE-START-NAME(WS-SUB-1)
145300                       TO TRT-START-STATION-NAME.
145400     MOVE     WS-TOP-RTE-END-NAME(WS-SUB-1)
145500                       TO TRT-END-STATION-NAME.
145600     MOVE     WS-TOP-RTE-CNT(WS-SUB-1) TO TRT-TRIP-COUNT.
145700     WRITE    TOP-ROUTES-FD-RECORD FROM TOP-ROUTE-RECORD.
