000100 IDENTIFICATION           DIVISION.
000200*========================================
000300*
000400***********************************************************
000500*                                                         *
000600*                CITYBIKE     BATCH   START-OF-RUN         *
000700*      DRIVES THE FOUR NIGHTLY PHASES IN SEQUENCE -        *
000800*      CLEAN, PRICE, ANALYSE STATS, ANALYSE BUSINESS.      *
000900*      IF ANY PHASE ABENDS THE CHAIN STOPS THERE.          *
001000*                                                         *
001100***********************************************************
001200*
001300 PROGRAM-ID.              CB000.
001400 AUTHOR.                  R W KEEL.
001500 INSTALLATION.            CITYBIKE OPERATIONS - BATCH SECTION.
001600 DATE-WRITTEN.            02/03/1994.
001700 DATE-COMPILED.
001800 SECURITY.                COMPANY CONFIDENTIAL - CITYBIKE
001900                           OPERATIONS INTERNAL USE ONLY.
002000*
002100*    REMARKS.             RUN DRIVER FOR THE OVERNIGHT BATCH.
002200*                         CHAINS CB010/CB020/CB030/CB040 IN
002300*                         ORDER, PASSING THE RUN DATE AND THE
002400*                         FILE-NAME TABLE DOWN THE LINE.
002500*
002600*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
002700*
002800*    CALLED MODULES.      CB010. CB020. CB030. CB040.
002900*
003000*    ERROR MESSAGES USED. CB001 - BAD RUN DATE FROM SYSTEM CLOCK.
003100*                         CB002 - PHASE ABEND, SEE RETURN CODE.
003200*
003300* CHANGES:
003400* 02/03/1994 RWK -        WRITTEN. LIFTED THE START-OF-DAY SHAPE
003500*                         FROM THE PAYROLL CHAIN-MENU PROGRAM AND
003600*                         MADE IT DRIVE BATCH PHASES INSTEAD OF A
003700*                         SCREEN MENU.
003800* 14/07/1996 RWK -    .01 ADDED WS-PHASE-RC CHECK AFTER EACH CALL
003900*                         SO A BAD PHASE DOES NOT RUN THE NEXT
004000* 09/01/1999 PDW -    .02 YEAR 2000 REVIEW - WS-RUN-DATE ALREADY
004100*                         CARRIED AS CCYYMMDD, NO CHANGE REQUIRED.
004200*                         SIGNED OFF PER Y2K PROJECT PLAN ITEM 41.
004300* 22/06/2003 PDW -    .03 REPLACED THE OLD UK/USA/INTL SCREEN
004400*                         PROMPT WITH A STRAIGHT ACCEPT FROM DATE
004500*                         NO OPERATOR SITS AT THIS ONE ANY MORE.
004600* 11/11/2008 CMH -    .04 ADDED CB002 ABEND MESSAGE TO THE PHASE
004700*                         FAILURE PATH - USED TO JUST STOP RUN.
004800* 02/03/2026 RWK - 1.0.00 RENUMBERED FOR THE NEW FARE-STRATEGY
004900*                         PROJECT.  NO LOGIC CHANGE THIS RELEASE.
005000*
005100 ENVIRONMENT              DIVISION.
005200*========================================
005300 CONFIGURATION            SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900*                         NO FILES OPENED DIRECTLY BY THE DRIVER.
006000*
006100 DATA                     DIVISION.
006200*========================================
006300 FILE                     SECTION.
006400*
006500 WORKING-STORAGE          SECTION.
006600*----------------------------------
006700 77  PROG-NAME             PIC X(15) VALUE "CB000 (1.0.00)".
006800 77  WS-PHASE-RC           PIC S9(4) COMP VALUE ZERO.
006900 77  WS-PHASE-NO           PIC 9(2)  COMP VALUE ZERO.
007000*
007100 01  WS-DATA.
007200     03  WSA-DATE.
007300         05  WSA-CC        PIC 99.
007400         05  WSA-YY        PIC 99.
007500         05  WSA-MM        PIC 99.
007600         05  WSA-DD        PIC 99.
007700     03  WSB-TIME.
007800         05  WSB-HH        PIC 99.
007900         05  WSB-MM        PIC 99.
008000         05  WSB-SS        PIC 99.
008100         05  FILLER        PIC XX.
008200     03  FILLER            PIC X(4).
008300*
008400 01  WS-DATE-FORMATS.
008500     03  WS-DATE           PIC X(10).
008600     03  WS-UK REDEFINES WS-DATE.
008700         05  WS-DAYS       PIC XX.
008800         05  FILLER        PIC X.
008900         05  WS-MONTH      PIC XX.
009000         05  FILLER        PIC X.
009100         05  WS-YEAR       PIC X(4).
009200     03  WS-USA REDEFINES WS-DATE.
009300         05  WS-USA-MONTH  PIC XX.
009400         05  FILLER        PIC X.
009500         05  WS-USA-DAYS   PIC XX.
009600         05  FILLER        PIC X(5).
009700     03  WS-INTL REDEFINES WS-DATE.
009800         05  WS-INTL-YEAR  PIC X(4).
009900         05  FILLER        PIC X.
010000         05  WS-INTL-MONTH PIC XX.
010100         05  FILLER        PIC X.
010200         05  WS-INTL-DAYS  PIC XX.
010300*
010400 01  ERROR-MESSAGES.
010500     03  CB001             PIC X(30)
010600                            VALUE "CB001 INVALID SYSTEM RUN DATE".
010700     03  CB002             PIC X(30)
010800                       VALUE "CB002 PHASE ABEND - RUN HALTED".
010900     03  FILLER            PIC X(4).
011000*
011100 COPY "CBCALL.COB".
011200 COPY "CBNAMES.COB".
011300*
011400 PROCEDURE                DIVISION.
011500*========================================
011600*
011700 AA010-GET-RUN-DATE.
011800*    ESTABLISHES TODAY'S DATE FOR THE WHOLE CHAIN - CCYYMMDD,
011900*    CARRIED IN CB-RUN-DATE OF CB-CALLING-DATA.
012000     ACCEPT   WSA-DATE FROM DATE YYYYMMDD.
012100     IF       WSA-DATE = ZERO
012200              DISPLAY CB001
012300              MOVE 99 TO WS-PHASE-RC
012400              GO TO AA900-MAIN-EXIT.
012500     MOVE     WSA-DATE TO CB-RUN-DATE.
012600     MOVE     "CB000"  TO CB-CALLER.
012700     MOVE     ZERO     TO CB-TERM-CODE.
012800*
012900 AA020-CALL-CLEAN-PHASE.
013000     MOVE     1 TO WS-PHASE-NO.
013100     MOVE     "CB010" TO CB-CALLED.
013200     CALL     "CB010" USING CB-CALLING-DATA CB-FILE-DEFS.
013300     MOVE     RETURN-CODE TO WS-PHASE-RC.
013400     IF       WS-PHASE-RC NOT = ZERO
013500              GO TO AA800-ABEND.
013600*
013700 AA030-CALL-FARE-PHASE.
013800     MOVE     2 TO WS-PHASE-NO.
013900     MOVE     "CB020" TO CB-CALLED.
014000     CALL     "CB020" USING CB-CALLING-DATA CB-FILE-DEFS.
014100     MOVE     RETURN-CODE TO WS-PHASE-RC.
014200     IF       WS-PHASE-RC NOT = ZERO
014300              GO TO AA800-ABEND.
014400*
014500 AA040-CALL-STATS-PHASE.
014600     MOVE     3 TO WS-PHASE-NO.
014700     MOVE     "CB030" TO CB-CALLED.
014800     CALL     "CB030" USING CB-CALLING-DATA CB-FILE-DEFS.
014900     MOVE     RETURN-CODE TO WS-PHASE-RC.
015000     IF       WS-PHASE-RC NOT = ZERO
015100              GO TO AA800-ABEND.
015200*
015300 AA050-CALL-ANALYTICS-PHASE.
015400     MOVE     4 TO WS-PHASE-NO.
015500     MOVE     "CB040" TO CB-CALLED.
015600     CALL     "CB040" USING CB-CALLING-DATA CB-FILE-DEFS.
015700     MOVE     RETURN-CODE TO WS-PHASE-RC.
015800     IF       WS-PHASE-RC NOT = ZERO
015900              GO TO AA800-ABEND.
016000     GO       TO AA900-MAIN-EXIT.
016100*
016200 AA800-ABEND.
016300*    04/03/1994 RWK - ANY NON-ZERO RETURN CODE FROM A PHASE
016400*    STOPS THE CHAIN HERE - NEXT PHASE NEVER RUNS.
016500     DISPLAY  CB002.
016600     DISPLAY  "PHASE NUMBER " WS-PHASE-NO " RETURN CODE "
016700              WS-PHASE-RC.
016800*
016900 AA900-MAIN-EXIT.
017000     MOVE     WS-PHASE-RC TO RETURN-CODE.
017100     GOBACK.
