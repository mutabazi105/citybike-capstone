000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR MAINTENANCE FILE   *
000400*     USES MR-RECORD-ID AS KEY              *
000500*                                           *
000600*  ONE ROW PER SERVICE EVENT AGAINST A      *
000700*  BIKE - COST AND REASON.  ROLLED UP BY    *
000800*  CB040 INTO THE PER-BIKE-TYPE COST TOTAL  *
000900*  AND THE TOP-COST-BIKE TABLE.  SAME SMALL *
001000*  TRANSACTION SHAPE AS THE OLD HOURS FILE  *
001100*  THIS COPYBOOK IS BUILT FROM.             *
001200*********************************************
001300*  RECORD SIZE 100 BYTES, LINE SEQUENTIAL.
001400*
001500* 07/11/25 VBC - CREATED (PAYROLL PY-PAY-TRANSACTIONS-RECORD).
001600* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED THE
001700*                HOURS-WORKED FIELDS WITH THE MAINTENANCE
001800*                EVENT FIELDS - MR- PREFIX.
001900* 08/03/26 RWK -    .01 WIDENED MR-DESCRIPTION FROM X(30)
002000*                TO X(40) - REQUEST #CB-11, SHOP NOTES WERE
002100*                GETTING CUT OFF.
002200* 13/03/26 RWK -    .02 ADDED THE FIVE VALID-TYPE 88-LEVELS -
002300*                REQUEST #CB-15, CB010 NEEDED SOMETHING TO
002400*                TEST THE INCOMING MR-MAINT-TYPE AGAINST
002500*                OTHER THAN A LOOSE IF/OR CHAIN.
002600*
002700 01  MAINT-RECORD.
002800     03  MR-RECORD-ID            PIC X(8).
002900     03  MR-BIKE-ID              PIC X(6).
003000     03  MR-BIKE-TYPE            PIC X(8).
003100*                                 "CLASSIC" OR "ELECTRIC".
003200     03  MR-MAINT-DATE           PIC 9(8).
003300*                                 CCYYMMDD.
003400     03  MR-MAINT-TYPE           PIC X(20).
003500         88  MR-VALID-TYPE       VALUE "TIRE REPAIR         "
003600                                        "BRAKE ADJUSTMENT    "
003700                                        "BATTERY REPLACEMENT "
003800                                        "CHAIN LUBRICATION   "
003900                                        "GENERAL INSPECTION  ".
004000     03  MR-COST                 PIC 9(4)V99.
004100     03  MR-DESCRIPTION          PIC X(40).
004200     03  FILLER                  PIC X(4).
004300*                                 ROOM FOR GROWTH.
