000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR CB PARAM1 FILE     *
000400*     USES RRN = 1                          *
000500*                                           *
000600*  HOLDS THE REPORT TITLE BLOCK AND THE     *
000700*  FARE-ENGINE RATE TABLE SO THE TARIFFS    *
000800*  CAN BE TUNED WITHOUT A RECOMPILE - SAME  *
000900*  IDEA AS THE PAYROLL PARAM1 RECORD THIS   *
001000*  COPYBOOK WAS BUILT FROM.                 *
001100*********************************************
001200*
001300*  RECORD SIZE 512 BYTES PADDED BY FILLER.
001400*
001500* 13/10/25 VBC - CREATED (PAYROLL PY-PARAM1-RECORD).
001600* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  PR1-BLOCK
001700*                NOW HOLDS REPORT TITLE + PAGE SIZES,
001800*                PR2-BLOCK NOW HOLDS THE FARE RATE
001900*                TABLE AND RUN COUNTERS.
002000* 05/03/26 RWK -    .01 ADDED CB-PR1-IQR-MULTIPLIER -
002100*                REQUEST #CB-14 (WANTED IT TUNABLE, NOT
002200*                HARD-CODED IN CB030).
002300*
002400 01  CB-PARAM1-RECORD.
002500     03  CB-PR1-BLOCK.
002600         05  CB-PR1-CO-NAME          PIC X(40).
002700*                                    "CITYBIKE OPERATIONS"
002800         05  CB-PR1-REPORT-TITLE     PIC X(40)
002900              VALUE "BIKE-SHARING SYSTEM: ANALYTICS REPORT".
003000         05  CB-PR1-CURRENCY-SIGN    PIC X.
003100*                                     DEF "E" FOR EUR.
003200         05  CB-PR1-PAGE-LINES-L     PIC 99  VALUE 56.
003300         05  CB-PR1-PAGE-WIDTH-L     PIC 999 VALUE 132.
003400         05  CB-PR1-DATE-FORMAT      PIC 9   VALUE 1.
003500*                                     1=DD/MM/CCYY 2=MM/DD/CCYY
003600         05  CB-PR1-IQR-MULTIPLIER   PIC 9V9  COMP-3 VALUE 1.5.
003700         05  CB-PR1-OS-DELIMITER     PIC X.
003800         05  CB-PR1-DEBUGGING        PIC X   VALUE "N".
003900     03  CB-PR2-BLOCK.
004000*                                    THE FARE RATE TABLE - U2.
004100         05  CB-PR2-CASUAL-RATE      PIC 9V99   COMP-3 VALUE 0.30.
004200         05  CB-PR2-CASUAL-ELEC-MULT PIC 9V99   COMP-3 VALUE 1.20.
004300         05  CB-PR2-CASUAL-MIN-FARE PIC 9(4)V99 COMP-3 VALUE 2.00.
004400         05  CB-PR2-MEMBER-RATE      PIC 9V99   COMP-3 VALUE 0.18.
004500         05  CB-PR2-MEMBER-FREE-MINS PIC 9(4)   COMP     VALUE 45.
004600         05  CB-PR2-MEMBER-ELEC-MULT PIC 9V99   COMP-3 VALUE 1.10.
004700         05  CB-PR2-MEMBER-MIN-FARE PIC 9(4)V99 COMP-3 VALUE 1.00.
004800         05  CB-PR2-PEAK-RATE        PIC 9V99   COMP-3 VALUE 0.25.
004900         05  CB-PR2-PEAK-SURGE-MULT  PIC 9V99   COMP-3 VALUE 1.50.
005000         05  CB-PR2-PEAK-ELEC-MULT   PIC 9V99   COMP-3 VALUE 1.15.
005100         05  CB-PR2-PEAK-MIN-FARE   PIC 9(4)V99 COMP-3 VALUE 1.50.
005200         05  CB-PR2-PEAK-HOUR-TABLE  PIC 99 OCCURS 3
005300                               VALUE ZERO.
005400*                                    LOADED WITH 8, 17, 18 AT SOJ.
005500         05  CB-PR2-DIST-RATE        PIC 9V99   COMP-3 VALUE 0.80.
005600         05  CB-PR2-DIST-FALLBK-RATE PIC 9V99   COMP-3 VALUE 0.15.
005700         05  CB-PR2-DIST-ELEC-MULT   PIC 9V99   COMP-3 VALUE 1.25.
005800         05  CB-PR2-DIST-MIN-FARE   PIC 9(4)V99 COMP-3 VALUE 2.50.
005900         05  CB-PR2-BATCH-TIME-RATE  PIC 9V99   COMP-3 VALUE 0.30.
006000         05  CB-PR2-BATCH-DIST-RATE  PIC 9V99   COMP-3 VALUE 0.80.
006100         05  CB-PR2-BATCH-MIN-FARE  PIC 9(4)V99 COMP-3 VALUE 2.00.
006200         05  CB-PR2-TRIPS-READ       PIC 9(7)   COMP.
006300         05  CB-PR2-TRIPS-ACCEPTED   PIC 9(7)   COMP.
006400         05  CB-PR2-TRIPS-REJECTED   PIC 9(7)   COMP.
006500         05  CB-PR2-STATNS-READ      PIC 9(5)   COMP.
006600         05  CB-PR2-STATNS-ACCEPTED  PIC 9(5)   COMP.
006700         05  CB-PR2-STATNS-REJECTED  PIC 9(5)   COMP.
006800         05  CB-PR2-MAINT-READ       PIC 9(6)   COMP.
006900         05  CB-PR2-MAINT-ACCEPTED   PIC 9(6)   COMP.
007000         05  CB-PR2-MAINT-REJECTED   PIC 9(6)   COMP.
007100     03  FILLER                      PIC X(96).
007200*                                     ROOM FOR GROWTH.
