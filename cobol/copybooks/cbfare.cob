000100*********************************************
000200*                                           *
000300*  RECORD DEFINITIONS FOR FARE RESULTS FILE *
000400*     DETAIL + RUN-TOTALS HEADER            *
000500*                                           *
000600*  ONE DETAIL ROW PER TRIP PER TARIFF -     *
000700*  CB020 PRICES EVERY CLEANED TRIP UNDER    *
000800*  ALL FOUR STRATEGIES AND WRITES ONE ROW   *
000900*  FOR EACH.  THE HEADER CARRIES THE RUN    *
001000*  TOTAL FARE AND TRIP COUNT PER TARIFF -   *
001100*  SAME DETAIL/HEADER PAIRING AND THE SAME  *
001200*  QTD/YTD-STYLE ACCUMULATOR BLOCK AS THE   *
001300*  OLD HISTORY FILE THIS COPYBOOK IS BUILT  *
001400*  FROM.                                    *
001500*********************************************
001600*  DETAIL RECORD SIZE 26 BYTES, HEADER 96 BYTES, BOTH
001700*  LINE SEQUENTIAL ON FARESOUT.DAT - HEADER WRITTEN LAST.
001800*
001900* 11/11/25 VBC - CREATED (PAYROLL PY-HISTORY-RECORD).
002000* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED THE
002100*                QTD/YTD TAX-YEAR ACCUMULATORS WITH PER-
002200*                TARIFF FARE ACCUMULATORS - FR-/FTH- PREFIX.
002300* 09/03/26 RWK -    .01 ADDED FTH-TARIFF-TRIP-COUNT OCCURS 4
002400*                - REQUEST #CB-16, WANTED THE TRIP COUNT
002500*                ALONGSIDE THE FARE TOTAL SO AN AVERAGE FARE
002600*                PER STRATEGY CAN BE WORKED OUT FROM THE TWO
002700*                WITHOUT RE-READING THE DETAIL ROWS.  PICKED
002800*                UP BY CB020'S OWN END-OF-RUN DISPLAY.
002900*
003000 01  FARE-RESULT.
003100     03  FR-TRIP-ID              PIC X(8).
003200     03  FR-STRATEGY             PIC X(10).
003300*                                 "CASUAL"/"MEMBER"/"PEAK   "/
003400*                                 "DISTANCE".
003500     03  FR-FARE                 PIC 9(4)V99.
003600     03  FILLER                  PIC X(5).
003700*
003800 01  CB-FARE-TOTALS-HEADER.
003900     03  FTH-RECORD-TAG          PIC X(6)  VALUE "HDRTOT".
004000     03  FTH-RUN-DATE            PIC 9(8)  COMP.
004100     03  FTH-TARIFF-NAME         PIC X(10) OCCURS 4.
004200     03  FTH-TARIFF-FARE-TOTAL   PIC 9(7)V99  COMP-3 OCCURS 4.
004300     03  FTH-TARIFF-TRIP-COUNT   PIC 9(7)     COMP   OCCURS 4.
004400     03  FILLER                  PIC X(20).
004500*                                 ROOM FOR GROWTH.
