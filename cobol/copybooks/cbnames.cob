000100*****************************************************
000200*                                                   *
000300*  RUN-TIME FILE NAME TABLE FOR THE CITYBIKE BATCH  *
000400*                                                   *
000500*****************************************************
000600*  TEN FILES ONLY - TRIMMED HARD FROM THE 58-ENTRY
000700*  SYSTEM-FILE-NAMES TABLE THIS COPYBOOK WAS BUILT
000800*  FROM.  SAME IDEA: A SINGLE OCCURS TABLE SO A LOGON
000900*  OR CRON WRAPPER CAN OVERRIDE ANY FILE PATH WITHOUT
001000*  A RECOMPILE.
001100*
001200* 02/03/26 RWK - 1.0.00 CREATED FOR CITYBIKE, CUT DOWN
001300*                FROM THE PAYROLL SYSTEM-FILE-NAMES TABLE.
001400* 09/03/26 RWK -    .01 ADDED CB-FILE-DEFS-OS-DELIMITER,
001500*                CARRIED OVER FROM THE PAYROLL COPYBOOK -
001600*                SAME USE, SLASH VS BACKSLASH ONCE SET.
001700*
001800 01  CB-FILE-DEFS.
001900     02  CB-FILE-DEFS-A.
002000         03  CB-FILE-01   PIC X(132)  VALUE "TRIPSIN.DAT".
002100         03  CB-FILE-02   PIC X(132)  VALUE "STATNIN.DAT".
002200         03  CB-FILE-03   PIC X(132)  VALUE "MAINTIN.DAT".
002300         03  CB-FILE-04   PIC X(132)  VALUE "TRIPSCLN.DAT".
002400         03  CB-FILE-05   PIC X(132)  VALUE "STATNCLN.DAT".
002500         03  CB-FILE-06   PIC X(132)  VALUE "MAINTCLN.DAT".
002600         03  CB-FILE-07   PIC X(132)  VALUE "FARESOUT.DAT".
002700         03  CB-FILE-08   PIC X(132)  VALUE "TOPUSERS.DAT".
002800         03  CB-FILE-09   PIC X(132)  VALUE "TOPROUTE.DAT".
002900         03  CB-FILE-10   PIC X(132)  VALUE "CBREPORT.PRN".
003000     02  FILLER           REDEFINES CB-FILE-DEFS-A.
003100         03  CB-FILE-NAMES     PIC X(132) OCCURS 10.
003200     02  CB-FILE-DEFS-COUNT    BINARY-SHORT VALUE 10.
003300*                                MUST MATCH THE OCCURS ABOVE.
003400     02  CB-FILE-DEFS-OS-DELIMITER  PIC X.
003500*                                IF = \ OR / THEN PATHS SET.
