000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR STATION FILE       *
000400*     USES ST-STATION-ID AS KEY             *
000500*                                           *
000600*  DOCK LOCATIONS - LOOKED UP BY CB040 TO   *
000700*  ATTACH A STATION NAME TO EACH TRIP FOR   *
000800*  THE ANALYTICS REPORT.  SMALL FLAT FILE,  *
000900*  SAME SHAPE AS THE OLD CHART-OF-ACCOUNTS  *
001000*  RECORD THIS COPYBOOK IS BUILT FROM.      *
001100*********************************************
001200*  RECORD SIZE 47 BYTES, LINE SEQUENTIAL.
001300*
001400* 04/11/25 VBC - CREATED (PAYROLL PY-ACCOUNTS-RECORD).
001500* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED
001600*                THE G/L ACCOUNT FIELDS WITH THE DOCK
001700*                STATION FIELDS - ST- PREFIX.
001800* 06/03/26 RWK -    .01 ADDED THE LAT/LONG PAIR - REQUEST
001900*                #CB-08, SO CB010 CAN RANGE-CHECK EACH DOCK'S
002000*                POSITION AND THE EUCLIDEAN-DISTANCE UTILITY
002100*                IN CB020 HAS SOMETHING TO WORK FROM.  A
002200*                MISSING TR-DISTANCE-KM IS FILLED FROM THE
002300*                RUN'S MEAN DISTANCE INSTEAD - SEE CB010.
002400*
002500 01  STATION-RECORD.
002600     03  ST-STATION-ID           PIC X(5).
002700     03  ST-STATION-NAME         PIC X(20).
002800     03  ST-CAPACITY             PIC 9(3).
002900*                                 NUMBER OF DOCKS.
003000     03  ST-LATITUDE             PIC S9(3)V9(6).
003100     03  ST-LONGITUDE            PIC S9(3)V9(6).
003200     03  FILLER                  PIC X(1).
003300*                                 ROOM FOR GROWTH.
