000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR TRIP FILE          *
000400*     USES TR-TRIP-ID AS KEY                *
000500*                                           *
000600*  ONE ROW PER RENTAL - START STATION TO    *
000700*  END STATION, WITH THE TIMESTAMPS AND     *
000800*  DISTANCE THE FARE ENGINE AND STATS       *
000900*  PASSES BOTH NEED.  BUSIEST RECORD IN     *
001000*  THE SYSTEM SO IT GETS THE FULL TREATMENT *
001100*  - SAME AS THE OLD EMPLOYEE MASTER DID.   *
001200*********************************************
001300*  RECORD SIZE 100 BYTES, LINE SEQUENTIAL.
001400*
001500*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001600*
001700* 29/10/25 VBC - CREATED (PAYROLL PY-EMPLOYEE-RECORD).
001800* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED
001900*                THE EMPLOYEE FIELDS WITH THE TRIP
002000*                FIELDS - TR- PREFIX.
002100* 04/03/26 RWK -    .01 ADDED TR-STATUS - REQUEST #CB-03,
002200*                CARRIES THE TRIP'S OWN COMPLETED/CANCELLED
002300*                FLAG THROUGH FROM THE INPUT FEED - NEEDED
002400*                FOR THE COMPLETION-RATE BLOCK ON CB040.
002500* 11/03/26 RWK -    .02 WIDENED TR-DISTANCE-KM FROM 9(2)V99
002600*                TO 9(3)V99 - REQUEST #CB-19, A HANDFUL OF
002700*                LONG-HAUL TEST RIDES WERE TRUNCATING.
002800*
002900 01  TRIP-RECORD.
003000     03  TR-TRIP-ID              PIC X(8).
003100     03  TR-USER-ID              PIC X(8).
003200     03  TR-USER-TYPE            PIC X(6).
003300*                                 "CASUAL" OR "MEMBER".
003400     03  TR-BIKE-ID              PIC X(6).
003500     03  TR-BIKE-TYPE            PIC X(8).
003600*                                 "CLASSIC" OR "ELECTRIC".
003700     03  TR-START-STATION-ID     PIC X(5).
003800     03  TR-END-STATION-ID       PIC X(5).
003900     03  TR-START-DATE           PIC 9(8).
004000*                                 CCYYMMDD.
004100     03  TR-START-TIME           PIC 9(6).
004200*                                 HHMMSS.
004300     03  TR-END-DATE             PIC 9(8).
004400     03  TR-END-TIME             PIC 9(6).
004500     03  TR-DURATION-MIN         PIC 9(4).
004600     03  TR-DISTANCE-KM          PIC 9(3)V99.
004700     03  TR-STATUS               PIC X(9).
004800         88  TR-COMPLETED               VALUE "COMPLETED".
004900         88  TR-CANCELLED               VALUE "CANCELLED".
005000*                                 ONLY ACCEPTED TRIPS EVER REACH
005100*                                 TRIPS-CLEAN - THIS FLAG IS THE
005200*                                 RIDE'S OWN COMPLETION STATUS,
005300*                                 NOT A CLEANING-PASS MARKER.
005400     03  FILLER                  PIC X(8).
005500*                                 ROOM FOR GROWTH.
