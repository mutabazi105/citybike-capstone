000100*********************************************
000200*                                           *
000300*  RECORD DEFINITIONS FOR TOP-ROUTES FILE   *
000400*     DETAIL + RUN HEADER                   *
000500*                                           *
000600*  Q10 EXTRACT - THE 10 MOST-RIDDEN START/  *
000700*  END STATION PAIRS FROM CB040'S IN-CORE   *
000800*  RANKING TABLE, HIGHEST COUNT FIRST.       *
000900*  SAME DETAIL/HEADER PAIRING AS THE OLD    *
001000*  PAY-DISTRIBUTION FILE THIS COPYBOOK IS   *
001100*  BUILT FROM.                              *
001200*********************************************
001300*  DETAIL RECORD SIZE 50 BYTES, HEADER 20 BYTES, BOTH
001400*  LINE SEQUENTIAL ON TOPROUTE.DAT - HEADER WRITTEN FIRST.
001500*
001600* 13/11/25 VBC - CREATED (PAYROLL PY-PAY-RECORD).
001700* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED THE
001800*                DISTRIBUTION ACCOUNT/AMOUNT FIELDS WITH
001900*                THE START/END STATION PAIR AND ITS RIDE
002000*                COUNT - TRT- PREFIX.
002100*
002200 01  TOP-ROUTE-RECORD.
002300     03  TRT-START-STATION-NAME  PIC X(20).
002400     03  TRT-END-STATION-NAME    PIC X(20).
002500     03  TRT-TRIP-COUNT          PIC 9(5).
002600     03  FILLER                  PIC X(5).
002700*
002800 01  CB-TOP-ROUTE-HEADER.
002900     03  TRH-RECORD-TAG          PIC X(6)  VALUE "HDRTPR".
003000     03  TRH-RUN-DATE            PIC 9(8)  COMP.
003100     03  TRH-ROUTES-ON-FILE      PIC 9(5)  COMP.
003200*                                 NUMBER OF DETAIL ROWS TO FOLLOW.
003300     03  FILLER                  PIC X(6).
