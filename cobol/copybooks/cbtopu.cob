000100*********************************************
000200*                                           *
000300*  RECORD DEFINITIONS FOR TOP-USERS FILE    *
000400*     DETAIL + RUN HEADER                   *
000500*                                           *
000600*  Q8 EXTRACT - THE 15 MOST-FREQUENT RIDERS *
000700*  FROM CB040'S IN-CORE RANKING TABLE, ONE  *
000800*  ROW PER RIDER, WRITTEN HIGHEST COUNT     *
000900*  FIRST.  SAME DETAIL/HEADER PAIRING AS    *
001000*  THE OLD PRINTED-CHECK FILE THIS COPYBOOK *
001100*  IS BUILT FROM.                           *
001200*********************************************
001300*  DETAIL RECORD SIZE 20 BYTES, HEADER 20 BYTES, BOTH
001400*  LINE SEQUENTIAL ON TOPUSERS.DAT - HEADER WRITTEN FIRST.
001500*
001600* 12/11/25 VBC - CREATED (PAYROLL PY-CHK-RECORD).
001700* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED THE
001800*                CHECK-AMOUNT OCCURS TABLE WITH A SINGLE
001900*                TRIP-COUNT FIELD - TU- PREFIX.
002000*
002100 01  TOP-USER-RECORD.
002200     03  TU-USER-ID              PIC X(8).
002300     03  TU-TRIP-COUNT           PIC 9(5).
002400     03  FILLER                  PIC X(7).
002500*
002600 01  CB-TOP-USER-HEADER.
002700     03  TUH-RECORD-TAG          PIC X(6)  VALUE "HDRTPU".
002800     03  TUH-RUN-DATE            PIC 9(8)  COMP.
002900     03  TUH-USERS-ON-FILE       PIC 9(5)  COMP.
003000*                                 NUMBER OF DETAIL ROWS TO FOLLOW.
003100     03  FILLER                  PIC X(6).
