000100*****************************************************
000200*                                                   *
000300*   CALLING-DATA LINKAGE FOR THE CITYBIKE BATCH RUN *
000400*                                                   *
000500*****************************************************
000600*  ADAPTED FROM THE PAYROLL WS-CALLING-DATA BLOCK.
000700*  CARRIES CONTROL INFORMATION BETWEEN CB000 AND THE
000800*  FOUR PHASE PROGRAMS IT CHAINS (CB010/CB020/CB030/
000900*  CB040) - WHO CALLED WHOM AND THE RETURN CODE THE
001000*  PHASE IS TO HAND BACK.
001100*
001200* 09/12/25 VBC - CREATED FOR PAYROLL.
001300* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE, RENAMED
001400*                WS- PREFIX TO CB-, TRIMMED THE ARGS
001500*                FIELD - BATCH PHASES TAKE NO EXTRA
001600*                ARGUMENTS.
001700*
001800 01  CB-CALLING-DATA.
001900     03  CB-CALLED           PIC X(8).
002000     03  CB-CALLER           PIC X(8).
002100     03  CB-TERM-CODE        PIC 99.
002200         88  CB-TERM-OK               VALUE ZERO.
002300         88  CB-TERM-WARNING          VALUE 1 THRU 7.
002400         88  CB-TERM-FATAL             VALUE 8 THRU 99.
002500     03  CB-RUN-DATE         PIC 9(8) COMP.
002600*                                     CCYYMMDD OF THIS RUN.
002700     03  FILLER          PIC X(1).
