000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR STATISTICS WORK    *
000400*     AREA AND THE OUTLIER TABLE            *
000500*                                           *
000600*  BUILT UP IN CORE BY CB030 OVER THE       *
000700*  DURATION AND DISTANCE COLUMNS OF EVERY   *
000800*  CLEANED TRIP - MEAN, MEDIAN, STDEV, MIN, *
000900*  MAX AND THE QUARTILE/FENCE PAIR USED FOR *
001000*  THE IQR OUTLIER TEST.  SAME BIG-BLOCK-OF *
001100*  -LIKE-NAMED-ACCUMULATORS SHAPE AS THE    *
001200*  OLD COMPANY-HISTORY RECORD THIS COPYBOOK *
001300*  IS BUILT FROM.                           *
001400*********************************************
001500*
001600* 14/11/25 VBC - CREATED (PAYROLL PY-COMP-HIST-RECORD).
001700* 02/03/26 RWK - 1.0.00 LIFTED FOR CITYBIKE.  REPLACED THE
001800*                QTD/YTD TAX ACCUMULATOR GROUPS WITH THE
001900*                DURATION AND DISTANCE STATISTIC GROUPS -
002000*                CB- PREFIX.
002100* 10/03/26 RWK -    .01 ADDED CB-ALL-STATS REDEFINES SO
002200*                ZZ060-COMPUTE-STATS CAN STEP BOTH GROUPS
002300*                WITH ONE SUBSCRIPT - REQUEST #CB-17.
002400* 11/03/26 RWK -    .02 REDEFINES WAS ONLY SIZED FOR THE
002500*                DURATION GROUP - MOVED DUR AND DIST UNDER ONE
002600*                PARENT SO THE OCCURS 2 REDEFINE COVERS BOTH.
002700* 10/08/26 RWK -    .03 ADDED CB-BATCH-FARE-TOTAL AND
002800*                CB-BATCH-FARE-CNT - REQUEST #CB-25, THE PR2
002900*                BATCH-FARE RATES HAD BEEN SAT IN CBPARAM SINCE
003000*                1.0.00 WITH NOTHING IN CB030 EVER ADDING THEM
003100*                UP.  TOOK THE ROOM OUT OF THE GROWTH FILLER.
003200* 10/08/26 RWK -    .04 ADDED CB-OUTLIER-TOTAL - REQUEST #CB-26,
003300*                CB-OUTLIER-COUNT WAS DOUBLING AS THE 20-ROW
003400*                TABLE SUBSCRIPT AND THE ONLY OUTLIER TALLY, SO
003500*                THE SCAN GAVE UP THE MOMENT THE TABLE FILLED AND
003600*                THE TRUE COUNT WAS NEVER KNOWN, LET ALONE
003700*                PRINTED.  TOOK THE LAST OF THE ROOM OUT OF THE
003800*                GROWTH FILLER.
003900*
004000 01  CB-STATISTICS-RECORD.
004100     03  CB-DUR-DIST-STATS.
004200         05  CB-DURATION-STATS.
004300             07  CB-DUR-COUNT        PIC 9(7)      COMP.
004400             07  CB-DUR-MEAN         PIC 9(5)V99   COMP-3.
004500             07  CB-DUR-MEDIAN       PIC 9(5)V99   COMP-3.
004600             07  CB-DUR-STDEV        PIC 9(5)V99   COMP-3.
004700             07  CB-DUR-MIN          PIC 9(5)V99   COMP-3.
004800             07  CB-DUR-MAX          PIC 9(5)V99   COMP-3.
004900             07  CB-DUR-Q1           PIC 9(5)V99   COMP-3.
005000             07  CB-DUR-Q3           PIC 9(5)V99   COMP-3.
005100             07  CB-DUR-IQR          PIC 9(5)V99   COMP-3.
005200             07  CB-DUR-LO-FENCE     PIC S9(5)V99  COMP-3.
005300             07  CB-DUR-HI-FENCE     PIC S9(5)V99  COMP-3.
005400         05  CB-DISTANCE-STATS.
005500             07  CB-DIST-COUNT       PIC 9(7)      COMP.
005600             07  CB-DIST-MEAN        PIC 9(5)V99   COMP-3.
005700             07  CB-DIST-MEDIAN      PIC 9(5)V99   COMP-3.
005800             07  CB-DIST-STDEV       PIC 9(5)V99   COMP-3.
005900             07  CB-DIST-MIN         PIC 9(5)V99   COMP-3.
006000             07  CB-DIST-MAX         PIC 9(5)V99   COMP-3.
006100             07  CB-DIST-Q1          PIC 9(5)V99   COMP-3.
006200             07  CB-DIST-Q3          PIC 9(5)V99   COMP-3.
006300             07  CB-DIST-IQR         PIC 9(5)V99   COMP-3.
006400             07  CB-DIST-LO-FENCE    PIC S9(5)V99  COMP-3.
006500             07  CB-DIST-HI-FENCE    PIC S9(5)V99  COMP-3.
006600     03  CB-ALL-STATS REDEFINES CB-DUR-DIST-STATS.
006700*                                 LETS ZZ060 STEP DUR & DIST
006800*                                 GROUPS TOGETHER BY SUBSCRIPT -
006900*                                 PARENT ABOVE IS SIZED FOR BOTH.
007000         05  CB-STAT-BLOCK       OCCURS 2.
007100             07  CB-STAT-COUNT      PIC 9(7)      COMP.
007200             07  CB-STAT-MEAN       PIC 9(5)V99   COMP-3.
007300             07  CB-STAT-MEDIAN     PIC 9(5)V99   COMP-3.
007400             07  CB-STAT-STDEV      PIC 9(5)V99   COMP-3.
007500             07  CB-STAT-MIN        PIC 9(5)V99   COMP-3.
007600             07  CB-STAT-MAX        PIC 9(5)V99   COMP-3.
007700             07  CB-STAT-Q1         PIC 9(5)V99   COMP-3.
007800             07  CB-STAT-Q3         PIC 9(5)V99   COMP-3.
007900             07  CB-STAT-IQR        PIC 9(5)V99   COMP-3.
008000             07  CB-STAT-LO-FENCE   PIC S9(5)V99  COMP-3.
008100             07  CB-STAT-HI-FENCE   PIC S9(5)V99  COMP-3.
008200     03  CB-OUTLIER-COUNT        PIC 9(5)      COMP.
008300     03  CB-OUTLIER-TOTAL        PIC 9(7)      COMP.
008400     03  CB-BATCH-FARE-TOTAL     PIC 9(9)V99   COMP-3.
008500     03  CB-BATCH-FARE-CNT       PIC 9(7)      COMP.
008600     03  FILLER                  PIC X(2).
008700*
008800 01  CB-OUTLIER-TABLE.
008900     03  CB-OUTLIER-ENTRY        OCCURS 20.
009000         05  CB-OUTLIER-TRIP-ID     PIC X(8).
009100         05  CB-OUTLIER-REASON      PIC X(10).
009200*                                    "DURATION" OR "DISTANCE".
009300     03  FILLER          PIC X(1).
